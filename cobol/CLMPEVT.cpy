000100******************************************************************
000200*    COPYBOOK    CLMPEVT                                         *
000300*    POLICY-CHANGE-EVENT TABLE - THE CONFIGURED PRIOR-AUTH       *
000400*    POLICY CHANGES THAT CLMPSIM MEASURES PRE/POST IMPACT FOR     *
000500*    THERE IS NO EVENTS FILE - THE SHOP HARD-CODES THE EVENT      *
000600*    LIST IN 050-LOAD-EVENT-TABLE, THE SAME WAY THE OLD LAB-TEST  *
000700*    TABLE USED TO BE HAND-MAINTAINED BEFORE IT MOVED TO A FILE   *
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*    04/09/99  JS  WRITTEN FOR THE POLICY-IMPACT SIMULATION JOB   *
001100*    08/02/99  TGD ADDED PSE-PFX-LEN FOR VARIABLE-LENGTH PREFIX   *
001200*                  MATCHING INSTEAD OF A FIXED-8 COMPARE          *
001300******************************************************************
001400 01  PSE-EVENT-TABLE.
001500     05  PSE-EVENT OCCURS 10 TIMES INDEXED BY PSE-IDX.
001600         10  PSE-POLICY-ID           PIC X(40).
001700         10  PSE-PREFIX OCCURS 5 TIMES
001800                                    INDEXED BY PSE-PFX-IDX
001900                                    PIC X(8).
002000         10  PSE-PFX-LEN OCCURS 5 TIMES
002100                                    INDEXED BY PSE-LEN-IDX
002200                                    PIC 9(2) COMP.
002300         10  PSE-CHANGE-TYPE         PIC X(8).
002400             88  PSE-ADDED           VALUE "added".
002500             88  PSE-REMOVED         VALUE "removed".
002600         10  PSE-EFFECTIVE-DATE      PIC X(10).
002650         10  FILLER                  PIC X(1).
002700 77  PSE-EVENT-COUNT                 PIC 9(2) COMP VALUE 0.
