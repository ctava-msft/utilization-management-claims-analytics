000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMAPPL.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/12/99.
000600 DATE-COMPILED. 05/12/99.
000700 SECURITY. NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          CALLED FROM CLMRPT FOR THE APPEALS & GRIEVANCES
001200*          SECTION.  OPENS AND SCANS CLAIMS-FILE ON ITS OWN (THE
001300*          TOTALS CLMRPT ALREADY HAS AREN'T ENOUGH - THIS NEEDS
001400*          THE DENIAL-REASON-CATEGORY AND PROVIDER BREAKDOWNS),
001500*          BUILDS THE SIX-CATEGORY DENIAL TABLE AND THE TOP-10
001600*          PROVIDER-BY-APPEALS TABLE, AND RETURNS BOTH PLUS THE
001700*          OVERALL RATES AND ESTIMATED ADMIN COST VIA LINKAGE.
001800*
001900******************************************************************
002000*    CHANGE LOG                                                  *
002100*    05/12/99  JS  WRITTEN FOR THE APPEALS-AND-GRIEVANCES SECTION *
002200*    08/30/99  TGD MODAL DENIAL REASON PER PROVIDER ADDED          *
002300*    12/14/99  JS  ADMIN COST CONSTANT RAISED TO $350 PER APPEAL  *
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT CLAIMS-FILE
003400     ASSIGN TO UT-S-CLAIMS
003500       ACCESS MODE IS SEQUENTIAL
003600       FILE STATUS IS IFCODE.

003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  CLAIMS-FILE
004000     RECORDING MODE IS F
004100     LABEL RECORDS ARE STANDARD
004200     RECORD CONTAINS 340 CHARACTERS
004300     BLOCK CONTAINS 0 RECORDS
004400     DATA RECORD IS CLAIMS-FILE-REC.
004500 01  CLAIMS-FILE-REC             PIC X(340).

004600 WORKING-STORAGE SECTION.

004700 01  FILE-STATUS-CODES.
004800     05  IFCODE                  PIC X(2).
004900         88 CODE-READ     VALUE SPACES.
005000         88 NO-MORE-DATA  VALUE "10".
005100     05  FILLER                  PIC X(1).

005200 COPY CLMREC.

005300****** SIX VALID DENIAL-REASON CATEGORIES - SAME LIST AS THE
005400****** CLM-DRC-VALID 88-LEVEL IN CLMREC, HELD HERE AS A WORK
005500****** TABLE SO THEY CAN BE ACCUMULATED AND SORTED
005600 01  WS-CATEGORY-TABLE.
005700     05  APL-CAT-ROW OCCURS 6 TIMES INDEXED BY APL-CAT-IDX.
005800         10  APL-CAT-NAME            PIC X(21).
005900         10  APL-CAT-DENIALS         PIC 9(7) COMP.
006000         10  APL-CAT-APPEALS         PIC 9(7) COMP.
006100         10  APL-CAT-GRIEVANCES      PIC 9(7) COMP.
006200         10  APL-CAT-BILLED          PIC S9(9)V99 COMP-3.
006300         10  APL-CAT-ALLOWED         PIC S9(9)V99 COMP-3.
006310         10  FILLER                  PIC X(1).

006400 01  WS-CAT-SWAP-ENTRY.
006500     05  WS-CS-NAME                  PIC X(21).
006600     05  WS-CS-DENIALS               PIC 9(7) COMP.
006700     05  WS-CS-APPEALS               PIC 9(7) COMP.
006800     05  WS-CS-GRIEVANCES            PIC 9(7) COMP.
006900     05  WS-CS-BILLED                PIC S9(9)V99 COMP-3.
007000     05  WS-CS-ALLOWED               PIC S9(9)V99 COMP-3.
007010     05  FILLER                      PIC X(1).

007100****** PROVIDER ACCUMULATION TABLE - EVERY PROVIDER WITH AT LEAST
007200****** ONE DENIED CLAIM, WITH A SIX-SLOT REASON-FREQUENCY TABLE
007300****** UNDERNEATH FOR THE MODAL-REASON LOOKUP
007400 01  WS-PROVIDER-TABLE.
007500     05  APL-PROV-ROW OCCURS 200 TIMES INDEXED BY APL-PROV-IDX.
007600         10  APL-PROV-ID             PIC X(15).
007700         10  APL-PROV-DENIALS        PIC 9(7) COMP.
007800         10  APL-PROV-APPEALS        PIC 9(7) COMP.
007900         10  APL-PROV-BILLED         PIC S9(9)V99 COMP-3.
008000         10  APL-PROV-REASON-USED    PIC 9(1) COMP.
008100         10  APL-PROV-REASON-TBL OCCURS 6 TIMES
008200                             INDEXED BY APL-PR-IDX, APL-PR-IDX2.
008300             15  APL-PR-REASON       PIC X(21).
008400             15  APL-PR-COUNT        PIC 9(5) COMP.
008410         10  FILLER                  PIC X(1).
008500 77  WS-PROVIDER-COUNT               PIC 9(4) COMP VALUE 0.

008600 01  WS-PROV-SWAP-ENTRY              PIC X(200).

008700 01  WS-SORT-WORK.
008800     05  WS-CAT-PASS                 PIC 9(2) COMP.
008900     05  WS-PROV-PASS                PIC 9(4) COMP.
009000     05  FILLER                      PIC X(1).

009100 01  WS-MODAL-WORK.
009200     05  WS-BEST-REASON-COUNT        PIC 9(5) COMP.
009300     05  WS-BEST-REASON-NAME         PIC X(21).
009400     05  FILLER                      PIC X(1).

009500 01  WS-ACCUM-FLAGS.
009600     05  WS-CAT-FOUND-SW             PIC X(1) VALUE "N".
009700     05  WS-PROV-FOUND-SW            PIC X(1) VALUE "N".
009800     05  WS-REASON-FOUND-SW          PIC X(1) VALUE "N".
009900     05  MORE-CLAIMS-SW              PIC X(1) VALUE SPACE.
010000         88  NO-MORE-CLAIMS          VALUE "N".
010100     05  FILLER                      PIC X(1).

010200 LINKAGE SECTION.
010300 01  APL-TOTALS-REC.
010400     05  APL-TOTAL-CLAIMS            PIC 9(7) COMP.
010500     05  APL-TOTAL-DENIALS           PIC 9(7) COMP.
010600     05  APL-TOTAL-APPEALS           PIC 9(7) COMP.
010700     05  APL-TOTAL-GRIEVANCES        PIC 9(7) COMP.
010800     05  APL-OVERALL-DENIAL-RATE     PIC 9V9(4) COMP-3.
010900     05  APL-OVERALL-APPEAL-RATE     PIC 9V9(4) COMP-3.
011000     05  APL-ADMIN-COST              PIC 9(9)V99 COMP-3.
011100     05  FILLER                      PIC X(1).

011200 01  APL-CATEGORY-OUT-TABLE.
011300     05  APL-CAT-OUT OCCURS 6 TIMES INDEXED BY APL-CAT-OUT-IDX.
011400         10  APL-CAT-OUT-NAME        PIC X(21).
011500         10  APL-CAT-OUT-DENIALS     PIC 9(7) COMP.
011600         10  APL-CAT-OUT-APPEALS     PIC 9(7) COMP.
011700         10  APL-CAT-OUT-RATE        PIC 9V9(4) COMP-3.
011800         10  APL-CAT-OUT-BILLED      PIC 9(9)V99 COMP-3.
011810         10  FILLER                  PIC X(1).

011900 01  APL-CATEGORY-COUNT                PIC 9(2) COMP.

012000 01  APL-PROVIDER-OUT-TABLE.
012100     05  APL-PROV-OUT OCCURS 10 TIMES INDEXED BY APL-PROV-OUT-IDX.
012200         10  APL-PROV-OUT-ID         PIC X(15).
012300         10  APL-PROV-OUT-DENIALS    PIC 9(7) COMP.
012400         10  APL-PROV-OUT-APPEALS    PIC 9(7) COMP.
012500         10  APL-PROV-OUT-REASON     PIC X(21).
012600         10  APL-PROV-OUT-BILLED     PIC 9(9)V99 COMP-3.
012610         10  FILLER                  PIC X(1).

012700 01  APL-PROVIDER-COUNT                PIC 9(2) COMP.

012800 PROCEDURE DIVISION USING APL-TOTALS-REC, APL-CATEGORY-OUT-TABLE,
012900             APL-CATEGORY-COUNT, APL-PROVIDER-OUT-TABLE,
013000             APL-PROVIDER-COUNT.
013100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013200     PERFORM 100-ACCUM-TOTALS THRU 100-EXIT
013300             UNTIL NO-MORE-CLAIMS.
013400     CLOSE CLAIMS-FILE.
013500     PERFORM 400-CALC-RATES-AND-COST THRU 400-EXIT.
013600     PERFORM 450-SORT-CATEGORIES THRU 450-EXIT.
013700     PERFORM 500-SORT-PROVIDERS THRU 500-EXIT.
013800     PERFORM 550-TAKE-TOP-PROVIDERS THRU 550-EXIT.
013900     GOBACK.

014000 000-HOUSEKEEPING.
014100     PERFORM 050-LOAD-CATEGORY-TABLE THRU 050-EXIT.
014200     MOVE ZERO TO APL-TOTAL-CLAIMS, APL-TOTAL-DENIALS,
014300                  APL-TOTAL-APPEALS, APL-TOTAL-GRIEVANCES,
014400                  WS-PROVIDER-COUNT.
014500     MOVE SPACE TO MORE-CLAIMS-SW.
014600     OPEN INPUT CLAIMS-FILE.
014700     READ CLAIMS-FILE INTO CLAIM-RECORD
014800         AT END
014900         MOVE "N" TO MORE-CLAIMS-SW
015000     END-READ.
015100 000-EXIT.
015200     EXIT.

015300******************************************************************
015400*    050-LOAD-CATEGORY-TABLE - THE SIX VALID DENIAL-REASON
015500*    CATEGORIES, SAME LIST THE EDIT PROGRAM VALIDATES AGAINST
015600******************************************************************
015700 050-LOAD-CATEGORY-TABLE.
015800     MOVE "medical_necessity"     TO APL-CAT-NAME(1).
015900     MOVE "not_covered"           TO APL-CAT-NAME(2).
016000     MOVE "authorization_missing" TO APL-CAT-NAME(3).
016100     MOVE "coding_error"          TO APL-CAT-NAME(4).
016200     MOVE "duplicate"             TO APL-CAT-NAME(5).
016300     MOVE "untimely_filing"       TO APL-CAT-NAME(6).
016400     PERFORM 055-ZERO-ONE-CATEGORY THRU 055-EXIT
016500             VARYING APL-CAT-IDX FROM 1 BY 1
016600             UNTIL APL-CAT-IDX > 6.
016700 050-EXIT.
016800     EXIT.

016900 055-ZERO-ONE-CATEGORY.
017000     MOVE ZERO TO APL-CAT-DENIALS(APL-CAT-IDX),
017100                  APL-CAT-APPEALS(APL-CAT-IDX),
017200                  APL-CAT-GRIEVANCES(APL-CAT-IDX),
017300                  APL-CAT-BILLED(APL-CAT-IDX),
017400                  APL-CAT-ALLOWED(APL-CAT-IDX).
017500 055-EXIT.
017600     EXIT.

017700******************************************************************
017800*    100-ACCUM-TOTALS - ONE PASS OVER CLAIMS-FILE.  OVERALL
017900*    APPEAL COUNT IS TAKEN FROM EVERY CLAIM WITH THE APPEAL FLAG
018000*    SET, NOT JUST THE DENIED ONES
018100******************************************************************
018200 100-ACCUM-TOTALS.
018300     ADD 1 TO APL-TOTAL-CLAIMS.
018400     IF CLM-APPEALED
018500         ADD 1 TO APL-TOTAL-APPEALS.
018600     IF CLM-GRIEVANCE-FILED
018700         ADD 1 TO APL-TOTAL-GRIEVANCES.
018800     IF CLM-DENIED
018900         ADD 1 TO APL-TOTAL-DENIALS
019000         PERFORM 200-ACCUM-BY-CATEGORY THRU 200-EXIT
019100         PERFORM 300-ACCUM-BY-PROVIDER THRU 300-EXIT.
019200     READ CLAIMS-FILE INTO CLAIM-RECORD
019300         AT END
019400         MOVE "N" TO MORE-CLAIMS-SW
019500     END-READ.
019600 100-EXIT.
019700     EXIT.

019800******************************************************************
019900*    200-ACCUM-BY-CATEGORY - A BLANK DENIAL-REASON-CATEGORY IS
020000*    EXCLUDED FROM THE CATEGORY BREAKDOWN ENTIRELY
020100******************************************************************
020200 200-ACCUM-BY-CATEGORY.
020300     IF CLM-DENIAL-REASON-CATEGORY = SPACES
020400         GO TO 200-EXIT.
020500     MOVE "N" TO WS-CAT-FOUND-SW.
020600     SET APL-CAT-IDX TO 1.
020700     SEARCH APL-CAT-ROW
020800         AT END
020900             CONTINUE
021000         WHEN APL-CAT-NAME(APL-CAT-IDX) =
021100              CLM-DENIAL-REASON-CATEGORY
021200             MOVE "Y" TO WS-CAT-FOUND-SW
021300     END-SEARCH.
021400     IF WS-CAT-FOUND-SW = "Y"
021500         ADD 1 TO APL-CAT-DENIALS(APL-CAT-IDX)
021600         ADD CLM-BILLED-AMOUNT TO APL-CAT-BILLED(APL-CAT-IDX)
021700         ADD CLM-ALLOWED-AMOUNT TO APL-CAT-ALLOWED(APL-CAT-IDX)
021800         IF CLM-APPEALED
021900             ADD 1 TO APL-CAT-APPEALS(APL-CAT-IDX)
022000         END-IF
022100         IF CLM-GRIEVANCE-FILED
022200             ADD 1 TO APL-CAT-GRIEVANCES(APL-CAT-IDX)
022300         END-IF
022400     END-IF.
022500 200-EXIT.
022600     EXIT.

022700******************************************************************
022800*    300-ACCUM-BY-PROVIDER - FIND-OR-ADD THE PROVIDER ROW, THEN
022900*    BUMP ITS DENIAL-REASON FREQUENCY SUB-TABLE
023000******************************************************************
023100 300-ACCUM-BY-PROVIDER.
023200     MOVE "N" TO WS-PROV-FOUND-SW.
023300     SET APL-PROV-IDX TO 1.
023400     SEARCH APL-PROV-ROW
023500         AT END
023600             PERFORM 310-ADD-PROVIDER-ROW THRU 310-EXIT
023700         WHEN APL-PROV-ID(APL-PROV-IDX) = CLM-PROVIDER-ID
023800             CONTINUE
023900     END-SEARCH.

024000     ADD 1 TO APL-PROV-DENIALS(APL-PROV-IDX).
024100     ADD CLM-BILLED-AMOUNT TO APL-PROV-BILLED(APL-PROV-IDX).
024200     IF CLM-APPEALED
024300         ADD 1 TO APL-PROV-APPEALS(APL-PROV-IDX).
024400     PERFORM 320-BUMP-REASON-FREQ THRU 320-EXIT.
024500 300-EXIT.
024600     EXIT.

024700 310-ADD-PROVIDER-ROW.
024800     ADD 1 TO WS-PROVIDER-COUNT.
024900     SET APL-PROV-IDX TO WS-PROVIDER-COUNT.
025000     MOVE CLM-PROVIDER-ID TO APL-PROV-ID(APL-PROV-IDX).
025100     MOVE ZERO TO APL-PROV-DENIALS(APL-PROV-IDX),
025200                  APL-PROV-APPEALS(APL-PROV-IDX),
025300                  APL-PROV-BILLED(APL-PROV-IDX),
025400                  APL-PROV-REASON-USED(APL-PROV-IDX).
025500     PERFORM 315-ZERO-ONE-REASON THRU 315-EXIT
025600             VARYING APL-PR-IDX FROM 1 BY 1 UNTIL APL-PR-IDX > 6.
025700 310-EXIT.
025800     EXIT.

025900 315-ZERO-ONE-REASON.
026000     MOVE SPACES TO APL-PR-REASON(APL-PROV-IDX, APL-PR-IDX).
026100     MOVE ZERO TO APL-PR-COUNT(APL-PROV-IDX, APL-PR-IDX).
026200 315-EXIT.
026300     EXIT.

026400 320-BUMP-REASON-FREQ.
026500     MOVE "N" TO WS-REASON-FOUND-SW.
026600     SET APL-PR-IDX TO 1.
026700     SEARCH APL-PROV-REASON-TBL
026800         AT END
026900             PERFORM 325-ADD-REASON-ENTRY THRU 325-EXIT
027000         WHEN APL-PR-REASON(APL-PROV-IDX, APL-PR-IDX) =
027100              CLM-DENIAL-REASON-CATEGORY
027200             CONTINUE
027300     END-SEARCH.
027400     IF APL-PR-REASON(APL-PROV-IDX, APL-PR-IDX) NOT = SPACES
027500         ADD 1 TO APL-PR-COUNT(APL-PROV-IDX, APL-PR-IDX).
027600 320-EXIT.
027700     EXIT.

027800 325-ADD-REASON-ENTRY.
027900     IF APL-PROV-REASON-USED(APL-PROV-IDX) < 6
028000         ADD 1 TO APL-PROV-REASON-USED(APL-PROV-IDX)
028100         SET APL-PR-IDX TO APL-PROV-REASON-USED(APL-PROV-IDX)
028200         MOVE CLM-DENIAL-REASON-CATEGORY
028300                   TO APL-PR-REASON(APL-PROV-IDX, APL-PR-IDX)
028400     END-IF.
028500 325-EXIT.
028600     EXIT.

028700******************************************************************
028800*    400-CALC-RATES-AND-COST - OVERALL RATES AND THE ESTIMATED
028900*    ADMINISTRATIVE COST OF WORKING EVERY APPEAL
029000******************************************************************
029100 400-CALC-RATES-AND-COST.
029200     IF APL-TOTAL-CLAIMS > 0
029300         COMPUTE APL-OVERALL-DENIAL-RATE ROUNDED =
029400                 APL-TOTAL-DENIALS / APL-TOTAL-CLAIMS
029500     ELSE
029600         MOVE ZERO TO APL-OVERALL-DENIAL-RATE.

029700     IF APL-TOTAL-DENIALS > 0
029800         COMPUTE APL-OVERALL-APPEAL-RATE ROUNDED =
029900                 APL-TOTAL-APPEALS / APL-TOTAL-DENIALS
030000     ELSE
030100         MOVE ZERO TO APL-OVERALL-APPEAL-RATE.

030200     COMPUTE APL-ADMIN-COST ROUNDED =
030300             APL-TOTAL-APPEALS * 350.00.
030400 400-EXIT.
030500     EXIT.

030600******************************************************************
030700*    450-SORT-CATEGORIES - BUBBLE SORT DESCENDING BY DENIAL COUNT,
030800*    THEN COPY ALL SIX ROWS AND EACH ROW'S APPEAL RATE TO LINKAGE
030900******************************************************************
031000 450-SORT-CATEGORIES.
031100     PERFORM 451-ONE-CAT-PASS THRU 451-EXIT
031200             VARYING WS-CAT-PASS FROM 1 BY 1 UNTIL WS-CAT-PASS > 5.
031300     MOVE 6 TO APL-CATEGORY-COUNT.
031400     PERFORM 460-COPY-ONE-CATEGORY THRU 460-EXIT
031500             VARYING APL-CAT-IDX FROM 1 BY 1
031600             UNTIL APL-CAT-IDX > 6.
031700 450-EXIT.
031800     EXIT.

031900 451-ONE-CAT-PASS.
032000     PERFORM 452-ONE-CAT-COMPARE THRU 452-EXIT
032100             VARYING APL-CAT-IDX FROM 1 BY 1
032200             UNTIL APL-CAT-IDX > (6 - WS-CAT-PASS).
032300 451-EXIT.
032400     EXIT.

032500 452-ONE-CAT-COMPARE.
032600     IF APL-CAT-DENIALS(APL-CAT-IDX) <
032700        APL-CAT-DENIALS(APL-CAT-IDX + 1)
032800         MOVE APL-CAT-ROW(APL-CAT-IDX)   TO WS-CAT-SWAP-ENTRY
032900         MOVE APL-CAT-ROW(APL-CAT-IDX + 1)
033000                                          TO APL-CAT-ROW(APL-CAT-IDX)
033100         MOVE WS-CAT-SWAP-ENTRY
033200                              TO APL-CAT-ROW(APL-CAT-IDX + 1)
033300     END-IF.
033400 452-EXIT.
033500     EXIT.

033600 460-COPY-ONE-CATEGORY.
033700     SET APL-CAT-OUT-IDX TO APL-CAT-IDX.
033800     MOVE APL-CAT-NAME(APL-CAT-IDX)
033900                   TO APL-CAT-OUT-NAME(APL-CAT-OUT-IDX).
034000     MOVE APL-CAT-DENIALS(APL-CAT-IDX)
034100                   TO APL-CAT-OUT-DENIALS(APL-CAT-OUT-IDX).
034200     MOVE APL-CAT-APPEALS(APL-CAT-IDX)
034300                   TO APL-CAT-OUT-APPEALS(APL-CAT-OUT-IDX).
034400     MOVE APL-CAT-BILLED(APL-CAT-IDX)
034500                   TO APL-CAT-OUT-BILLED(APL-CAT-OUT-IDX).
034600     IF APL-CAT-DENIALS(APL-CAT-IDX) > 0
034700         COMPUTE APL-CAT-OUT-RATE(APL-CAT-OUT-IDX) ROUNDED =
034800             APL-CAT-APPEALS(APL-CAT-IDX) /
034900             APL-CAT-DENIALS(APL-CAT-IDX)
035000     ELSE
035100         MOVE ZERO TO APL-CAT-OUT-RATE(APL-CAT-OUT-IDX).
035200 460-EXIT.
035300     EXIT.

035400******************************************************************
035500*    500-SORT-PROVIDERS - BUBBLE SORT DESCENDING BY APPEAL COUNT,
035600*    SWAP VIA THE OPAQUE-TEXT VIEW SINCE THE ROW HAS A NESTED TABLE
035700******************************************************************
035800 500-SORT-PROVIDERS.
035900     IF WS-PROVIDER-COUNT > 1
036000         PERFORM 501-ONE-PROV-PASS THRU 501-EXIT
036100                 VARYING WS-PROV-PASS FROM 1 BY 1
036200                 UNTIL WS-PROV-PASS > (WS-PROVIDER-COUNT - 1).
036300 500-EXIT.
036400     EXIT.

036500 501-ONE-PROV-PASS.
036600     PERFORM 502-ONE-PROV-COMPARE THRU 502-EXIT
036700             VARYING APL-PROV-IDX FROM 1 BY 1
036800             UNTIL APL-PROV-IDX >
036900                   (WS-PROVIDER-COUNT - WS-PROV-PASS).
037000 501-EXIT.
037100     EXIT.

037200 502-ONE-PROV-COMPARE.
037300     IF APL-PROV-APPEALS(APL-PROV-IDX) <
037400        APL-PROV-APPEALS(APL-PROV-IDX + 1)
037500         MOVE APL-PROV-ROW(APL-PROV-IDX)  TO WS-PROV-SWAP-ENTRY
037600         MOVE APL-PROV-ROW(APL-PROV-IDX + 1)
037700                                  TO APL-PROV-ROW(APL-PROV-IDX)
037800         MOVE WS-PROV-SWAP-ENTRY
037900                        TO APL-PROV-ROW(APL-PROV-IDX + 1)
038000     END-IF.
038100 502-EXIT.
038200     EXIT.

038300******************************************************************
038400*    550-TAKE-TOP-PROVIDERS - FIRST 10 (OR FEWER) SORTED ROWS,
038500*    EACH WITH ITS MODAL DENIAL REASON RESOLVED
038600******************************************************************
038700 550-TAKE-TOP-PROVIDERS.
038800     IF WS-PROVIDER-COUNT > 10
038900         MOVE 10 TO APL-PROVIDER-COUNT
039000     ELSE
039100         MOVE WS-PROVIDER-COUNT TO APL-PROVIDER-COUNT.
039200     PERFORM 560-TAKE-ONE-PROVIDER THRU 560-EXIT
039300             VARYING APL-PROV-IDX FROM 1 BY 1
039400             UNTIL APL-PROV-IDX > APL-PROVIDER-COUNT.
039500 550-EXIT.
039600     EXIT.

039700 560-TAKE-ONE-PROVIDER.
039800     SET APL-PROV-OUT-IDX TO APL-PROV-IDX.
039900     MOVE APL-PROV-ID(APL-PROV-IDX)
040000                   TO APL-PROV-OUT-ID(APL-PROV-OUT-IDX).
040100     MOVE APL-PROV-DENIALS(APL-PROV-IDX)
040200                   TO APL-PROV-OUT-DENIALS(APL-PROV-OUT-IDX).
040300     MOVE APL-PROV-APPEALS(APL-PROV-IDX)
040400                   TO APL-PROV-OUT-APPEALS(APL-PROV-OUT-IDX).
040500     MOVE APL-PROV-BILLED(APL-PROV-IDX)
040600                   TO APL-PROV-OUT-BILLED(APL-PROV-OUT-IDX).
040700     PERFORM 600-FIND-MODAL-REASON THRU 600-EXIT.
040800     MOVE WS-BEST-REASON-NAME
040900                   TO APL-PROV-OUT-REASON(APL-PROV-OUT-IDX).
041000 560-EXIT.
041100     EXIT.

041200******************************************************************
041300*    600-FIND-MODAL-REASON - HIGHEST-COUNT REASON SLOT FOR THIS
041400*    PROVIDER; FIRST OCCURRENCE WINS A TIE; "unknown" IF NONE
041500******************************************************************
041600 600-FIND-MODAL-REASON.
041700     MOVE ZERO TO WS-BEST-REASON-COUNT.
041800     MOVE "unknown"              TO WS-BEST-REASON-NAME.
041900     PERFORM 610-CHECK-ONE-REASON THRU 610-EXIT
042000             VARYING APL-PR-IDX FROM 1 BY 1 UNTIL APL-PR-IDX > 6.
042100 600-EXIT.
042200     EXIT.

042300 610-CHECK-ONE-REASON.
042400     IF APL-PR-COUNT(APL-PROV-IDX, APL-PR-IDX) >
042500        WS-BEST-REASON-COUNT
042600         MOVE APL-PR-COUNT(APL-PROV-IDX, APL-PR-IDX)
042700                                  TO WS-BEST-REASON-COUNT
042800         MOVE APL-PR-REASON(APL-PROV-IDX, APL-PR-IDX)
042900                                  TO WS-BEST-REASON-NAME
043000     END-IF.
043100 610-EXIT.
043200     EXIT.
