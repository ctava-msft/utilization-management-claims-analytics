000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMFEAT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          ONE PASS OVER THE CLAIMS FILE.  TAGS EACH CLAIM WITH A
001200*          SERVICE CATEGORY, ROLLS UP PER-PROVIDER TOTALS AND
001300*          RATES, ROLLS UP PER-WEEK/PER-MONTH TOTALS WITH A
001400*          ROLLING-MEAN COLUMN, AND ROLLS UP PER-SERVICE-CATEGORY
001500*          TOTALS.  WRITES THE THREE FEATURE FILES CLMDTCT AND
001600*          CLMRPT READ.
001700*
001800******************************************************************
001900*    CHANGE LOG                                                  *
002000*    01/01/08  JS  REWRITTEN FROM THE OLD DAILY-UPDATE JOB FOR    *
002100*                  THE CLAIMS FEATURE-ENGINEERING SUITE           *
002200*    04/22/08  TGD ADDED THE WEEKLY/MONTHLY ROLLING-MEAN PASS     *
002300*    09/30/08  JS  ADDED DISTINCT MEMBER/PROCEDURE-CODE COUNTS    *
002400*                  PER PROVIDER - CAPPED PER COMMENT BELOW         *
002500*    02/11/09  MM  SERVICE-CATEGORY TABLE NOW ALWAYS WRITES ALL   *
002600*                  SIX ROWS, EVEN WHEN A CATEGORY HAD NO CLAIMS   *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT SYSOUT
003700     ASSIGN TO UT-S-SYSOUT
003800       ORGANIZATION IS SEQUENTIAL.

003900     SELECT CLAIMS-FILE
004000     ASSIGN TO UT-S-CLAIMS
004100       ACCESS MODE IS SEQUENTIAL
004200       FILE STATUS IS IFCODE.

004300     SELECT PROVIDER-FEATURES-FILE
004400     ASSIGN TO UT-S-PVFEAT
004500       ACCESS MODE IS SEQUENTIAL
004600       FILE STATUS IS OFCODE.

004700     SELECT TEMPORAL-FEATURES-FILE
004800     ASSIGN TO UT-S-TMFEAT
004900       ACCESS MODE IS SEQUENTIAL
005000       FILE STATUS IS EFCODE.

005100     SELECT SERVICE-CATEGORY-FILE
005200     ASSIGN TO UT-S-SVFEAT
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS RFCODE.

005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  SYSOUT
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 120 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS SYSOUT-REC.
006300 01  SYSOUT-REC  PIC X(120).

006400 FD  CLAIMS-FILE
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 340 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS CLAIMS-FILE-REC.
007000 01  CLAIMS-FILE-REC             PIC X(340).

007100 FD  PROVIDER-FEATURES-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 180 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS PVF-FILE-REC.
007700 01  PVF-FILE-REC                PIC X(180).

007800 FD  TEMPORAL-FEATURES-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 80 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS TMF-FILE-REC.
008400 01  TMF-FILE-REC                PIC X(80).

008500 FD  SERVICE-CATEGORY-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 80 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SVF-FILE-REC.
009100 01  SVF-FILE-REC                PIC X(80).

009200 WORKING-STORAGE SECTION.

009300 01  FILE-STATUS-CODES.
009400     05  IFCODE                  PIC X(2).
009500         88 CODE-READ     VALUE SPACES.
009600         88 NO-MORE-DATA  VALUE "10".
009700     05  OFCODE                  PIC X(2).
009800         88 CODE-WRITE    VALUE SPACES.
009900     05  EFCODE                  PIC X(2).
010000         88 CODE-WRITE2   VALUE SPACES.
010100     05  RFCODE                  PIC X(2).
010200         88 CODE-WRITE3   VALUE SPACES.
010210     05  FILLER                  PIC X(1).

010300****** PROVIDER TABLE - SIZED FOR THE CURRENT BOOK OF BUSINESS.
010400****** DISTINCT MEMBER/PROCEDURE COUNTS ARE CAPPED AT THE TABLE
010500****** SIZES BELOW - A PROVIDER THAT EXCEEDS THE CAP STOPS
010600****** GAINING NEW DISTINCT COUNT BUT KEEPS ACCUMULATING DOLLARS
010700 01  WS-PROVIDER-TABLE.
010800     05  PRV-ROW OCCURS 2000 TIMES INDEXED BY PRV-IDX.
010900         10  PRV-PROVIDER-ID          PIC X(15).
011000         10  PRV-TOTAL-CLAIMS         PIC 9(7) COMP.
011100         10  PRV-TOTAL-ALLOWED        PIC S9(9)V99 COMP-3.
011200         10  PRV-TOTAL-BILLED         PIC S9(9)V99 COMP-3.
011300         10  PRV-TOTAL-UNITS          PIC 9(7) COMP.
011400         10  PRV-DENIED-COUNT         PIC 9(7) COMP.
011500         10  PRV-OON-COUNT            PIC 9(7) COMP.
011600         10  PRV-APPEAL-COUNT         PIC 9(7) COMP.
011700         10  PRV-DME-COUNT            PIC 9(7) COMP.
011800         10  PRV-FIRST-CLAIM-DATE     PIC X(10).
011900         10  PRV-LAST-CLAIM-DATE      PIC X(10).
012000         10  PRV-SPECIALTY            PIC X(18).
012100         10  PRV-STATE                PIC X(2).
012200         10  PRV-REGION               PIC X(9).
012300         10  PRV-UNIQUE-MEMBERS       PIC 9(6) COMP.
012400         10  PRV-UNIQUE-PROCS         PIC 9(4) COMP.
012500         10  PRV-MEMBER-SEEN OCCURS 50 TIMES
012600                             INDEXED BY MEM-IDX PIC X(12).
012700         10  PRV-PROC-SEEN OCCURS 30 TIMES
012800                             INDEXED BY PRC-IDX PIC X(12).
012900         10  FILLER                   PIC X(1).
013000 77  PRV-ROW-COUNT                    PIC 9(4) COMP VALUE 0.

013100****** WEEKLY/MONTHLY PERIOD TABLES - 5 AND 10 YEARS OF HISTORY
013200 01  WS-WEEKLY-TABLE.
013300     05  WKF-ROW OCCURS 260 TIMES INDEXED BY WKF-IDX.
013400         10  WKF-PERIOD-START         PIC X(10).
013500         10  WKF-TOTAL-CLAIMS         PIC 9(7) COMP.
013600         10  WKF-TOTAL-ALLOWED        PIC S9(9)V99 COMP-3.
013700         10  WKF-TOTAL-BILLED         PIC S9(9)V99 COMP-3.
013800         10  WKF-DENIAL-COUNT         PIC 9(7) COMP.
013900         10  WKF-OON-COUNT            PIC 9(7) COMP.
014000         10  FILLER                   PIC X(1).
014100 77  WKF-ROW-COUNT                    PIC 9(4) COMP VALUE 0.

014200 01  WS-MONTHLY-TABLE.
014300     05  MOF-ROW OCCURS 120 TIMES INDEXED BY MOF-IDX.
014400         10  MOF-PERIOD-START         PIC X(10).
014500         10  MOF-TOTAL-CLAIMS         PIC 9(7) COMP.
014600         10  MOF-TOTAL-ALLOWED        PIC S9(9)V99 COMP-3.
014700         10  MOF-TOTAL-BILLED         PIC S9(9)V99 COMP-3.
014800         10  MOF-DENIAL-COUNT         PIC 9(7) COMP.
014900         10  MOF-OON-COUNT            PIC 9(7) COMP.
015000         10  FILLER                   PIC X(1).
015100 77  MOF-ROW-COUNT                    PIC 9(4) COMP VALUE 0.

015200****** SERVICE-CATEGORY TABLE - FIXED SIX ROWS, PRELOADED
015300 01  WS-SVC-TABLE.
015400     05  SVC-ROW OCCURS 6 TIMES INDEXED BY SVC-IDX.
015500         10  SVC-CATEGORY-NAME        PIC X(8).
015600         10  SVC-TOTAL-CLAIMS         PIC 9(7) COMP.
015700         10  SVC-TOTAL-ALLOWED        PIC S9(9)V99 COMP-3.
015800         10  SVC-TOTAL-BILLED         PIC S9(9)V99 COMP-3.
015900         10  SVC-DENIAL-COUNT         PIC 9(7) COMP.
016000         10  SVC-OON-COUNT            PIC 9(7) COMP.
016100         10  SVC-TOTAL-UNITS          PIC 9(7) COMP.
016200         10  FILLER                   PIC X(1).
016300 77  WS-SVC-IDX-HOLD                  PIC 9(1) COMP.

016400****** REDEFINES 3 - WEEKLY-ROW AS A PLAIN TEXT SORT KEY, USED
016500****** BY 760-SORT-WEEKLY THE SAME WAY CLMDTCT SORTS ITS FLAGS
016600 01  WKF-SORT-VIEW REDEFINES WS-WEEKLY-TABLE.
016700     05  WKF-SORT-ROW OCCURS 260 TIMES
016800                             INDEXED BY WKF-SRT-IDX PIC X(35).

016900 01  WS-JULIAN-WORK.
017000     05  WS-JD-YYYY                PIC 9(4).
017100     05  WS-JD-MM                  PIC 9(2).
017200     05  WS-JD-DD                  PIC 9(2).
017300     05  WS-JD-ISO-DATE            PIC X(10).
017400     05  WS-JD-A                   PIC S9(9) COMP.
017500     05  WS-JD-Y                   PIC S9(9) COMP.
017600     05  WS-JD-M                   PIC S9(9) COMP.
017700     05  WS-JD-JDN                 PIC S9(9) COMP.
017800     05  WS-JD-DOW                 PIC S9(4) COMP.
017900     05  WS-JD-WORK1               PIC S9(9) COMP.
018000     05  WS-JD-WORK2               PIC S9(9) COMP.
018100     05  FILLER                    PIC X(1).

018200 01  WS-SORT-WORK.
018300     05  WS-SORT-SW                PIC X(1).
018400         88  WS-SORT-DONE          VALUE "Y".
018500     05  WS-SWAP-AREA              PIC X(35).
018600     05  FILLER                    PIC X(1).

018700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018800     05  RECORDS-READ              PIC 9(7) COMP.
018900     05  PROVIDERS-WRITTEN         PIC 9(7) COMP.
019000     05  PERIODS-WRITTEN           PIC 9(7) COMP.
019100     05  WS-FIRST-JDN              PIC S9(9) COMP.
019200     05  WS-LAST-JDN               PIC S9(9) COMP.
019300     05  WS-WINDOW-SUM             PIC S9(9)V99 COMP-3.
019400     05  WS-WINDOW-COUNT           PIC 9(3) COMP.
019500     05  WS-WINDOW-LO              PIC 9(4) COMP.
019600     05  WS-ROLL-SUB               PIC 9(4) COMP.
019700     05  FILLER                    PIC X(1).

019800 01  MISC-WS-FLDS.
019900     05  WS-DATE                   PIC 9(6).
020000     05  WS-FOUND-SW               PIC X(1) VALUE "N".
020100         88  WS-ROW-FOUND          VALUE "Y".
020200     05  FILLER                    PIC X(1).

020300 01  FLAGS-AND-SWITCHES.
020400     05  MORE-CLAIMS-SW            PIC X(1) VALUE SPACE.
020500         88  NO-MORE-CLAIMS        VALUE "N".
020600     05  FILLER                    PIC X(1).

020700 COPY CLMREC.
020800 COPY CLMPROV.
020900 COPY CLMTEMP.
021000 COPY CLMSVC.
021100 COPY ABENDREC.

021200 PROCEDURE DIVISION.
021300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021400     PERFORM 100-MAINLINE THRU 100-EXIT
021500             UNTIL NO-MORE-CLAIMS.
021600     PERFORM 700-DERIVE-PROVIDER-RATES THRU 700-EXIT.
021700     PERFORM 750-ROLL-PERIODS THRU 750-EXIT.
021800     PERFORM 780-DERIVE-SVC-RATES THRU 780-EXIT.
021900     PERFORM 900-CLEANUP THRU 900-EXIT.
022000     MOVE ZERO TO RETURN-CODE.
022100     GOBACK.

022200 000-HOUSEKEEPING.
022300     ACCEPT WS-DATE FROM DATE.
022400     OPEN INPUT CLAIMS-FILE.
022500     OPEN OUTPUT PROVIDER-FEATURES-FILE, TEMPORAL-FEATURES-FILE,
022600                 SERVICE-CATEGORY-FILE, SYSOUT.
022700     PERFORM 050-LOAD-SVC-TABLE THRU 050-EXIT.
022800     READ CLAIMS-FILE INTO CLAIM-RECORD
022900         AT END
023000         MOVE "N" TO MORE-CLAIMS-SW
023100         GO TO 000-EXIT
023200     END-READ.
023300     ADD 1 TO RECORDS-READ.
023400 000-EXIT.
023500     EXIT.

023600 050-LOAD-SVC-TABLE.
023700     MOVE "E&M"      TO SVC-CATEGORY-NAME(1).
023800     MOVE "Imaging"  TO SVC-CATEGORY-NAME(2).
023900     MOVE "Surgical" TO SVC-CATEGORY-NAME(3).
024000     MOVE "DME"      TO SVC-CATEGORY-NAME(4).
024100     MOVE "Pharmacy" TO SVC-CATEGORY-NAME(5).
024200     MOVE "Other"    TO SVC-CATEGORY-NAME(6).
024300 050-EXIT.
024400     EXIT.

024500 100-MAINLINE.
024600     PERFORM 200-TAG-SERVICE-CATEGORY THRU 200-EXIT.
024700     PERFORM 250-ACCUM-SVC-CATEGORY THRU 250-EXIT.
024800     PERFORM 300-ACCUM-PROVIDER THRU 300-EXIT.
024900     PERFORM 400-ACCUM-WEEKLY THRU 400-EXIT.
025000     PERFORM 410-ACCUM-MONTHLY THRU 410-EXIT.
025100     READ CLAIMS-FILE INTO CLAIM-RECORD
025200         AT END
025300         MOVE "N" TO MORE-CLAIMS-SW
025400         GO TO 100-EXIT
025500     END-READ.
025600     ADD 1 TO RECORDS-READ.
025700 100-EXIT.
025800     EXIT.

025900******************************************************************
026000*    200-TAG-SERVICE-CATEGORY - CPT-99 MUST BE TESTED AHEAD OF
026100*    THE SINGLE-DIGIT CPT PREFIXES OR IT FALLS THROUGH TO E&M
026200******************************************************************
026300 200-TAG-SERVICE-CATEGORY.
026400     EVALUATE TRUE
026500         WHEN CLM-PROCEDURE-CODE(1:7)  = "HCPCS-E"
026600              SET SVC-IDX TO 4
026700         WHEN CLM-PROCEDURE-CODE(1:7)  = "HCPCS-K"
026800              SET SVC-IDX TO 4
026900         WHEN CLM-PROCEDURE-CODE(1:6)  = "CPT-99"
027000              SET SVC-IDX TO 1
027100         WHEN CLM-PROCEDURE-CODE(1:5)  = "CPT-7"
027200              SET SVC-IDX TO 2
027300         WHEN CLM-PROCEDURE-CODE(1:5)  = "CPT-2"
027400              SET SVC-IDX TO 3
027500         WHEN CLM-PROCEDURE-CODE(1:5)  = "CPT-3"
027600              SET SVC-IDX TO 3
027700         WHEN CLM-PROCEDURE-CODE(1:5)  = "CPT-4"
027800              SET SVC-IDX TO 3
027900         WHEN CLM-PROCEDURE-CODE(1:5)  = "CPT-5"
028000              SET SVC-IDX TO 3
028100         WHEN CLM-PROCEDURE-CODE(1:5)  = "CPT-6"
028200              SET SVC-IDX TO 3
028300         WHEN OTHER
028400              SET SVC-IDX TO 6
028500     END-EVALUATE.
028600     MOVE SVC-IDX TO WS-SVC-IDX-HOLD.
028700 200-EXIT.
028800     EXIT.

028900 250-ACCUM-SVC-CATEGORY.
029000     SET SVC-IDX TO WS-SVC-IDX-HOLD.
029100     ADD 1 TO SVC-TOTAL-CLAIMS(SVC-IDX).
029200     ADD CLM-ALLOWED-AMOUNT TO SVC-TOTAL-ALLOWED(SVC-IDX).
029300     ADD CLM-BILLED-AMOUNT  TO SVC-TOTAL-BILLED(SVC-IDX).
029400     ADD CLM-UNITS          TO SVC-TOTAL-UNITS(SVC-IDX).
029500     IF CLM-DENIED
029600         ADD 1 TO SVC-DENIAL-COUNT(SVC-IDX).
029700     IF CLM-NS-OON
029800         ADD 1 TO SVC-OON-COUNT(SVC-IDX).
029900 250-EXIT.
030000     EXIT.

030100******************************************************************
030200*    300-ACCUM-PROVIDER - SEARCH THE PROVIDER TABLE; ADD A NEW
030300*    ROW WHEN THIS PROVIDER-ID HAS NOT BEEN SEEN BEFORE
030400******************************************************************
030500 300-ACCUM-PROVIDER.
030600     SET PRV-IDX TO 1.
030700     SEARCH PRV-ROW
030800         AT END
030900             PERFORM 305-ADD-PROVIDER-ROW THRU 305-EXIT
031000         WHEN PRV-PROVIDER-ID(PRV-IDX) = CLM-PROVIDER-ID
031100             CONTINUE
031200     END-SEARCH.

031300     ADD 1 TO PRV-TOTAL-CLAIMS(PRV-IDX).
031400     ADD CLM-ALLOWED-AMOUNT TO PRV-TOTAL-ALLOWED(PRV-IDX).
031500     ADD CLM-BILLED-AMOUNT  TO PRV-TOTAL-BILLED(PRV-IDX).
031600     ADD CLM-UNITS          TO PRV-TOTAL-UNITS(PRV-IDX).
031700     IF CLM-DENIED
031800         ADD 1 TO PRV-DENIED-COUNT(PRV-IDX).
031900     IF CLM-NS-OON
032000         ADD 1 TO PRV-OON-COUNT(PRV-IDX).
032100     IF CLM-APPEALED
032200         ADD 1 TO PRV-APPEAL-COUNT(PRV-IDX).
032300     IF CLM-IS-DME
032400         ADD 1 TO PRV-DME-COUNT(PRV-IDX).
032500     IF CLM-SERVICE-DATE < PRV-FIRST-CLAIM-DATE(PRV-IDX)
032600         MOVE CLM-SERVICE-DATE TO PRV-FIRST-CLAIM-DATE(PRV-IDX).
032700     IF CLM-SERVICE-DATE > PRV-LAST-CLAIM-DATE(PRV-IDX)
032800         MOVE CLM-SERVICE-DATE TO PRV-LAST-CLAIM-DATE(PRV-IDX).

032900     PERFORM 310-TRACK-UNIQUE-MEMBER THRU 310-EXIT.
033000     PERFORM 320-TRACK-UNIQUE-PROC THRU 320-EXIT.
033100 300-EXIT.
033200     EXIT.

033300 305-ADD-PROVIDER-ROW.
033400     ADD 1 TO PRV-ROW-COUNT.
033500     SET PRV-IDX TO PRV-ROW-COUNT.
033600     MOVE CLM-PROVIDER-ID      TO PRV-PROVIDER-ID(PRV-IDX).
033700     MOVE ZERO TO PRV-TOTAL-CLAIMS(PRV-IDX),
033800                  PRV-TOTAL-ALLOWED(PRV-IDX),
033900                  PRV-TOTAL-BILLED(PRV-IDX),
034000                  PRV-TOTAL-UNITS(PRV-IDX),
034100                  PRV-DENIED-COUNT(PRV-IDX),
034200                  PRV-OON-COUNT(PRV-IDX),
034300                  PRV-APPEAL-COUNT(PRV-IDX),
034400                  PRV-DME-COUNT(PRV-IDX),
034500                  PRV-UNIQUE-MEMBERS(PRV-IDX),
034600                  PRV-UNIQUE-PROCS(PRV-IDX).
034700     MOVE CLM-SERVICE-DATE     TO PRV-FIRST-CLAIM-DATE(PRV-IDX).
034800     MOVE CLM-SERVICE-DATE     TO PRV-LAST-CLAIM-DATE(PRV-IDX).
034900     MOVE CLM-SPECIALTY        TO PRV-SPECIALTY(PRV-IDX).
035000     MOVE CLM-GEOGRAPHY-STATE  TO PRV-STATE(PRV-IDX).
035100     MOVE CLM-GEOGRAPHY-REGION TO PRV-REGION(PRV-IDX).
035200     MOVE SPACES TO PRV-MEMBER-SEEN(PRV-IDX, 1),
035300                     PRV-PROC-SEEN(PRV-IDX, 1).
035400 305-EXIT.
035500     EXIT.

035600******************************************************************
035700*    310-TRACK-UNIQUE-MEMBER - LINEAR SCAN OF THIS PROVIDER'S
035800*    SEEN-MEMBER LIST, CAPPED AT 50 DISTINCT MEMBERS
035900******************************************************************
036000 310-TRACK-UNIQUE-MEMBER.
036100     MOVE "N" TO WS-FOUND-SW.
036200     PERFORM 311-SCAN-ONE-MEMBER THRU 311-EXIT
036300             VARYING MEM-IDX FROM 1 BY 1
036400             UNTIL MEM-IDX > PRV-UNIQUE-MEMBERS(PRV-IDX).
036500     IF WS-ROW-FOUND
036600         GO TO 310-EXIT.
036700     IF PRV-UNIQUE-MEMBERS(PRV-IDX) >= 50
036800         GO TO 310-EXIT.
036900     ADD 1 TO PRV-UNIQUE-MEMBERS(PRV-IDX).
037000     SET MEM-IDX TO PRV-UNIQUE-MEMBERS(PRV-IDX).
037100     MOVE CLM-MEMBER-ID TO PRV-MEMBER-SEEN(PRV-IDX, MEM-IDX).
037200 310-EXIT.
037300     EXIT.

037400 311-SCAN-ONE-MEMBER.
037500     IF PRV-MEMBER-SEEN(PRV-IDX, MEM-IDX) = CLM-MEMBER-ID
037600         MOVE "Y" TO WS-FOUND-SW.
037700 311-EXIT.
037800     EXIT.

037900******************************************************************
038000*    320-TRACK-UNIQUE-PROC - SAME IDIOM, CAPPED AT 30 DISTINCT
038100*    PROCEDURE CODES
038200******************************************************************
038300 320-TRACK-UNIQUE-PROC.
038400     MOVE "N" TO WS-FOUND-SW.
038500     PERFORM 321-SCAN-ONE-PROC THRU 321-EXIT
038600             VARYING PRC-IDX FROM 1 BY 1
038700             UNTIL PRC-IDX > PRV-UNIQUE-PROCS(PRV-IDX).
038800     IF WS-ROW-FOUND
038900         GO TO 320-EXIT.
039000     IF PRV-UNIQUE-PROCS(PRV-IDX) >= 30
039100         GO TO 320-EXIT.
039200     ADD 1 TO PRV-UNIQUE-PROCS(PRV-IDX).
039300     SET PRC-IDX TO PRV-UNIQUE-PROCS(PRV-IDX).
039400     MOVE CLM-PROCEDURE-CODE TO PRV-PROC-SEEN(PRV-IDX, PRC-IDX).
039500 320-EXIT.
039600     EXIT.

039700 321-SCAN-ONE-PROC.
039800     IF PRV-PROC-SEEN(PRV-IDX, PRC-IDX) = CLM-PROCEDURE-CODE
039900         MOVE "Y" TO WS-FOUND-SW.
040000 321-EXIT.
040100     EXIT.

040200******************************************************************
040300*    400-ACCUM-WEEKLY - PERIOD START IS THE MONDAY ON OR BEFORE
040400*    THE SERVICE DATE, VIA THE JULIAN-DAY ROUTINES BELOW
040500******************************************************************
040600 400-ACCUM-WEEKLY.
040700     MOVE CLM-SVC-YYYY TO WS-JD-YYYY.
040800     MOVE CLM-SVC-MM   TO WS-JD-MM.
040900     MOVE CLM-SVC-DD   TO WS-JD-DD.
041000     PERFORM 600-CALC-JULIAN-DAY THRU 600-EXIT.
041100     DIVIDE WS-JD-JDN BY 7 GIVING WS-JD-WORK2
041200                           REMAINDER WS-JD-DOW.
041300     SUBTRACT WS-JD-DOW FROM WS-JD-JDN.
041400     PERFORM 650-JULIAN-TO-DATE THRU 650-EXIT.

041500     SET WKF-IDX TO 1.
041600     SEARCH WKF-ROW
041700         AT END
041800             PERFORM 405-ADD-WEEKLY-ROW THRU 405-EXIT
041900         WHEN WKF-PERIOD-START(WKF-IDX) = WS-JD-ISO-DATE
042000             CONTINUE
042100     END-SEARCH.

042200     ADD 1 TO WKF-TOTAL-CLAIMS(WKF-IDX).
042300     ADD CLM-ALLOWED-AMOUNT TO WKF-TOTAL-ALLOWED(WKF-IDX).
042400     ADD CLM-BILLED-AMOUNT  TO WKF-TOTAL-BILLED(WKF-IDX).
042500     IF CLM-DENIED
042600         ADD 1 TO WKF-DENIAL-COUNT(WKF-IDX).
042700     IF CLM-NS-OON
042800         ADD 1 TO WKF-OON-COUNT(WKF-IDX).
042900 400-EXIT.
043000     EXIT.

043100 405-ADD-WEEKLY-ROW.
043200     ADD 1 TO WKF-ROW-COUNT.
043300     SET WKF-IDX TO WKF-ROW-COUNT.
043400     MOVE WS-JD-ISO-DATE TO WKF-PERIOD-START(WKF-IDX).
043500     MOVE ZERO TO WKF-TOTAL-CLAIMS(WKF-IDX),
043600                  WKF-TOTAL-ALLOWED(WKF-IDX),
043700                  WKF-TOTAL-BILLED(WKF-IDX),
043800                  WKF-DENIAL-COUNT(WKF-IDX),
043900                  WKF-OON-COUNT(WKF-IDX).
044000 405-EXIT.
044100     EXIT.

044200******************************************************************
044300*    410-ACCUM-MONTHLY - PERIOD START IS ALWAYS THE FIRST OF THE
044400*    MONTH, NO JULIAN-DAY MATH NEEDED
044500******************************************************************
044600 410-ACCUM-MONTHLY.
044700     SET MOF-IDX TO 1.
044800     SEARCH MOF-ROW
044900         AT END
045000             PERFORM 415-ADD-MONTHLY-ROW THRU 415-EXIT
045100         WHEN MOF-PERIOD-START(MOF-IDX)(1:4) = CLM-SVC-YYYY
045200            AND MOF-PERIOD-START(MOF-IDX)(6:2) = CLM-SVC-MM
045300             CONTINUE
045400     END-SEARCH.

045500     ADD 1 TO MOF-TOTAL-CLAIMS(MOF-IDX).
045600     ADD CLM-ALLOWED-AMOUNT TO MOF-TOTAL-ALLOWED(MOF-IDX).
045700     ADD CLM-BILLED-AMOUNT  TO MOF-TOTAL-BILLED(MOF-IDX).
045800     IF CLM-DENIED
045900         ADD 1 TO MOF-DENIAL-COUNT(MOF-IDX).
046000     IF CLM-NS-OON
046100         ADD 1 TO MOF-OON-COUNT(MOF-IDX).
046200 410-EXIT.
046300     EXIT.

046400 415-ADD-MONTHLY-ROW.
046500     ADD 1 TO MOF-ROW-COUNT.
046600     SET MOF-IDX TO MOF-ROW-COUNT.
046700     STRING CLM-SVC-YYYY DELIMITED BY SIZE
046800            "-"          DELIMITED BY SIZE
046900            CLM-SVC-MM   DELIMITED BY SIZE
047000            "-01"        DELIMITED BY SIZE
047100            INTO MOF-PERIOD-START(MOF-IDX).
047200     MOVE ZERO TO MOF-TOTAL-CLAIMS(MOF-IDX),
047300                  MOF-TOTAL-ALLOWED(MOF-IDX),
047400                  MOF-TOTAL-BILLED(MOF-IDX),
047500                  MOF-DENIAL-COUNT(MOF-IDX),
047600                  MOF-OON-COUNT(MOF-IDX).
047700 415-EXIT.
047800     EXIT.

047900******************************************************************
048000*    600-CALC-JULIAN-DAY - WS-JD-YYYY/MM/DD -> WS-JD-JDN
048100*    STANDARD INTEGER JULIAN-DAY-NUMBER FORMULA (RICHARDS)
048200******************************************************************
048300 600-CALC-JULIAN-DAY.
048400     COMPUTE WS-JD-A = (14 - WS-JD-MM) / 12.
048500     COMPUTE WS-JD-Y = WS-JD-YYYY + 4800 - WS-JD-A.
048600     COMPUTE WS-JD-M = WS-JD-MM + (12 * WS-JD-A) - 3.
048700     COMPUTE WS-JD-WORK1 = (153 * WS-JD-M + 2) / 5.
048800     COMPUTE WS-JD-WORK2 = WS-JD-Y / 4 - WS-JD-Y / 100
048900                                         + WS-JD-Y / 400.
049000     COMPUTE WS-JD-JDN = WS-JD-DD + WS-JD-WORK1 + (365 * WS-JD-Y)
049100                                   + WS-JD-WORK2 - 32045.
049200 600-EXIT.
049300     EXIT.

049400******************************************************************
049500*    650-JULIAN-TO-DATE - WS-JD-JDN -> WS-JD-YYYY/MM/DD, ALSO
049600*    LEAVES THE ISO TEXT FORM IN WS-JD-ISO-DATE FOR THE CALLER
049700******************************************************************
049800 650-JULIAN-TO-DATE.
049900     COMPUTE WS-JD-WORK1 = WS-JD-JDN + 68569.
050000     COMPUTE WS-JD-WORK2 = (4 * WS-JD-WORK1) / 146097.
050100     COMPUTE WS-JD-WORK1 = WS-JD-WORK1
050200                            - ((146097 * WS-JD-WORK2 + 3) / 4).
050300     COMPUTE WS-JD-Y = (4000 * (WS-JD-WORK1 + 1)) / 1461001.
050400     COMPUTE WS-JD-WORK1 = WS-JD-WORK1
050500                            - ((1461 * WS-JD-Y) / 4) + 31.
050600     COMPUTE WS-JD-M = (80 * WS-JD-WORK1) / 2447.
050700     COMPUTE WS-JD-DD = WS-JD-WORK1 - ((2447 * WS-JD-M) / 80).
050800     COMPUTE WS-JD-WORK1 = WS-JD-M / 11.
050900     COMPUTE WS-JD-MM = WS-JD-M + 2 - (12 * WS-JD-WORK1).
051000     COMPUTE WS-JD-YYYY = (100 * (WS-JD-WORK2 - 49)) + WS-JD-Y
051100                            + WS-JD-WORK1.
051200     STRING WS-JD-YYYY DELIMITED BY SIZE
051300            "-"        DELIMITED BY SIZE
051400            WS-JD-MM   DELIMITED BY SIZE
051500            "-"        DELIMITED BY SIZE
051600            WS-JD-DD   DELIMITED BY SIZE
051700            INTO WS-JD-ISO-DATE.
051800 650-EXIT.
051900     EXIT.

052000******************************************************************
052100*    700-DERIVE-PROVIDER-RATES - END-OF-FILE RATE/RATIO PASS
052200******************************************************************
052300 700-DERIVE-PROVIDER-RATES.
052400     PERFORM 705-ONE-PROVIDER-RATE THRU 705-EXIT
052500             VARYING PRV-IDX FROM 1 BY 1
052600             UNTIL PRV-IDX > PRV-ROW-COUNT.
052700 700-EXIT.
052800     EXIT.

052900 705-ONE-PROVIDER-RATE.
053000         MOVE PRV-PROVIDER-ID(PRV-IDX) TO PVF-PROVIDER-ID
053100         MOVE PRV-TOTAL-CLAIMS(PRV-IDX) TO PVF-TOTAL-CLAIMS
053200         MOVE PRV-TOTAL-ALLOWED(PRV-IDX) TO PVF-TOTAL-ALLOWED
053300         MOVE PRV-TOTAL-BILLED(PRV-IDX) TO PVF-TOTAL-BILLED
053400         MOVE PRV-TOTAL-UNITS(PRV-IDX) TO PVF-TOTAL-UNITS
053500         MOVE PRV-FIRST-CLAIM-DATE(PRV-IDX) TO PVF-FIRST-CLAIM-DATE
053600         MOVE PRV-LAST-CLAIM-DATE(PRV-IDX) TO PVF-LAST-CLAIM-DATE
053700         MOVE PRV-UNIQUE-MEMBERS(PRV-IDX) TO PVF-UNIQUE-MEMBERS
053800         MOVE PRV-UNIQUE-PROCS(PRV-IDX) TO PVF-UNIQUE-PROC-CODES
053900         MOVE PRV-SPECIALTY(PRV-IDX) TO PVF-SPECIALTY
054000         MOVE PRV-STATE(PRV-IDX) TO PVF-GEOGRAPHY-STATE
054100         MOVE PRV-REGION(PRV-IDX) TO PVF-GEOGRAPHY-REGION

054200         IF PRV-TOTAL-CLAIMS(PRV-IDX) > 0
054300             COMPUTE PVF-AVG-ALLOWED ROUNDED =
054400                 PRV-TOTAL-ALLOWED(PRV-IDX) /
054500                     PRV-TOTAL-CLAIMS(PRV-IDX)
054600             COMPUTE PVF-AVG-UNITS ROUNDED =
054700                 PRV-TOTAL-UNITS(PRV-IDX) /
054800                     PRV-TOTAL-CLAIMS(PRV-IDX)
054900             COMPUTE PVF-OON-RATE ROUNDED =
055000                 PRV-OON-COUNT(PRV-IDX) / PRV-TOTAL-CLAIMS(PRV-IDX)
055100             COMPUTE PVF-DENIAL-RATE ROUNDED =
055200                 PRV-DENIED-COUNT(PRV-IDX) /
055300                     PRV-TOTAL-CLAIMS(PRV-IDX)
055400             COMPUTE PVF-APPEAL-RATE ROUNDED =
055500                 PRV-APPEAL-COUNT(PRV-IDX) /
055600                     PRV-TOTAL-CLAIMS(PRV-IDX)
055700             COMPUTE PVF-DME-RATE ROUNDED =
055800                 PRV-DME-COUNT(PRV-IDX) / PRV-TOTAL-CLAIMS(PRV-IDX)
055900         ELSE
056000             MOVE ZERO TO PVF-AVG-ALLOWED, PVF-AVG-UNITS,
056100                          PVF-OON-RATE, PVF-DENIAL-RATE,
056200                          PVF-APPEAL-RATE, PVF-DME-RATE
056300         END-IF

056400         IF PRV-TOTAL-ALLOWED(PRV-IDX) > 0
056500             COMPUTE PVF-AVG-BILL-ALLOW-RATIO ROUNDED =
056600                 PRV-TOTAL-BILLED(PRV-IDX) /
056700                     PRV-TOTAL-ALLOWED(PRV-IDX)
056800         ELSE
056900             MOVE ZERO TO PVF-AVG-BILL-ALLOW-RATIO
057000         END-IF

057100         IF PRV-TOTAL-UNITS(PRV-IDX) > 0
057200             COMPUTE PVF-COST-PER-UNIT ROUNDED =
057300                 PRV-TOTAL-ALLOWED(PRV-IDX) /
057400                     PRV-TOTAL-UNITS(PRV-IDX)
057500         ELSE
057600             MOVE ZERO TO PVF-COST-PER-UNIT
057700         END-IF

057800         MOVE PRV-FIRST-CLAIM-DATE(PRV-IDX)(1:4) TO WS-JD-YYYY
057900         MOVE PRV-FIRST-CLAIM-DATE(PRV-IDX)(6:2) TO WS-JD-MM
058000         MOVE PRV-FIRST-CLAIM-DATE(PRV-IDX)(9:2) TO WS-JD-DD
058100         PERFORM 600-CALC-JULIAN-DAY THRU 600-EXIT
058200         MOVE WS-JD-JDN TO WS-FIRST-JDN
058300         MOVE PRV-LAST-CLAIM-DATE(PRV-IDX)(1:4) TO WS-JD-YYYY
058400         MOVE PRV-LAST-CLAIM-DATE(PRV-IDX)(6:2) TO WS-JD-MM
058500         MOVE PRV-LAST-CLAIM-DATE(PRV-IDX)(9:2) TO WS-JD-DD
058600         PERFORM 600-CALC-JULIAN-DAY THRU 600-EXIT
058700         MOVE WS-JD-JDN TO WS-LAST-JDN
058800         COMPUTE PVF-ENTITY-AGE-DAYS = WS-LAST-JDN - WS-FIRST-JDN

058900         WRITE PVF-FILE-REC FROM PROVIDER-FEATURE-RECORD
059000         ADD 1 TO PROVIDERS-WRITTEN.
059100 705-EXIT.
059200     EXIT.

059300******************************************************************
059400*    750-ROLL-PERIODS - SORT EACH PERIOD TABLE BY PERIOD-START,
059500*    COMPUTE THE ROLLING MEAN, WRITE TEMPORAL-FEATURES-FILE
059600******************************************************************
059700 750-ROLL-PERIODS.
059800     PERFORM 760-SORT-WEEKLY THRU 760-EXIT.
059900     PERFORM 756-ONE-WEEKLY-PERIOD THRU 756-EXIT
060000             VARYING WKF-IDX FROM 1 BY 1
060100             UNTIL WKF-IDX > WKF-ROW-COUNT.

060200     PERFORM 765-SORT-MONTHLY THRU 765-EXIT.
060300     PERFORM 758-ONE-MONTHLY-PERIOD THRU 758-EXIT
060400             VARYING MOF-IDX FROM 1 BY 1
060500             UNTIL MOF-IDX > MOF-ROW-COUNT.
060600 750-EXIT.
060700     EXIT.

060800 756-ONE-WEEKLY-PERIOD.
060900     MOVE 4 TO WS-WINDOW-COUNT.
061000     PERFORM 770-CALC-ROLLING-WEEKLY THRU 770-EXIT.
061100     MOVE WKF-PERIOD-START(WKF-IDX) TO TMF-PERIOD-START.
061200     MOVE "weekly"                  TO TMF-PERIOD-TYPE.
061300     MOVE WKF-TOTAL-CLAIMS(WKF-IDX) TO TMF-TOTAL-CLAIMS.
061400     MOVE WKF-TOTAL-ALLOWED(WKF-IDX) TO TMF-TOTAL-ALLOWED.
061500     MOVE WKF-TOTAL-BILLED(WKF-IDX) TO TMF-TOTAL-BILLED.
061600     MOVE WKF-DENIAL-COUNT(WKF-IDX) TO TMF-DENIAL-COUNT.
061700     MOVE WKF-OON-COUNT(WKF-IDX)    TO TMF-OON-COUNT.
061800     MOVE WS-WINDOW-SUM             TO TMF-ROLLING-CLAIMS.
061900     WRITE TMF-FILE-REC FROM TEMPORAL-FEATURE-RECORD.
062000     ADD 1 TO PERIODS-WRITTEN.
062100 756-EXIT.
062200     EXIT.

062300 758-ONE-MONTHLY-PERIOD.
062400     MOVE 3 TO WS-WINDOW-COUNT.
062500     PERFORM 775-CALC-ROLLING-MONTHLY THRU 775-EXIT.
062600     MOVE MOF-PERIOD-START(MOF-IDX) TO TMF-PERIOD-START.
062700     MOVE "monthly"                 TO TMF-PERIOD-TYPE.
062800     MOVE MOF-TOTAL-CLAIMS(MOF-IDX) TO TMF-TOTAL-CLAIMS.
062900     MOVE MOF-TOTAL-ALLOWED(MOF-IDX) TO TMF-TOTAL-ALLOWED.
063000     MOVE MOF-TOTAL-BILLED(MOF-IDX) TO TMF-TOTAL-BILLED.
063100     MOVE MOF-DENIAL-COUNT(MOF-IDX) TO TMF-DENIAL-COUNT.
063200     MOVE MOF-OON-COUNT(MOF-IDX)    TO TMF-OON-COUNT.
063300     MOVE WS-WINDOW-SUM             TO TMF-ROLLING-CLAIMS.
063400     WRITE TMF-FILE-REC FROM TEMPORAL-FEATURE-RECORD.
063500     ADD 1 TO PERIODS-WRITTEN.
063600 758-EXIT.
063700     EXIT.

063800 760-SORT-WEEKLY.
063900     MOVE "N" TO WS-SORT-SW.
064000     PERFORM 761-ONE-WEEKLY-PASS THRU 761-EXIT
064100             UNTIL WS-SORT-DONE.
064200 760-EXIT.
064300     EXIT.

064400 761-ONE-WEEKLY-PASS.
064500     MOVE "Y" TO WS-SORT-SW.
064600     PERFORM 762-ONE-WEEKLY-COMPARE THRU 762-EXIT
064700             VARYING WKF-SRT-IDX FROM 1 BY 1
064800             UNTIL WKF-SRT-IDX > WKF-ROW-COUNT - 1.
064900 761-EXIT.
065000     EXIT.

065100 762-ONE-WEEKLY-COMPARE.
065200     IF WKF-SORT-ROW(WKF-SRT-IDX) >
065300             WKF-SORT-ROW(WKF-SRT-IDX + 1)
065400         MOVE WKF-SORT-ROW(WKF-SRT-IDX)     TO WS-SWAP-AREA
065500         MOVE WKF-SORT-ROW(WKF-SRT-IDX + 1)
065600                             TO WKF-SORT-ROW(WKF-SRT-IDX)
065700         MOVE WS-SWAP-AREA
065800                         TO WKF-SORT-ROW(WKF-SRT-IDX + 1)
065900         MOVE "N" TO WS-SORT-SW.
066000 762-EXIT.
066100     EXIT.

066200 765-SORT-MONTHLY.
066300     MOVE "N" TO WS-SORT-SW.
066400     PERFORM 766-ONE-MONTHLY-PASS THRU 766-EXIT
066500             UNTIL WS-SORT-DONE.
066600 765-EXIT.
066700     EXIT.

066800 766-ONE-MONTHLY-PASS.
066900     MOVE "Y" TO WS-SORT-SW.
067000     PERFORM 767-ONE-MONTHLY-COMPARE THRU 767-EXIT
067100             VARYING MOF-IDX FROM 1 BY 1
067200             UNTIL MOF-IDX > MOF-ROW-COUNT - 1.
067300 766-EXIT.
067400     EXIT.

067500 767-ONE-MONTHLY-COMPARE.
067600     IF MOF-PERIOD-START(MOF-IDX) >
067700             MOF-PERIOD-START(MOF-IDX + 1)
067800         MOVE MOF-ROW(MOF-IDX)     TO WS-SWAP-AREA
067900         MOVE MOF-ROW(MOF-IDX + 1) TO MOF-ROW(MOF-IDX)
068000         MOVE WS-SWAP-AREA         TO MOF-ROW(MOF-IDX + 1)
068100         MOVE "N" TO WS-SORT-SW.
068200 767-EXIT.
068300     EXIT.

068400******************************************************************
068500*    770/775 - ROLLING MEAN OF TOTAL-CLAIMS OVER THE LAST
068600*    MIN(I+1,WINDOW) PERIODS, IN PERIOD ORDER
068700******************************************************************
068800 770-CALC-ROLLING-WEEKLY.
068900     IF WKF-IDX < WS-WINDOW-COUNT
069000         MOVE 1 TO WS-WINDOW-LO
069100     ELSE
069200         COMPUTE WS-WINDOW-LO = WKF-IDX - WS-WINDOW-COUNT + 1.
069300     MOVE ZERO TO WS-WINDOW-SUM.
069400     PERFORM 771-SUM-ONE-WEEK THRU 771-EXIT
069500             VARYING WS-ROLL-SUB FROM WS-WINDOW-LO BY 1
069600             UNTIL WS-ROLL-SUB > WKF-IDX.
069700     COMPUTE WS-WINDOW-SUM ROUNDED =
069800         WS-WINDOW-SUM / (WKF-IDX - WS-WINDOW-LO + 1).
069900 770-EXIT.
070000     EXIT.

070100 771-SUM-ONE-WEEK.
070200     ADD WKF-TOTAL-CLAIMS(WS-ROLL-SUB) TO WS-WINDOW-SUM.
070300 771-EXIT.
070400     EXIT.

070500 775-CALC-ROLLING-MONTHLY.
070600     IF MOF-IDX < WS-WINDOW-COUNT
070700         MOVE 1 TO WS-WINDOW-LO
070800     ELSE
070900         COMPUTE WS-WINDOW-LO = MOF-IDX - WS-WINDOW-COUNT + 1.
071000     MOVE ZERO TO WS-WINDOW-SUM.
071100     PERFORM 776-SUM-ONE-MONTH THRU 776-EXIT
071200             VARYING WS-ROLL-SUB FROM WS-WINDOW-LO BY 1
071300             UNTIL WS-ROLL-SUB > MOF-IDX.
071400     COMPUTE WS-WINDOW-SUM ROUNDED =
071500         WS-WINDOW-SUM / (MOF-IDX - WS-WINDOW-LO + 1).
071600 775-EXIT.
071700     EXIT.

071800 776-SUM-ONE-MONTH.
071900     ADD MOF-TOTAL-CLAIMS(WS-ROLL-SUB) TO WS-WINDOW-SUM.
072000 776-EXIT.
072100     EXIT.

072200******************************************************************
072300*    780-DERIVE-SVC-RATES - ALL SIX CATEGORY ROWS, EVEN ZERO ONES
072400******************************************************************
072500 780-DERIVE-SVC-RATES.
072600     PERFORM 785-ONE-SVC-RATE THRU 785-EXIT
072700             VARYING SVC-IDX FROM 1 BY 1 UNTIL SVC-IDX > 6.
072800 780-EXIT.
072900     EXIT.

073000 785-ONE-SVC-RATE.
073100         MOVE SVC-CATEGORY-NAME(SVC-IDX) TO SVF-SERVICE-CATEGORY
073200         MOVE SVC-TOTAL-CLAIMS(SVC-IDX) TO SVF-TOTAL-CLAIMS
073300         MOVE SVC-TOTAL-ALLOWED(SVC-IDX) TO SVF-TOTAL-ALLOWED
073400         MOVE SVC-TOTAL-BILLED(SVC-IDX) TO SVF-TOTAL-BILLED
073500         MOVE SVC-TOTAL-UNITS(SVC-IDX) TO SVF-TOTAL-UNITS
073600         IF SVC-TOTAL-CLAIMS(SVC-IDX) > 0
073700             COMPUTE SVF-AVG-ALLOWED ROUNDED =
073800                 SVC-TOTAL-ALLOWED(SVC-IDX) /
073900                     SVC-TOTAL-CLAIMS(SVC-IDX)
074000             COMPUTE SVF-DENIAL-RATE ROUNDED =
074100                 SVC-DENIAL-COUNT(SVC-IDX) /
074200                     SVC-TOTAL-CLAIMS(SVC-IDX)
074300             COMPUTE SVF-OON-RATE ROUNDED =
074400                 SVC-OON-COUNT(SVC-IDX) / SVC-TOTAL-CLAIMS(SVC-IDX)
074500         ELSE
074600             MOVE ZERO TO SVF-AVG-ALLOWED, SVF-DENIAL-RATE,
074700                          SVF-OON-RATE
074800         END-IF
074900         IF SVC-TOTAL-UNITS(SVC-IDX) > 0
075000             COMPUTE SVF-COST-PER-UNIT ROUNDED =
075100                 SVC-TOTAL-ALLOWED(SVC-IDX) /
075200                     SVC-TOTAL-UNITS(SVC-IDX)
075300         ELSE
075400             MOVE ZERO TO SVF-COST-PER-UNIT
075500         END-IF
075600         WRITE SVF-FILE-REC FROM SERVICE-CATEGORY-FEATURE-RECORD.
075700 785-EXIT.
075800     EXIT.

075900 900-CLEANUP.
076000     CLOSE CLAIMS-FILE, PROVIDER-FEATURES-FILE,
076100           TEMPORAL-FEATURES-FILE, SERVICE-CATEGORY-FILE, SYSOUT.
076200     DISPLAY "** CLAIMS READ **".
076300     DISPLAY RECORDS-READ.
076400     DISPLAY "** PROVIDERS WRITTEN **".
076500     DISPLAY PROVIDERS-WRITTEN.
076600     DISPLAY "** PERIODS WRITTEN **".
076700     DISPLAY PERIODS-WRITTEN.
076800     DISPLAY "******** NORMAL END OF JOB CLMFEAT ********".
076900 900-EXIT.
077000     EXIT.

077100 1000-ABEND-RTN.
077200     WRITE SYSOUT-REC FROM ABEND-REC.
077300     CLOSE CLAIMS-FILE, PROVIDER-FEATURES-FILE,
077400           TEMPORAL-FEATURES-FILE, SERVICE-CATEGORY-FILE, SYSOUT.
077500     DISPLAY "*** ABNORMAL END OF JOB-CLMFEAT ***" UPON CONSOLE.
077600     DIVIDE ZERO-VAL INTO ONE-VAL.
