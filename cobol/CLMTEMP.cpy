000100******************************************************************
000200*    COPYBOOK    CLMTEMP                                         *
000300*    TEMPORAL-FEATURE-RECORD - ONE PER WEEK AND PER MONTH,       *
000400*    BUILT BY CLMFEAT, PRINTED BY CLMRPT                         *
000500******************************************************************
000600*    CHANGE LOG                                                  *
000700*    09/09/94  JS  INITIAL LAYOUT FOR WEEKLY/MONTHLY ROLL-UP      *
000800*    02/25/99  JS  Y2K - PERIOD-START NOW ISO X(10)               *
000900******************************************************************
001000 01  TEMPORAL-FEATURE-RECORD.
001100     05  TMF-PERIOD-START            PIC X(10).
001200     05  TMF-PERIOD-TYPE             PIC X(7).
001300         88  TMF-WEEKLY              VALUE "weekly".
001400         88  TMF-MONTHLY             VALUE "monthly".
001500     05  TMF-TOTAL-CLAIMS            PIC 9(7).
001600     05  TMF-TOTAL-ALLOWED           PIC 9(9)V99.
001700     05  TMF-TOTAL-BILLED            PIC 9(9)V99.
001800     05  TMF-DENIAL-COUNT            PIC 9(7).
001900     05  TMF-OON-COUNT               PIC 9(7).
002000     05  TMF-ROLLING-CLAIMS          PIC 9(7)V99.
002100     05  FILLER                      PIC X(11).
002200*--- REDEFINES 1 - PERIOD-START BROKEN INTO YY/MM/DD -----------*
002300 01  TMF-PERIOD-DATE-PARTS REDEFINES TEMPORAL-FEATURE-RECORD.
002400     05  TMF-PDS-YYYY                PIC X(4).
002500     05  FILLER                      PIC X(1).
002600     05  TMF-PDS-MM                  PIC X(2).
002700     05  FILLER                      PIC X(1).
002800     05  TMF-PDS-DD                  PIC X(2).
002900     05  FILLER                      PIC X(70).
