000100******************************************************************
000200*    COPYBOOK    CLMKPI                                          *
000300*    POLICY-KPI-RECORD - ONE PER POLICY ROLL-UP, WRITTEN BY      *
000400*    CLMPKPI AND PRINTED ON THE POLICY-INSIGHTS TABLE IN CLMRPT   *
000500******************************************************************
000600*    CHANGE LOG                                                  *
000700*    06/03/96  JS  INITIAL LAYOUT FOR POLICY KPI ROLL-UP          *
000800*    09/14/98  TGD ADDED TOP-5 DX/SPECIALTY TABLES                *
000900******************************************************************
001000 01  POLICY-KPI-RECORD.
001100     05  PKP-POLICY-ID               PIC X(40).
001200     05  PKP-N-CLAIMS                PIC 9(7).
001300     05  PKP-TOTAL-AMOUNT            PIC 9(9)V99.
001400     05  PKP-AVG-AMOUNT              PIC 9(7)V99.
001500     05  PKP-APPROVAL-RATE           PIC 9V9(4).
001600     05  PKP-DENIAL-RATE             PIC 9V9(4).
001700     05  PKP-TOP-DX OCCURS 5 TIMES
001800                                    INDEXED BY PKP-DX-IDX
001900                                    PIC X(8).
002000     05  PKP-TOP-SPECIALTY OCCURS 5 TIMES
002100                                    INDEXED BY PKP-SPEC-IDX
002200                                    PIC X(18).
002300     05  FILLER                      PIC X(3).
