000100******************************************************************
000200*    COPYBOOK    CLMABND                                         *
000300*    ABEND-REC - WRITTEN TO SYSOUT JUST BEFORE A DELIBERATE      *
000400*    ABEND (DIVIDE ZERO-VAL INTO ONE-VAL), AND PARA-NAME, WHICH   *
000500*    EVERY PARAGRAPH SETS SO THE DUMP SHOWS WHERE WE DIED         *
000600******************************************************************
000700*    CHANGE LOG                                                  *
000800*    06/14/94  JS  CARRIED FORWARD FROM THE IN-PATIENT SYSTEM'S   *
000900*                  STANDARD ABEND COPYBOOK                       *
001000*    11/19/97  TGD WIDENED ABEND-REASON TO 60 BYTES               *
001100******************************************************************
001200 01  ABEND-REC.
001300     05  PARA-NAME                   PIC X(30).
001400     05  ABEND-REASON                PIC X(60).
001500     05  EXPECTED-VAL                PIC X(20).
001600     05  ACTUAL-VAL                  PIC X(20).
001700     05  FILLER                      PIC X(20).
001800 77  ZERO-VAL                        PIC 9(1) COMP VALUE 0.
001900 77  ONE-VAL                         PIC 9(1) COMP VALUE 1.
