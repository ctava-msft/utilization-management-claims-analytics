000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMDTCT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          READS THE PROVIDER FEATURE FILE BUILT BY CLMFEAT AND
001200*          RUNS THE FIVE OUTLIER-DETECTION RULES (HIGH VOLUME,
001300*          HIGH COST, NEW-ENTITY HIGH VOLUME, OON/DME CLUSTER,
001400*          BILLING-RATIO OUTLIER) AGAINST THE WHOLE BOOK OF
001500*          BUSINESS.  FLAGS ARE SORTED HIGH/MEDIUM/LOW AND
001600*          WRITTEN TO THE FLAGS FILE FOR CLMRPT.
001700*
001800******************************************************************
001900*    CHANGE LOG                                                  *
002000*    01/01/08  JS  REWRITTEN FROM THE OLD TREATMENT-SEARCH JOB    *
002100*                  FOR THE PROVIDER OUTLIER-DETECTION SUITE       *
002200*    03/14/08  TGD ADDED THE NEW-ENTITY-HIGH-VOLUME RULE          *
002300*    07/02/08  JS  ADDED OON/DME CLUSTER AND BILLING-RATIO RULES  *
002400*    11/19/08  MM  SEVERITY SORT NOW STABLE - BUBBLE SORT KEEPS   *
002500*                  ORIGINAL RULE ORDER WITHIN A SEVERITY BAND     *
002600*    12/15/08  TGD AUDITOR ASKED FOR A PARAGRAPH-LEVEL TRACE OF   *
002700*                  EACH RULE'S SCRATCH-TABLE PASS DURING THE      *
002750*                  YEAR-END OUTLIER REVIEW - SPLIT EACH RULE'S    *
002760*                  LOAD/FLAG LOOP OUT OF LINE SO CICS ABEND-AID   *
002770*                  CAN SHOW WHICH PASS WAS RUNNING AT THE S0C7    *
002780*                  INSTEAD OF JUST THE OUTER RULE PARAGRAPH       *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT SYSOUT
003800     ASSIGN TO UT-S-SYSOUT
003900       ORGANIZATION IS SEQUENTIAL.

004000     SELECT PROVIDER-FEATURES-FILE
004100     ASSIGN TO UT-S-PVFEAT
004200       ACCESS MODE IS SEQUENTIAL
004300       FILE STATUS IS OFCODE.

004400     SELECT FLAGS-FILE
004500     ASSIGN TO UT-S-FLAGS
004600       ACCESS MODE IS SEQUENTIAL
004700       FILE STATUS IS EFCODE.

004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  SYSOUT
005100     RECORDING MODE IS F
005200     LABEL RECORDS ARE STANDARD
005300     RECORD CONTAINS 120 CHARACTERS
005400     BLOCK CONTAINS 0 RECORDS
005500     DATA RECORD IS SYSOUT-REC.
005600 01  SYSOUT-REC  PIC X(120).

005700****** ONE RECORD PER BILLING PROVIDER, BUILT BY CLMFEAT
005800 FD  PROVIDER-FEATURES-FILE
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 180 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS PVF-FILE-REC.
006400 01  PVF-FILE-REC                PIC X(180).

006500****** ONE RECORD PER ANOMALY FLAGGED, SORTED HIGH/MEDIUM/LOW
006600 FD  FLAGS-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 200 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS FLG-FILE-REC.
007200 01  FLG-FILE-REC                PIC X(200).

007300 WORKING-STORAGE SECTION.

007400 01  FILE-STATUS-CODES.
007500     05  OFCODE                  PIC X(2).
007600         88 CODE-READ     VALUE SPACES.
007700         88 NO-MORE-DATA  VALUE "10".
007800     05  EFCODE                  PIC X(2).
007900         88 CODE-WRITE    VALUE SPACES.
008000     05  FILLER                  PIC X(1).

008100****** PROVIDER TABLE - SIZED FOR THE CURRENT BOOK OF BUSINESS
008200****** RAISE PVF-MAX-ROWS IF THE FEATURE FILE EVER EXCEEDS IT
008300 01  WS-PROVIDER-TABLE.
008400     05  PVF-ROW OCCURS 2000 TIMES INDEXED BY PVF-IDX.
008500         10  PVF-TBL-PROVIDER-ID      PIC X(15).
008600         10  PVF-TBL-TOTAL-CLAIMS     PIC 9(7).
008700         10  PVF-TBL-TOTAL-ALLOWED    PIC 9(9)V99.
008800         10  PVF-TBL-OON-RATE         PIC 9V9(4).
008900         10  PVF-TBL-DME-RATE         PIC 9V9(4).
009000         10  PVF-TBL-ENTITY-AGE       PIC 9(5).
009100         10  PVF-TBL-BILL-ALLOW-RATIO PIC 9(3)V9(3).
009200         10  PVF-TBL-UNIQUE-PROC      PIC 9(4).
009300         10  PVF-TBL-Z-SCORE          PIC S9(3)V99 COMP-3.
009310         10  FILLER                   PIC X(1).
009400 77  PVF-ROW-COUNT                    PIC 9(4) COMP VALUE 0.

009500****** GENERIC SCRATCH ARRAY - REUSED BY EACH STATISTIC CALC
009600 01  WS-SCRATCH-ARRAY.
009700     05  WS-SCRATCH-VAL OCCURS 2000 TIMES INDEXED BY SCR-IDX
009800                                   PIC S9(9)V9(4) COMP-3.
009810     05  FILLER                    PIC X(1).
009900 77  WS-SCRATCH-COUNT                 PIC 9(4) COMP VALUE 0.
010000 77  WS-SCRATCH-MEAN                  PIC S9(9)V9(4) COMP-3.
010100 77  WS-SCRATCH-SIGMA                 PIC S9(9)V9(4) COMP-3.
010200 77  WS-SCRATCH-MEDIAN                PIC S9(9)V9(4) COMP-3.
010300 77  WS-SCRATCH-PCTILE                PIC S9(9)V9(4) COMP-3.

010400****** REDEFINES 3 - SUM-OF-SQUARES WORK VIEW USED IN 500-CALC-
010500****** MEAN-SIGMA, KEPT SEPARATE FROM THE RUNNING SUM SO A ROUND-
010600****** ROBIN RE-ENTRY OF THE PARAGRAPH NEVER CLOBBERS EITHER ONE
010700 01  WS-STAT-WORK.
010800     05  WS-STAT-SUM               PIC S9(11)V9(4) COMP-3.
010900     05  WS-STAT-SUMSQ REDEFINES WS-STAT-SUM
011000                                   PIC S9(11)V9(4) COMP-3.
011100     05  WS-STAT-SUMSQ2            PIC S9(13)V9(4) COMP-3.
011200     05  WS-STAT-N                 PIC 9(4) COMP.
011300     05  WS-STAT-DIFF              PIC S9(9)V9(4) COMP-3.
011400     05  FILLER                    PIC X(1).

011500 01  WS-PERCENTILE-WORK.
011600     05  WS-PCT-RANK               PIC S9(5)V9(4) COMP-3.
011700     05  WS-PCT-LO-IDX             PIC 9(4) COMP.
011800     05  WS-PCT-HI-IDX             PIC 9(4) COMP.
011900     05  WS-PCT-FRACTION           PIC S9(1)V9(4) COMP-3.
012000     05  FILLER                    PIC X(1).

012100 01  WS-SORT-WORK.
012200     05  WS-SORT-SW                PIC X(1).
012300         88  WS-SORT-DONE          VALUE "Y".
012400     05  WS-SWAP-AREA              PIC S9(9)V9(4) COMP-3.
012500     05  FILLER                    PIC X(1).

012600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012700     05  RECORDS-READ              PIC 9(7) COMP.
012800     05  FLAGS-WRITTEN             PIC 9(7) COMP.
012900     05  NEW-ENTITY-COUNT          PIC 9(4) COMP.
013000     05  ESTAB-ENTITY-COUNT        PIC 9(4) COMP.
013100     05  FILLER                    PIC X(1).

013200 01  FLAGS-IDX-TABLE.
013300     05  WS-FLAGS-ROW OCCURS 4000 TIMES INDEXED BY FLG-IDX
013400                                   PIC X(200).
013410     05  FILLER                    PIC X(1).
013500 77  WS-FLAGS-COUNT                PIC 9(4) COMP VALUE 0.

013600 01  MISC-WS-FLDS.
013700     05  WS-DATE                   PIC 9(6).
013800     05  WS-ANY-DME                PIC X(1) VALUE "N".
013900         88  WS-HAS-DME-ROWS       VALUE "Y".
014000     05  WS-ANY-RATIO              PIC X(1) VALUE "N".
014100         88  WS-HAS-RATIO-ROWS     VALUE "Y".
014200     05  FILLER                    PIC X(1).

014300 01  FLAGS-AND-SWITCHES.
014400     05  MORE-PVFEAT-SW            PIC X(1) VALUE SPACE.
014500         88  NO-MORE-PVFEAT        VALUE "N".
014600     05  FILLER                    PIC X(1).

014700 COPY CLMPROV.
014800 COPY CLMFLAG.
014900 COPY ABENDREC.

015000 PROCEDURE DIVISION.
015100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015200     PERFORM 200-LOAD-PROVIDER-TABLE THRU 200-EXIT
015300             UNTIL NO-MORE-PVFEAT.
015400     PERFORM 300-RULE-HIGH-VOLUME THRU 300-EXIT.
015500     PERFORM 320-RULE-HIGH-COST THRU 320-EXIT.
015600     PERFORM 340-RULE-NEW-ENTITY THRU 340-EXIT.
015700     PERFORM 360-RULE-OON-DME THRU 360-EXIT.
015800     PERFORM 380-RULE-BILLING-RATIO THRU 380-EXIT.
015900     PERFORM 700-SORT-FLAGS THRU 700-EXIT.
016000     PERFORM 750-WRITE-FLAGS THRU 750-EXIT.
016100     PERFORM 900-CLEANUP THRU 900-EXIT.
016200     MOVE ZERO TO RETURN-CODE.
016300     GOBACK.

016400 000-HOUSEKEEPING.
016500     ACCEPT WS-DATE FROM DATE.
016600     OPEN INPUT PROVIDER-FEATURES-FILE.
016700     OPEN OUTPUT FLAGS-FILE, SYSOUT.
016800 000-EXIT.
016900     EXIT.

017000******************************************************************
017100*    200-LOAD-PROVIDER-TABLE - ONE TABLE ROW PER FEATURE RECORD
017200******************************************************************
017300 200-LOAD-PROVIDER-TABLE.
017400     READ PROVIDER-FEATURES-FILE INTO PROVIDER-FEATURE-RECORD
017500         AT END
017600         MOVE "N" TO MORE-PVFEAT-SW
017700         GO TO 200-EXIT
017800     END-READ.
017900     ADD 1 TO RECORDS-READ, PVF-ROW-COUNT.
018000     SET PVF-IDX TO PVF-ROW-COUNT.
018100     MOVE PVF-PROVIDER-ID         TO PVF-TBL-PROVIDER-ID(PVF-IDX).
018200     MOVE PVF-TOTAL-CLAIMS        TO PVF-TBL-TOTAL-CLAIMS(PVF-IDX).
018300     MOVE PVF-TOTAL-ALLOWED       TO PVF-TBL-TOTAL-ALLOWED(PVF-IDX).
018400     MOVE PVF-OON-RATE            TO PVF-TBL-OON-RATE(PVF-IDX).
018500     MOVE PVF-DME-RATE            TO PVF-TBL-DME-RATE(PVF-IDX).
018600     MOVE PVF-ENTITY-AGE-DAYS     TO PVF-TBL-ENTITY-AGE(PVF-IDX).
018700     MOVE PVF-AVG-BILL-ALLOW-RATIO
018800                           TO PVF-TBL-BILL-ALLOW-RATIO(PVF-IDX).
018900     MOVE PVF-UNIQUE-PROC-CODES   TO PVF-TBL-UNIQUE-PROC(PVF-IDX).
019000     MOVE ZERO TO PVF-TBL-Z-SCORE(PVF-IDX).
019100 200-EXIT.
019200     EXIT.

019300******************************************************************
019400*    300-RULE-HIGH-VOLUME - FLAG TOTAL-CLAIMS > MEAN + 2 SIGMA
019500******************************************************************
019600 300-RULE-HIGH-VOLUME.
019700     IF PVF-ROW-COUNT = 0
019800         GO TO 300-EXIT.
019900     MOVE PVF-ROW-COUNT TO WS-SCRATCH-COUNT.
020000     PERFORM 301-LOAD-VOLUME-SCRATCH THRU 301-EXIT
020100             VARYING PVF-IDX FROM 1 BY 1
020200             UNTIL PVF-IDX > PVF-ROW-COUNT.
020300     PERFORM 500-CALC-MEAN-SIGMA THRU 500-EXIT.
020400     IF WS-SCRATCH-SIGMA = 0
020500         GO TO 300-EXIT.
020600     PERFORM 302-FLAG-VOLUME-OUTLIER THRU 302-EXIT
020700             VARYING PVF-IDX FROM 1 BY 1
020800             UNTIL PVF-IDX > PVF-ROW-COUNT.
020900 300-EXIT.
021000     EXIT.

021100 301-LOAD-VOLUME-SCRATCH.
021200     SET SCR-IDX TO PVF-IDX.
021300     MOVE PVF-TBL-TOTAL-CLAIMS(PVF-IDX) TO WS-SCRATCH-VAL(SCR-IDX).
021400 301-EXIT.
021500     EXIT.

021600 302-FLAG-VOLUME-OUTLIER.
021700     IF PVF-TBL-TOTAL-CLAIMS(PVF-IDX) >
021800             WS-SCRATCH-MEAN + (2 * WS-SCRATCH-SIGMA)
021900         COMPUTE WS-STAT-DIFF ROUNDED =
022000             (PVF-TBL-TOTAL-CLAIMS(PVF-IDX) - WS-SCRATCH-MEAN)
022100                 / WS-SCRATCH-SIGMA
022200         MOVE WS-STAT-DIFF TO PVF-TBL-Z-SCORE(PVF-IDX)
022300         MOVE "high_volume_provider" TO FLG-RULE-NAME
022400         MOVE "provider"          TO FLG-ENTITY-TYPE
022500         MOVE PVF-TBL-PROVIDER-ID(PVF-IDX) TO FLG-ENTITY-ID
022600         IF WS-STAT-DIFF > 3
022700             MOVE "high"   TO FLG-SEVERITY
022800         ELSE
022900             MOVE "medium" TO FLG-SEVERITY
023000         END-IF
023100         COMPUTE FLG-THRESHOLD ROUNDED =
023200             WS-SCRATCH-MEAN + (2 * WS-SCRATCH-SIGMA)
023300         MOVE PVF-TBL-TOTAL-CLAIMS(PVF-IDX) TO FLG-ACTUAL-VALUE
023400         STRING "CLAIM VOLUME " DELIMITED BY SIZE
023500                PVF-TBL-PROVIDER-ID(PVF-IDX) DELIMITED BY SIZE
023600                " EXCEEDS MEAN + 2 SIGMA" DELIMITED BY SIZE
023700                INTO FLG-DESCRIPTION
023800         PERFORM 780-APPEND-FLAG THRU 780-EXIT
023900     END-IF.
024000 302-EXIT.
024100     EXIT.

024200******************************************************************
024300*    320-RULE-HIGH-COST - SAME TEST ON TOTAL-ALLOWED
024400******************************************************************
024500 320-RULE-HIGH-COST.
024600     IF PVF-ROW-COUNT = 0
024700         GO TO 320-EXIT.
024800     MOVE PVF-ROW-COUNT TO WS-SCRATCH-COUNT.
024900     PERFORM 321-LOAD-COST-SCRATCH THRU 321-EXIT
025000             VARYING PVF-IDX FROM 1 BY 1
025100             UNTIL PVF-IDX > PVF-ROW-COUNT.
025200     PERFORM 500-CALC-MEAN-SIGMA THRU 500-EXIT.
025300     IF WS-SCRATCH-SIGMA = 0
025400         GO TO 320-EXIT.
025500     PERFORM 322-FLAG-COST-OUTLIER THRU 322-EXIT
025600             VARYING PVF-IDX FROM 1 BY 1
025700             UNTIL PVF-IDX > PVF-ROW-COUNT.
025800 320-EXIT.
025900     EXIT.

026000 321-LOAD-COST-SCRATCH.
026100     SET SCR-IDX TO PVF-IDX.
026200     MOVE PVF-TBL-TOTAL-ALLOWED(PVF-IDX) TO WS-SCRATCH-VAL(SCR-IDX).
026300 321-EXIT.
026400     EXIT.

026500 322-FLAG-COST-OUTLIER.
026600     IF PVF-TBL-TOTAL-ALLOWED(PVF-IDX) >
026700             WS-SCRATCH-MEAN + (2 * WS-SCRATCH-SIGMA)
026800         COMPUTE WS-STAT-DIFF ROUNDED =
026900             (PVF-TBL-TOTAL-ALLOWED(PVF-IDX) - WS-SCRATCH-MEAN)
027000                 / WS-SCRATCH-SIGMA
027100         MOVE "high_cost_provider"  TO FLG-RULE-NAME
027200         MOVE "provider"            TO FLG-ENTITY-TYPE
027300         MOVE PVF-TBL-PROVIDER-ID(PVF-IDX) TO FLG-ENTITY-ID
027400         IF WS-STAT-DIFF > 3
027500             MOVE "high"   TO FLG-SEVERITY
027600         ELSE
027700             MOVE "medium" TO FLG-SEVERITY
027800         END-IF
027900         COMPUTE FLG-THRESHOLD ROUNDED =
028000             WS-SCRATCH-MEAN + (2 * WS-SCRATCH-SIGMA)
028100         MOVE PVF-TBL-TOTAL-ALLOWED(PVF-IDX) TO FLG-ACTUAL-VALUE
028200         STRING "TOTAL ALLOWED FOR " DELIMITED BY SIZE
028300                PVF-TBL-PROVIDER-ID(PVF-IDX) DELIMITED BY SIZE
028400                " EXCEEDS MEAN + 2 SIGMA" DELIMITED BY SIZE
028500                INTO FLG-DESCRIPTION
028600         PERFORM 780-APPEND-FLAG THRU 780-EXIT
028700     END-IF.
028800 322-EXIT.
028900     EXIT.

029000******************************************************************
029100*    340-RULE-NEW-ENTITY - NEW PROVIDERS (AGE < 90) OVER THE 90TH
029200*    PERCENTILE VOLUME OF ESTABLISHED PROVIDERS (AGE >= 90)
029300******************************************************************
029400 340-RULE-NEW-ENTITY.
029500     MOVE ZERO TO WS-SCRATCH-COUNT, NEW-ENTITY-COUNT,
029600                  ESTAB-ENTITY-COUNT.
029700     PERFORM 341-SPLIT-NEW-VS-ESTAB THRU 341-EXIT
029800             VARYING PVF-IDX FROM 1 BY 1
029900             UNTIL PVF-IDX > PVF-ROW-COUNT.
030000     IF NEW-ENTITY-COUNT = 0 OR ESTAB-ENTITY-COUNT = 0
030100         GO TO 340-EXIT.
030200     PERFORM 550-SORT-SCRATCH-ARRAY THRU 550-EXIT.
030300     MOVE 0.9000 TO WS-PCT-FRACTION.
030400     PERFORM 580-CALC-PERCENTILE THRU 580-EXIT.

030500     PERFORM 342-FLAG-NEW-ENTITY-OUTLIER THRU 342-EXIT
030600             VARYING PVF-IDX FROM 1 BY 1
030700             UNTIL PVF-IDX > PVF-ROW-COUNT.
030800 340-EXIT.
030900     EXIT.

031000 341-SPLIT-NEW-VS-ESTAB.
031100     IF PVF-TBL-ENTITY-AGE(PVF-IDX) < 90
031200         ADD 1 TO NEW-ENTITY-COUNT
031300     ELSE
031400         ADD 1 TO ESTAB-ENTITY-COUNT
031500         ADD 1 TO WS-SCRATCH-COUNT
031600         SET SCR-IDX TO WS-SCRATCH-COUNT
031700         MOVE PVF-TBL-TOTAL-CLAIMS(PVF-IDX)
031800                                TO WS-SCRATCH-VAL(SCR-IDX)
031900     END-IF.
032000 341-EXIT.
032100     EXIT.

032200 342-FLAG-NEW-ENTITY-OUTLIER.
032300     IF PVF-TBL-ENTITY-AGE(PVF-IDX) < 90
032400        AND PVF-TBL-TOTAL-CLAIMS(PVF-IDX) > WS-SCRATCH-PCTILE
032500         MOVE "new_entity_high_volume"  TO FLG-RULE-NAME
032600         MOVE "provider"                TO FLG-ENTITY-TYPE
032700         MOVE PVF-TBL-PROVIDER-ID(PVF-IDX) TO FLG-ENTITY-ID
032800         MOVE "high"                    TO FLG-SEVERITY
032900         MOVE WS-SCRATCH-PCTILE         TO FLG-THRESHOLD
033000         MOVE PVF-TBL-TOTAL-CLAIMS(PVF-IDX) TO FLG-ACTUAL-VALUE
033100         STRING "NEW PROVIDER " DELIMITED BY SIZE
033200                PVF-TBL-PROVIDER-ID(PVF-IDX) DELIMITED BY SIZE
033300                " OVER 90TH PCTILE ESTABLISHED VOLUME"
033400                                     DELIMITED BY SIZE
033500                INTO FLG-DESCRIPTION
033600         PERFORM 780-APPEND-FLAG THRU 780-EXIT
033700     END-IF.
033800 342-EXIT.
033900     EXIT.

034000******************************************************************
034100*    360-RULE-OON-DME - CLUSTER OF DME SUPPLIERS RUNNING HIGH OON
034200******************************************************************
034300 360-RULE-OON-DME.
034400     MOVE ZERO TO WS-SCRATCH-COUNT.
034500     MOVE "N" TO WS-ANY-DME.
034600     PERFORM 361-LOAD-DME-SCRATCH THRU 361-EXIT
034700             VARYING PVF-IDX FROM 1 BY 1
034800             UNTIL PVF-IDX > PVF-ROW-COUNT.
034900     IF NOT WS-HAS-DME-ROWS
035000         GO TO 360-EXIT.
035100     PERFORM 550-SORT-SCRATCH-ARRAY THRU 550-EXIT.
035200     MOVE 0.5000 TO WS-PCT-FRACTION.
035300     PERFORM 580-CALC-PERCENTILE THRU 580-EXIT.
035400     MOVE WS-SCRATCH-PCTILE TO WS-SCRATCH-MEDIAN.

035500     PERFORM 362-FLAG-OON-DME-OUTLIER THRU 362-EXIT
035600             VARYING PVF-IDX FROM 1 BY 1
035700             UNTIL PVF-IDX > PVF-ROW-COUNT.
035800 360-EXIT.
035900     EXIT.

036000 361-LOAD-DME-SCRATCH.
036100     IF PVF-TBL-DME-RATE(PVF-IDX) > 0.5000
036200         MOVE "Y" TO WS-ANY-DME
036300         ADD 1 TO WS-SCRATCH-COUNT
036400         SET SCR-IDX TO WS-SCRATCH-COUNT
036500         MOVE PVF-TBL-TOTAL-CLAIMS(PVF-IDX)
036600                                TO WS-SCRATCH-VAL(SCR-IDX)
036700     END-IF.
036800 361-EXIT.
036900     EXIT.

037000 362-FLAG-OON-DME-OUTLIER.
037100     IF PVF-TBL-DME-RATE(PVF-IDX) > 0.5000
037200        AND PVF-TBL-OON-RATE(PVF-IDX) > 0.8000
037300        AND PVF-TBL-UNIQUE-PROC(PVF-IDX) <= 3
037400        AND PVF-TBL-TOTAL-CLAIMS(PVF-IDX) >= WS-SCRATCH-MEDIAN
037500         MOVE "oon_dme_cluster"        TO FLG-RULE-NAME
037600         MOVE "supplier"               TO FLG-ENTITY-TYPE
037700         MOVE PVF-TBL-PROVIDER-ID(PVF-IDX) TO FLG-ENTITY-ID
037800         MOVE "high"                   TO FLG-SEVERITY
037900         MOVE 0.80                     TO FLG-THRESHOLD
038000         MOVE PVF-TBL-OON-RATE(PVF-IDX) TO FLG-ACTUAL-VALUE
038100         STRING "DME SUPPLIER " DELIMITED BY SIZE
038200                PVF-TBL-PROVIDER-ID(PVF-IDX) DELIMITED BY SIZE
038300                " SHOWS AN OON/DME CLUSTER PATTERN"
038400                                     DELIMITED BY SIZE
038500                INTO FLG-DESCRIPTION
038600         PERFORM 780-APPEND-FLAG THRU 780-EXIT
038700     END-IF.
038800 362-EXIT.
038900     EXIT.

039000******************************************************************
039100*    380-RULE-BILLING-RATIO - BILLED/ALLOWED RATIO OVER 3X MEDIAN
039200******************************************************************
039300 380-RULE-BILLING-RATIO.
039400     MOVE ZERO TO WS-SCRATCH-COUNT.
039500     MOVE "N" TO WS-ANY-RATIO.
039600     PERFORM 381-LOAD-RATIO-SCRATCH THRU 381-EXIT
039700             VARYING PVF-IDX FROM 1 BY 1
039800             UNTIL PVF-IDX > PVF-ROW-COUNT.
039900     IF NOT WS-HAS-RATIO-ROWS
040000         GO TO 380-EXIT.
040100     PERFORM 550-SORT-SCRATCH-ARRAY THRU 550-EXIT.
040200     MOVE 0.5000 TO WS-PCT-FRACTION.
040300     PERFORM 580-CALC-PERCENTILE THRU 580-EXIT.
040400     MOVE WS-SCRATCH-PCTILE TO WS-SCRATCH-MEDIAN.
040500     IF WS-SCRATCH-MEDIAN = 0
040600         GO TO 380-EXIT.

040700     PERFORM 382-FLAG-RATIO-OUTLIER THRU 382-EXIT
040800             VARYING PVF-IDX FROM 1 BY 1
040900             UNTIL PVF-IDX > PVF-ROW-COUNT.
041000 380-EXIT.
041100     EXIT.

041200 381-LOAD-RATIO-SCRATCH.
041300     IF PVF-TBL-BILL-ALLOW-RATIO(PVF-IDX) > 0
041400         MOVE "Y" TO WS-ANY-RATIO
041500         ADD 1 TO WS-SCRATCH-COUNT
041600         SET SCR-IDX TO WS-SCRATCH-COUNT
041700         MOVE PVF-TBL-BILL-ALLOW-RATIO(PVF-IDX)
041800                                TO WS-SCRATCH-VAL(SCR-IDX)
041900     END-IF.
042000 381-EXIT.
042100     EXIT.

042200 382-FLAG-RATIO-OUTLIER.
042300     IF PVF-TBL-BILL-ALLOW-RATIO(PVF-IDX) >
042400             3 * WS-SCRATCH-MEDIAN
042500         MOVE "billing_ratio_outlier"  TO FLG-RULE-NAME
042600         MOVE "provider"               TO FLG-ENTITY-TYPE
042700         MOVE PVF-TBL-PROVIDER-ID(PVF-IDX) TO FLG-ENTITY-ID
042800         MOVE "medium"                 TO FLG-SEVERITY
042900         COMPUTE FLG-THRESHOLD ROUNDED = 3 * WS-SCRATCH-MEDIAN
043000         MOVE PVF-TBL-BILL-ALLOW-RATIO(PVF-IDX)
043100                                       TO FLG-ACTUAL-VALUE
043200         STRING "BILLED/ALLOWED RATIO FOR " DELIMITED BY SIZE
043300                PVF-TBL-PROVIDER-ID(PVF-IDX) DELIMITED BY SIZE
043400                " EXCEEDS 3X MEDIAN" DELIMITED BY SIZE
043500                INTO FLG-DESCRIPTION
043600         PERFORM 780-APPEND-FLAG THRU 780-EXIT
043700     END-IF.
043800 382-EXIT.
043900     EXIT.

044000******************************************************************
044100*    500-CALC-MEAN-SIGMA - TWO-PASS MEAN AND SAMPLE STD DEVIATION
044200*    OVER WS-SCRATCH-VAL(1:WS-SCRATCH-COUNT)
044300******************************************************************
044400 500-CALC-MEAN-SIGMA.
044500     MOVE ZERO TO WS-STAT-SUM, WS-SCRATCH-SIGMA.
044600     PERFORM 501-SUM-SCRATCH-VALS THRU 501-EXIT
044700             VARYING SCR-IDX FROM 1 BY 1
044800             UNTIL SCR-IDX > WS-SCRATCH-COUNT.
044900     COMPUTE WS-SCRATCH-MEAN ROUNDED =
045000             WS-STAT-SUM / WS-SCRATCH-COUNT.

045100     MOVE ZERO TO WS-STAT-SUMSQ2.
045200     PERFORM 502-SUM-SQUARED-DIFFS THRU 502-EXIT
045300             VARYING SCR-IDX FROM 1 BY 1
045400             UNTIL SCR-IDX > WS-SCRATCH-COUNT.
045500     IF WS-SCRATCH-COUNT > 1
045600         COMPUTE WS-SCRATCH-SIGMA ROUNDED =
045700             (WS-STAT-SUMSQ2 / (WS-SCRATCH-COUNT - 1)) ** 0.5
045800     ELSE
045900         MOVE ZERO TO WS-SCRATCH-SIGMA.
046000 500-EXIT.
046100     EXIT.

046200 501-SUM-SCRATCH-VALS.
046300     ADD WS-SCRATCH-VAL(SCR-IDX) TO WS-STAT-SUM.
046400 501-EXIT.
046500     EXIT.

046600 502-SUM-SQUARED-DIFFS.
046700     COMPUTE WS-STAT-DIFF =
046800         WS-SCRATCH-VAL(SCR-IDX) - WS-SCRATCH-MEAN.
046900     COMPUTE WS-STAT-SUMSQ2 =
047000         WS-STAT-SUMSQ2 + (WS-STAT-DIFF * WS-STAT-DIFF).
047100 502-EXIT.
047200     EXIT.

047300******************************************************************
047400*    550-SORT-SCRATCH-ARRAY - ASCENDING BUBBLE SORT, SMALL TABLES
047500*    ONLY (SAME IDIOM AS 700-SORT-FLAGS BELOW)
047600******************************************************************
047700 550-SORT-SCRATCH-ARRAY.
047800     MOVE "N" TO WS-SORT-SW.
047900     PERFORM 560-ONE-BUBBLE-PASS THRU 560-EXIT
048000             UNTIL WS-SORT-DONE.
048100 550-EXIT.
048200     EXIT.

048300 560-ONE-BUBBLE-PASS.
048400     MOVE "Y" TO WS-SORT-SW.
048500     PERFORM 561-ONE-BUBBLE-COMPARE THRU 561-EXIT
048600             VARYING SCR-IDX FROM 1 BY 1
048700             UNTIL SCR-IDX > WS-SCRATCH-COUNT - 1.
048800 560-EXIT.
048900     EXIT.

049000 561-ONE-BUBBLE-COMPARE.
049100     IF WS-SCRATCH-VAL(SCR-IDX) > WS-SCRATCH-VAL(SCR-IDX + 1)
049200         MOVE WS-SCRATCH-VAL(SCR-IDX)     TO WS-SWAP-AREA
049300         MOVE WS-SCRATCH-VAL(SCR-IDX + 1)
049400                             TO WS-SCRATCH-VAL(SCR-IDX)
049500         MOVE WS-SWAP-AREA
049600                         TO WS-SCRATCH-VAL(SCR-IDX + 1)
049700         MOVE "N" TO WS-SORT-SW
049800     END-IF.
049900 561-EXIT.
050000     EXIT.

050100******************************************************************
050200*    580-CALC-PERCENTILE - WS-PCT-FRACTION-TH PERCENTILE OF THE
050300*    SORTED SCRATCH ARRAY, LINEAR INTERPOLATION BETWEEN ORDER
050400*    STATISTICS.  CALL 550-SORT-SCRATCH-ARRAY FIRST.
050500******************************************************************
050600 580-CALC-PERCENTILE.
050700     IF WS-SCRATCH-COUNT = 1
050800         MOVE WS-SCRATCH-VAL(1) TO WS-SCRATCH-PCTILE
050900         GO TO 580-EXIT.
051000     COMPUTE WS-PCT-RANK =
051100         WS-PCT-FRACTION * (WS-SCRATCH-COUNT - 1).
051200     COMPUTE WS-PCT-LO-IDX = WS-PCT-RANK.
051300     ADD 1 TO WS-PCT-LO-IDX.
051400     IF WS-PCT-LO-IDX >= WS-SCRATCH-COUNT
051500         MOVE WS-SCRATCH-COUNT TO WS-PCT-LO-IDX
051600         MOVE WS-SCRATCH-COUNT TO WS-PCT-HI-IDX
051700     ELSE
051800         COMPUTE WS-PCT-HI-IDX = WS-PCT-LO-IDX + 1.
051900     SET SCR-IDX TO WS-PCT-LO-IDX.
052000     MOVE WS-SCRATCH-VAL(SCR-IDX) TO WS-SCRATCH-PCTILE.
052100     IF WS-PCT-HI-IDX NOT = WS-PCT-LO-IDX
052200         COMPUTE WS-STAT-DIFF =
052300             WS-PCT-RANK - (WS-PCT-LO-IDX - 1)
052400         SET SCR-IDX TO WS-PCT-HI-IDX
052500         COMPUTE WS-SCRATCH-PCTILE ROUNDED =
052600             WS-SCRATCH-PCTILE +
052700             (WS-STAT-DIFF *
052800               (WS-SCRATCH-VAL(SCR-IDX) - WS-SCRATCH-PCTILE)).
052900 580-EXIT.
053000     EXIT.

053100******************************************************************
053200*    780-APPEND-FLAG - STAGE ONE FLAG-RECORD INTO THE WORK TABLE
053300******************************************************************
053400 780-APPEND-FLAG.
053500     ADD 1 TO WS-FLAGS-COUNT.
053600     SET FLG-IDX TO WS-FLAGS-COUNT.
053700     MOVE FLAG-RECORD TO WS-FLAGS-ROW(FLG-IDX).
053800 780-EXIT.
053900     EXIT.

054000******************************************************************
054100*    700-SORT-FLAGS - STABLE BUBBLE SORT ON THE SEVERITY-RANK
054200*    BYTE (HIGH=1, MEDIUM=2, LOW=3) BUILT VIA 710-SET-RANK-BYTES
054300******************************************************************
054400 700-SORT-FLAGS.
054500     PERFORM 710-SET-RANK-BYTES THRU 710-EXIT
054600             VARYING FLG-IDX FROM 1 BY 1
054700             UNTIL FLG-IDX > WS-FLAGS-COUNT.
054800     MOVE "N" TO WS-SORT-SW.
054900     PERFORM 720-ONE-FLAG-PASS THRU 720-EXIT
055000             UNTIL WS-SORT-DONE.
055100 700-EXIT.
055200     EXIT.

055300 710-SET-RANK-BYTES.
055400     MOVE WS-FLAGS-ROW(FLG-IDX) TO FLAG-RECORD.
055500     EVALUATE TRUE
055600         WHEN FLG-SEV-HIGH    MOVE "1" TO FLG-SEV-RANK-BYTE
055700         WHEN FLG-SEV-MEDIUM  MOVE "2" TO FLG-SEV-RANK-BYTE
055800         WHEN OTHER           MOVE "3" TO FLG-SEV-RANK-BYTE
055900     END-EVALUATE.
056000     MOVE FLAG-RECORD TO WS-FLAGS-ROW(FLG-IDX).
056100 710-EXIT.
056200     EXIT.

056300 720-ONE-FLAG-PASS.
056400     MOVE "Y" TO WS-SORT-SW.
056500     PERFORM 721-ONE-FLAG-COMPARE THRU 721-EXIT
056600             VARYING FLG-IDX FROM 1 BY 1
056700             UNTIL FLG-IDX > WS-FLAGS-COUNT - 1.
056800 720-EXIT.
056900     EXIT.

057000 721-ONE-FLAG-COMPARE.
057100     IF WS-FLAGS-ROW(FLG-IDX) > WS-FLAGS-ROW(FLG-IDX + 1)
057200         MOVE WS-FLAGS-ROW(FLG-IDX)     TO FLAG-RECORD
057300         MOVE WS-FLAGS-ROW(FLG-IDX + 1) TO WS-FLAGS-ROW(FLG-IDX)
057400         MOVE FLAG-RECORD             TO WS-FLAGS-ROW(FLG-IDX + 1)
057500         MOVE "N" TO WS-SORT-SW
057600     END-IF.
057700 721-EXIT.
057800     EXIT.

057900******************************************************************
058000*    750-WRITE-FLAGS - FINAL FLAGS FILE, SEVERITY-ORDERED
058100******************************************************************
058200 750-WRITE-FLAGS.
058300     PERFORM 751-WRITE-ONE-FLAG THRU 751-EXIT
058400             VARYING FLG-IDX FROM 1 BY 1
058500             UNTIL FLG-IDX > WS-FLAGS-COUNT.
058600 750-EXIT.
058700     EXIT.

058800 751-WRITE-ONE-FLAG.
058900     MOVE WS-FLAGS-ROW(FLG-IDX) TO FLG-FILE-REC.
059000     WRITE FLG-FILE-REC.
059100     ADD 1 TO FLAGS-WRITTEN.
059200 751-EXIT.
059300     EXIT.

059400 900-CLEANUP.
059500     CLOSE PROVIDER-FEATURES-FILE, FLAGS-FILE, SYSOUT.
059600     DISPLAY "** PROVIDERS READ **".
059700     DISPLAY RECORDS-READ.
059800     DISPLAY "** FLAGS WRITTEN **".
059900     DISPLAY FLAGS-WRITTEN.
060000     DISPLAY "******** NORMAL END OF JOB CLMDTCT ********".
060100 900-EXIT.
060200     EXIT.

060300 1000-ABEND-RTN.
060400     WRITE SYSOUT-REC FROM ABEND-REC.
060500     CLOSE PROVIDER-FEATURES-FILE, FLAGS-FILE, SYSOUT.
060600     DISPLAY "*** ABNORMAL END OF JOB-CLMDTCT ***" UPON CONSOLE.
060700     DIVIDE ZERO-VAL INTO ONE-VAL.

