000100******************************************************************
000200*    COPYBOOK    CLMFLAG                                         *
000300*    FLAG-RECORD - ONE PER ANOMALY FLAGGED BY THE FIVE DETECT    *
000400*    RULES; WRITTEN BY CLMDTCT, PRINTED BY CLMRPT                *
000500******************************************************************
000600*    CHANGE LOG                                                  *
000700*    06/20/95  JS  INITIAL LAYOUT FOR TREATMENT-FLAGGING JOB      *
000800*    10/03/97  TGD RENAMED FOR THE FIVE-RULE OUTLIER SUITE        *
000850*    01/09/09  MM  SORT-KEY REDEFINES OVERLAID THE FIRST BYTE OF  *
000860*                  FLG-SEVERITY - MOVED THE RANK BYTE INTO THE    *
000870*                  TRAILING FILLER SO THE SEVERITY TEXT SURVIVES  *
000880*                  THE SORT-KEY BUILD AND GETS WRITTEN OUT CLEAN  *
000900******************************************************************
001000 01  FLAG-RECORD.
001100     05  FLG-RULE-NAME               PIC X(24).
001200         88  FLG-HIGH-VOLUME         VALUE "high_volume_provider".
001300         88  FLG-HIGH-COST           VALUE "high_cost_provider".
001400         88  FLG-NEW-ENTITY          VALUE "new_entity_high_volume".
001500         88  FLG-OON-DME             VALUE "oon_dme_cluster".
001600         88  FLG-BILLING-RATIO       VALUE "billing_ratio_outlier".
001700     05  FLG-ENTITY-TYPE             PIC X(8).
001800         88  FLG-ET-PROVIDER         VALUE "provider".
001900         88  FLG-ET-SUPPLIER         VALUE "supplier".
002000     05  FLG-ENTITY-ID               PIC X(15).
002100     05  FLG-SEVERITY                PIC X(6).
002200         88  FLG-SEV-HIGH            VALUE "high".
002300         88  FLG-SEV-MEDIUM          VALUE "medium".
002400         88  FLG-SEV-LOW             VALUE "low".
002500     05  FLG-THRESHOLD               PIC 9(9)V99.
002600     05  FLG-ACTUAL-VALUE            PIC 9(9)V99.
002700     05  FLG-DESCRIPTION             PIC X(120).
002800     05  FILLER                      PIC X(5).
002900*--- REDEFINES 1 - SEVERITY AS A ONE-BYTE SORT KEY --------------*
002950*--- RANK BYTE LIVES IN THE TRAILING FILLER, NOT OVER LIVE DATA -*
003000 01  FLG-SEVERITY-SORT-KEY REDEFINES FLAG-RECORD.
003100     05  FILLER                      PIC X(195).
003200     05  FLG-SEV-RANK-BYTE           PIC X(1).
003300     05  FILLER                      PIC X(4).
