000100******************************************************************
000200*    COPYBOOK    CLMVALD                                         *
000300*    VALIDATION-ISSUE-RECORD - ONE PER EDIT RULE THAT FOUND      *
000400*    VIOLATIONS; WRITTEN BY CLMEDIT TO THE VALIDATION REPORT     *
000500******************************************************************
000600*    CHANGE LOG                                                  *
000700*    07/02/94  JS  INITIAL LAYOUT FOR EDIT-EXCEPTION REPORTING    *
000800******************************************************************
000900 01  VALIDATION-ISSUE-RECORD.
001000     05  VAL-LEVEL                   PIC X(8).
001100         88  VAL-CRITICAL            VALUE "critical".
001200         88  VAL-ADVISORY            VALUE "advisory".
001300     05  VAL-RULE                    PIC X(24).
001400     05  VAL-MESSAGE                 PIC X(100).
001500     05  VAL-AFFECTED-ROWS           PIC 9(7).
001600     05  FILLER                      PIC X(1).
