000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMSEED.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/99.
000600 DATE-COMPILED. 04/02/99.
000700 SECURITY. NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          GROUPS THE CLAIMS FILE BY (PROCEDURE-CODE/CLAIM-TYPE/
001200*          SPECIALTY) AND WRITES ONE POLICY-SEED RECORD PER
001300*          CLUSTER - CLAIM COUNT, APPROVAL/DENIAL RATE, MEAN AND
001400*          P50/P90 ALLOWED AMOUNT, AND THE TOP FIVE DIAGNOSIS
001500*          CODES WITH COUNTS.  CLUSTERS UNDER 30 CLAIMS ARE NOT
001600*          CREDIBLE FOR PRICING SEED PURPOSES AND ARE DROPPED.
001700*          THIS IS THE SAME ONE-PASS/ACCUMULATE/ROLL-UP SHAPE AS
001800*          THE POLICY-KPI STEP, REGROUPED ON A DIFFERENT KEY.
001900*
002000******************************************************************
002100*    CHANGE LOG                                                  *
002200*    04/02/99  JS  WRITTEN FOR THE POLICY-SEED CLUSTERING JOB     *
002300*    09/14/99  TGD Y2K REVIEW - NO 2-DIGIT YEAR FIELDS TOUCHED,   *
002400*                  NO CHANGE REQUIRED                             *
002500*    05/03/01  JS  P50/P90 NOW TAKEN FROM A SORTED PER-CLUSTER    *
002600*                  AMOUNT ARRAY INSTEAD OF THE RUNNING AVERAGE -  *
002700*                  PRICING WANTED TRUE QUANTILES, NOT A MEAN      *
002800*    11/19/02  MM  RAISED THE AMOUNT-ARRAY CAP FROM 500 TO 2000   *
002900*                  PER CLUSTER - TRUNCATION WAS LOSING VOLUME ON  *
003000*                  THE HIGH-FREQUENCY OFFICE-VISIT CLUSTERS       *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SYSOUT
004100     ASSIGN TO UT-S-SYSOUT
004200       ORGANIZATION IS SEQUENTIAL.

004300     SELECT CLAIMS-FILE
004400     ASSIGN TO UT-S-CLAIMS
004500       ACCESS MODE IS SEQUENTIAL
004600       FILE STATUS IS IFCODE.

004700     SELECT POLICY-SEEDS-FILE
004800     ASSIGN TO UT-S-SEEDS
004900       ACCESS MODE IS SEQUENTIAL
005000       FILE STATUS IS OFCODE.

005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  SYSOUT
005400     RECORDING MODE IS F
005500     LABEL RECORDS ARE STANDARD
005600     RECORD CONTAINS 120 CHARACTERS
005700     BLOCK CONTAINS 0 RECORDS
005800     DATA RECORD IS SYSOUT-REC.
005900 01  SYSOUT-REC                  PIC X(120).

006000 FD  CLAIMS-FILE
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 340 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS CLAIMS-FILE-REC.
006600 01  CLAIMS-FILE-REC             PIC X(340).

006700****** ONE RECORD PER (PROC-CODE/CLAIM-TYPE/SPECIALTY) CLUSTER,
006800****** SORTED BY THE THREE GROUPING KEYS ASCENDING FOR PRICING
006900 FD  POLICY-SEEDS-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 160 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS PSF-FILE-REC.
007500 01  PSF-FILE-REC                PIC X(160).

007600 WORKING-STORAGE SECTION.

007700 01  FILE-STATUS-CODES.
007800     05  IFCODE                  PIC X(2).
007900         88 CODE-READ     VALUE SPACES.
008000         88 NO-MORE-DATA  VALUE "10".
008100     05  OFCODE                  PIC X(2).
008200         88 CODE-WRITE    VALUE SPACES.
008210     05  FILLER                  PIC X(1).

008300****** CLUSTER ACCUMULATOR TABLE - ONE ROW PER DISTINCT
008400****** (PROC-CODE/CLAIM-TYPE/SPECIALTY) COMBINATION SEEN ON THE
008500****** CLAIMS FILE, BUILT UP ACROSS THE PASS.  THE ALLOWED-AMOUNT
008600****** ARRAY IS KEPT PER CLUSTER SO 400-CALC-QUANTILES CAN SORT
008700****** IT AND PICK TRUE P50/P90 VALUES, NOT A RUNNING AVERAGE
008800 01  WS-SEED-TABLE.
008900     05  SED-ROW OCCURS 200 TIMES INDEXED BY SED-IDX.
009000         10  SED-PROC-CODE            PIC X(12).
009100         10  SED-CLAIM-TYPE           PIC X(13).
009200         10  SED-SPECIALTY            PIC X(18).
009300         10  SED-N-CLAIMS             PIC 9(7) COMP.
009400         10  SED-NOT-DENIED           PIC 9(7) COMP.
009500         10  SED-DENIED               PIC 9(7) COMP.
009600         10  SED-TOTAL-AMOUNT         PIC S9(9)V99 COMP-3.
009700         10  SED-AMT-USED             PIC 9(5) COMP.
009800         10  SED-AMT-TABLE OCCURS 2000 TIMES
009900                     INDEXED BY SED-AMT-IDX, SED-AMT-IDX2
010000                                               PIC S9(7)V99 COMP-3.
010100         10  SED-DX-USED              PIC 9(3) COMP.
010200         10  SED-DX-TABLE OCCURS 40 TIMES
010300                     INDEXED BY SED-DX-IDX, SED-DX-IDX2.
010400             15  SED-DX-CODE          PIC X(8).
010500             15  SED-DX-COUNT         PIC 9(5) COMP.
010600         10  FILLER                   PIC X(1).
010700 77  SEED-ROW-COUNT                   PIC 9(4) COMP VALUE 0.
010800 77  SEED-OUTPUT-COUNT                PIC 9(4) COMP VALUE 0.

010900 01  WS-AMT-SORT-WORK.
011000     05  WS-AMT-PASS                  PIC 9(5) COMP.
011100     05  WS-AMT-SWAP                  PIC S9(7)V99 COMP-3.
011200     05  WS-P50-RANK                  PIC 9(5) COMP.
011300     05  WS-P90-RANK                  PIC 9(5) COMP.
011400     05  FILLER                       PIC X(1).

011500 01  WS-DX-SWAP-ENTRY.
011600     05  WS-DX-SWAP-CODE              PIC X(8).
011700     05  WS-DX-SWAP-COUNT             PIC 9(5) COMP.
011710     05  FILLER                       PIC X(1).

011800 01  WS-AMOUNT-FOR-CLUSTER            PIC S9(7)V99 COMP-3.

011900****** OUTPUT TABLE - ONE ROW PER SURVIVING CLUSTER, SHAPED
012000****** EXACTLY LIKE POLICY-SEED-RECORD SO IT CAN BE SORTED AND
012100****** WRITTEN OUT AS-IS.  REDEFINED AS PLAIN TEXT ROWS FOR THE
012200****** KEY SORT, SAME AS THE POLICY-AMOUNT SORT IN CLMPKPI
012300 01  WS-SEED-OUT-TABLE.
012400     05  SOT-ROW OCCURS 200 TIMES INDEXED BY SOT-IDX.
012500         10  SOT-PROCEDURE-CODE       PIC X(12).
012600         10  SOT-CLAIM-TYPE           PIC X(13).
012700         10  SOT-SPECIALTY            PIC X(18).
012800         10  SOT-N-CLAIMS             PIC 9(7).
012900         10  SOT-APPROVAL-RATE        PIC 9V9(4).
013000         10  SOT-DENIAL-RATE          PIC 9V9(4).
013100         10  SOT-AVG-CLAIM-AMOUNT     PIC 9(7)V99.
013200         10  SOT-P50-CLAIM-AMOUNT     PIC 9(7)V99.
013300         10  SOT-P90-CLAIM-AMOUNT     PIC 9(7)V99.
013400         10  SOT-TOP-DIAGNOSIS OCCURS 5 TIMES
013500                     INDEXED BY SOT-DX-IDX.
013600             15  SOT-DX-CODE          PIC X(8).
013700             15  SOT-DX-COUNT         PIC 9(5).
013800         10  FILLER                   PIC X(8).
013900 01  WS-SOT-SORT-VIEW REDEFINES WS-SEED-OUT-TABLE.
014000     05  SOT-SORT-ROW OCCURS 200 TIMES
014100                     INDEXED BY SOT-SRT-IDX      PIC X(160).

014200 01  WS-SORT-WORK.
014300     05  WS-SOT-PASS                  PIC 9(3) COMP.
014400     05  WS-SOT-SWAP-AREA             PIC X(160).
014500     05  FILLER                       PIC X(1).

014600 77  WS-DATE                          PIC 9(6).

014700 01  COUNTERS-AND-ACCUMULATORS.
014800     05  RECORDS-READ                 PIC 9(7) COMP.
014900     05  RECORDS-WRITTEN              PIC 9(7) COMP.
015000     05  CLUSTERS-DROPPED             PIC 9(5) COMP.
015100     05  FILLER                       PIC X(1).

015200 01  FLAGS-AND-SWITCHES.
015300     05  MORE-CLAIMS-SW               PIC X(1) VALUE SPACE.
015400         88  NO-MORE-CLAIMS           VALUE "N".
015500     05  FILLER                       PIC X(1).

015600 COPY CLMREC.
015700 COPY CLMSDR.
015800 COPY ABENDREC.

015900 PROCEDURE DIVISION.
016000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016100     PERFORM 100-MAINLINE THRU 100-EXIT
016200             UNTIL NO-MORE-CLAIMS.
016300     PERFORM 700-BUILD-OUTPUT-TABLE THRU 700-EXIT.
016400     PERFORM 750-SORT-KEYS-ASC THRU 750-EXIT.
016500     PERFORM 780-WRITE-SEEDS THRU 780-EXIT.
016600     PERFORM 900-CLEANUP THRU 900-EXIT.
016700     MOVE ZERO TO RETURN-CODE.
016800     GOBACK.

016900 000-HOUSEKEEPING.
017000     ACCEPT WS-DATE FROM DATE.
017100     OPEN INPUT CLAIMS-FILE.
017200     OPEN OUTPUT POLICY-SEEDS-FILE, SYSOUT.
017300     READ CLAIMS-FILE INTO CLAIM-RECORD
017400         AT END
017500         MOVE "N" TO MORE-CLAIMS-SW
017600         GO TO 000-EXIT
017700     END-READ.
017800     ADD 1 TO RECORDS-READ.
017900 000-EXIT.
018000     EXIT.

018100 100-MAINLINE.
018200     PERFORM 200-ACCUM-BY-CLUSTER THRU 200-EXIT.
018300     READ CLAIMS-FILE INTO CLAIM-RECORD
018400         AT END
018500         MOVE "N" TO MORE-CLAIMS-SW
018600         GO TO 100-EXIT
018700     END-READ.
018800     ADD 1 TO RECORDS-READ.
018900 100-EXIT.
019000     EXIT.

019100******************************************************************
019200*    200-ACCUM-BY-CLUSTER - FIND OR ADD THE (PROC-CODE/CLAIM-
019300*    TYPE/SPECIALTY) ROW THEN ROLL THIS CLAIM INTO ITS TOTALS
019400******************************************************************
019500 200-ACCUM-BY-CLUSTER.
019600     SET SED-IDX TO 1.
019700     SEARCH SED-ROW
019800         AT END
019900             PERFORM 210-ADD-CLUSTER-ROW THRU 210-EXIT
020000         WHEN SED-PROC-CODE(SED-IDX)  = CLM-PROCEDURE-CODE
020100          AND SED-CLAIM-TYPE(SED-IDX) = CLM-CLAIM-TYPE
020200          AND SED-SPECIALTY(SED-IDX)  = CLM-SPECIALTY
020300             CONTINUE
020400     END-SEARCH.
020500     PERFORM 250-UPDATE-CLUSTER-ROW THRU 250-EXIT.
020600 200-EXIT.
020700     EXIT.

020800 210-ADD-CLUSTER-ROW.
020900     ADD 1 TO SEED-ROW-COUNT.
021000     SET SED-IDX TO SEED-ROW-COUNT.
021100     MOVE CLM-PROCEDURE-CODE TO SED-PROC-CODE(SED-IDX).
021200     MOVE CLM-CLAIM-TYPE     TO SED-CLAIM-TYPE(SED-IDX).
021300     MOVE CLM-SPECIALTY      TO SED-SPECIALTY(SED-IDX).
021400     MOVE ZERO TO SED-N-CLAIMS(SED-IDX)
021500                  SED-NOT-DENIED(SED-IDX)
021600                  SED-DENIED(SED-IDX)
021700                  SED-TOTAL-AMOUNT(SED-IDX)
021800                  SED-AMT-USED(SED-IDX)
021900                  SED-DX-USED(SED-IDX).
022000     INITIALIZE SED-DX-TABLE(SED-IDX).
022100 210-EXIT.
022200     EXIT.

022300 250-UPDATE-CLUSTER-ROW.
022400     IF CLM-ALLOWED-AMOUNT NOT = ZERO
022500         MOVE CLM-ALLOWED-AMOUNT TO WS-AMOUNT-FOR-CLUSTER
022600     ELSE
022700         MOVE CLM-BILLED-AMOUNT TO WS-AMOUNT-FOR-CLUSTER.
022800     ADD 1 TO SED-N-CLAIMS(SED-IDX).
022900     ADD WS-AMOUNT-FOR-CLUSTER TO SED-TOTAL-AMOUNT(SED-IDX).
023000     IF SED-AMT-USED(SED-IDX) < 2000
023100         ADD 1 TO SED-AMT-USED(SED-IDX)
023200         SET SED-AMT-IDX TO SED-AMT-USED(SED-IDX)
023300         MOVE WS-AMOUNT-FOR-CLUSTER
023400                         TO SED-AMT-TABLE(SED-IDX, SED-AMT-IDX).
023500     IF CLM-DENIED
023600         ADD 1 TO SED-DENIED(SED-IDX)
023700     ELSE
023800         ADD 1 TO SED-NOT-DENIED(SED-IDX).
023900     PERFORM 300-RECONCILE-DX THRU 300-EXIT
024000             VARYING CLM-DIAG-IDX FROM 1 BY 1
024100             UNTIL CLM-DIAG-IDX > 5.
024200 250-EXIT.
024300     EXIT.

024400******************************************************************
024500*    300-RECONCILE-DX - BUMP THE FREQUENCY COUNT FOR ONE CLAIM
024600*    DIAGNOSIS SLOT, ADDING A NEW ENTRY IF NOT SEEN BEFORE
024700******************************************************************
024800 300-RECONCILE-DX.
024900     IF CLM-DIAG-SLOT(CLM-DIAG-IDX) = SPACES
025000         GO TO 300-EXIT.
025100     SET SED-DX-IDX TO 1.
025200     SEARCH SED-DX-TABLE
025300         AT END
025400             PERFORM 305-ADD-DX-ENTRY THRU 305-EXIT
025500         WHEN SED-DX-CODE(SED-IDX, SED-DX-IDX) =
025600                             CLM-DIAG-SLOT(CLM-DIAG-IDX)
025700             ADD 1 TO SED-DX-COUNT(SED-IDX, SED-DX-IDX)
025800     END-SEARCH.
025900 300-EXIT.
026000     EXIT.

026100 305-ADD-DX-ENTRY.
026200     IF SED-DX-USED(SED-IDX) < 40
026300         ADD 1 TO SED-DX-USED(SED-IDX)
026400         SET SED-DX-IDX TO SED-DX-USED(SED-IDX)
026500         MOVE CLM-DIAG-SLOT(CLM-DIAG-IDX)
026600                         TO SED-DX-CODE(SED-IDX, SED-DX-IDX)
026700         MOVE 1 TO SED-DX-COUNT(SED-IDX, SED-DX-IDX).
026800 305-EXIT.
026900     EXIT.

027000******************************************************************
027100*    700-BUILD-OUTPUT-TABLE - ONE PASS OVER THE CLUSTER TABLE,
027200*    DROPPING CLUSTERS UNDER 30 CLAIMS, COMPUTING RATES AND
027300*    QUANTILES, PICKING THE TOP-5 DX, AND BUILDING THE OUTPUT ROW
027400******************************************************************
027500 700-BUILD-OUTPUT-TABLE.
027600     PERFORM 705-ONE-CLUSTER THRU 705-EXIT
027700             VARYING SED-IDX FROM 1 BY 1
027800             UNTIL SED-IDX > SEED-ROW-COUNT.
027900 700-EXIT.
028000     EXIT.

028100 705-ONE-CLUSTER.
028200     IF SED-N-CLAIMS(SED-IDX) < 30
028300         ADD 1 TO CLUSTERS-DROPPED
028400         GO TO 705-EXIT.
028500     ADD 1 TO SEED-OUTPUT-COUNT.
028600     SET SOT-IDX TO SEED-OUTPUT-COUNT.
028700     PERFORM 620-SORT-AMOUNTS-ASC THRU 620-EXIT.
028800     PERFORM 640-PICK-QUANTILES THRU 640-EXIT.
028900     PERFORM 720-SORT-DX-BY-FREQ THRU 720-EXIT.
029000     PERFORM 740-TAKE-TOP-DX THRU 740-EXIT.
029100     MOVE SED-PROC-CODE(SED-IDX)  TO SOT-PROCEDURE-CODE(SOT-IDX).
029200     MOVE SED-CLAIM-TYPE(SED-IDX) TO SOT-CLAIM-TYPE(SOT-IDX).
029300     MOVE SED-SPECIALTY(SED-IDX)  TO SOT-SPECIALTY(SOT-IDX).
029400     MOVE SED-N-CLAIMS(SED-IDX)   TO SOT-N-CLAIMS(SOT-IDX).
029500     COMPUTE SOT-APPROVAL-RATE(SOT-IDX) ROUNDED =
029600             SED-NOT-DENIED(SED-IDX) / SED-N-CLAIMS(SED-IDX).
029700     COMPUTE SOT-DENIAL-RATE(SOT-IDX) ROUNDED =
029800             SED-DENIED(SED-IDX) / SED-N-CLAIMS(SED-IDX).
029900     COMPUTE SOT-AVG-CLAIM-AMOUNT(SOT-IDX) ROUNDED =
030000             SED-TOTAL-AMOUNT(SED-IDX) / SED-N-CLAIMS(SED-IDX).
030100 705-EXIT.
030200     EXIT.

030300******************************************************************
030400*    620/621/622 - BUBBLE-SORT THIS CLUSTER'S ALLOWED-AMOUNT
030500*    ARRAY ASCENDING, USED SLOTS ONLY
030600******************************************************************
030700 620-SORT-AMOUNTS-ASC.
030800     IF SED-AMT-USED(SED-IDX) < 2
030900         GO TO 620-EXIT.
031000     PERFORM 621-ONE-AMT-PASS THRU 621-EXIT
031100             VARYING WS-AMT-PASS FROM 1 BY 1
031200             UNTIL WS-AMT-PASS >= SED-AMT-USED(SED-IDX).
031300 620-EXIT.
031400     EXIT.

031500 621-ONE-AMT-PASS.
031600     PERFORM 622-ONE-AMT-COMPARE THRU 622-EXIT
031700             VARYING SED-AMT-IDX FROM 1 BY 1
031800             UNTIL SED-AMT-IDX >= SED-AMT-USED(SED-IDX).
031900 621-EXIT.
032000     EXIT.

032100 622-ONE-AMT-COMPARE.
032200     SET SED-AMT-IDX2 TO SED-AMT-IDX.
032300     SET SED-AMT-IDX2 UP BY 1.
032400     IF SED-AMT-TABLE(SED-IDX, SED-AMT-IDX) >
032500        SED-AMT-TABLE(SED-IDX, SED-AMT-IDX2)
032600         MOVE SED-AMT-TABLE(SED-IDX, SED-AMT-IDX)  TO WS-AMT-SWAP
032700         MOVE SED-AMT-TABLE(SED-IDX, SED-AMT-IDX2)
032800                         TO SED-AMT-TABLE(SED-IDX, SED-AMT-IDX)
032900         MOVE WS-AMT-SWAP
033000                         TO SED-AMT-TABLE(SED-IDX, SED-AMT-IDX2).
033100 622-EXIT.
033200     EXIT.

033300******************************************************************
033400*    640-PICK-QUANTILES - NEAREST-RANK P50/P90 OFF THE SORTED
033500*    AMOUNT ARRAY.  RANK = USED-COUNT TIMES THE PERCENTILE,
033600*    TRUNCATED DOWN TO THE NEAREST WHOLE SLOT (NO INTERPOLATION
033700*    BETWEEN THE TWO SURROUNDING VALUES) - PRICING SIGNED OFF ON
033800*    THE LOWER-SIDE RULE SINCE IT NEVER OVERSTATES THE SEED
033900******************************************************************
034000 640-PICK-QUANTILES.
034100     COMPUTE WS-P50-RANK = SED-AMT-USED(SED-IDX) * 50 / 100.
034200     IF WS-P50-RANK < 1
034300         MOVE 1 TO WS-P50-RANK.
034400     COMPUTE WS-P90-RANK = SED-AMT-USED(SED-IDX) * 90 / 100.
034500     IF WS-P90-RANK < 1
034600         MOVE 1 TO WS-P90-RANK.
034700     SET SED-AMT-IDX  TO WS-P50-RANK.
034800     SET SED-AMT-IDX2 TO WS-P90-RANK.
034900     MOVE SED-AMT-TABLE(SED-IDX, SED-AMT-IDX)
035000                     TO SOT-P50-CLAIM-AMOUNT(SOT-IDX).
035100     MOVE SED-AMT-TABLE(SED-IDX, SED-AMT-IDX2)
035200                     TO SOT-P90-CLAIM-AMOUNT(SOT-IDX).
035300 640-EXIT.
035400     EXIT.

035500******************************************************************
035600*    720/721/722 - BUBBLE-SORT THIS CLUSTER'S DX SUB-TABLE
035700*    DESCENDING BY FREQUENCY COUNT, USED ENTRIES ONLY
035800******************************************************************
035900 720-SORT-DX-BY-FREQ.
036000     IF SED-DX-USED(SED-IDX) < 2
036100         GO TO 720-EXIT.
036200     PERFORM 721-ONE-DX-PASS THRU 721-EXIT
036300             VARYING WS-DX-PASS FROM 1 BY 1
036400             UNTIL WS-DX-PASS >= SED-DX-USED(SED-IDX).
036500 720-EXIT.
036600     EXIT.

036700 721-ONE-DX-PASS.
036800     PERFORM 722-ONE-DX-COMPARE THRU 722-EXIT
036900             VARYING SED-DX-IDX FROM 1 BY 1
037000             UNTIL SED-DX-IDX >= SED-DX-USED(SED-IDX).
037100 721-EXIT.
037200     EXIT.

037300 722-ONE-DX-COMPARE.
037400     SET SED-DX-IDX2 TO SED-DX-IDX.
037500     SET SED-DX-IDX2 UP BY 1.
037600     IF SED-DX-COUNT(SED-IDX, SED-DX-IDX) <
037700        SED-DX-COUNT(SED-IDX, SED-DX-IDX2)
037800         MOVE SED-DX-CODE(SED-IDX, SED-DX-IDX)  TO WS-DX-SWAP-CODE
037900         MOVE SED-DX-COUNT(SED-IDX, SED-DX-IDX) TO WS-DX-SWAP-COUNT
038000         MOVE SED-DX-CODE(SED-IDX, SED-DX-IDX2)
038100                         TO SED-DX-CODE(SED-IDX, SED-DX-IDX)
038200         MOVE SED-DX-COUNT(SED-IDX, SED-DX-IDX2)
038300                         TO SED-DX-COUNT(SED-IDX, SED-DX-IDX)
038400         MOVE WS-DX-SWAP-CODE
038500                         TO SED-DX-CODE(SED-IDX, SED-DX-IDX2)
038600         MOVE WS-DX-SWAP-COUNT
038700                         TO SED-DX-COUNT(SED-IDX, SED-DX-IDX2).
038800 722-EXIT.
038900     EXIT.

039000 740-TAKE-TOP-DX.
039100     PERFORM 741-TAKE-ONE-DX THRU 741-EXIT
039200             VARYING SOT-DX-IDX FROM 1 BY 1
039300             UNTIL SOT-DX-IDX > 5.
039400 740-EXIT.
039500     EXIT.

039600 741-TAKE-ONE-DX.
039700     IF SOT-DX-IDX <= SED-DX-USED(SED-IDX)
039800         SET SED-DX-IDX TO SOT-DX-IDX
039900         MOVE SED-DX-CODE(SED-IDX, SED-DX-IDX)
040000                         TO SOT-DX-CODE(SOT-IDX, SOT-DX-IDX)
040100         MOVE SED-DX-COUNT(SED-IDX, SED-DX-IDX)
040200                         TO SOT-DX-COUNT(SOT-IDX, SOT-DX-IDX)
040300     ELSE
040400         MOVE SPACES TO SOT-DX-CODE(SOT-IDX, SOT-DX-IDX)
040500         MOVE ZERO   TO SOT-DX-COUNT(SOT-IDX, SOT-DX-IDX).
040600 741-EXIT.
040700     EXIT.

040800******************************************************************
040900*    750/751/752 - BUBBLE-SORT THE OUTPUT TABLE ASCENDING BY THE
041000*    THREE GROUPING KEYS.  THE KEYS SIT IN THE FIRST 43 BYTES OF
041100*    EVERY ROW SO A PLAIN TEXT COMPARE OF THAT SLICE SORTS ON ALL
041200*    THREE IN ORDER - SAME WHOLE-ROW TEXT-SWAP TRICK AS THE
041300*    TOTAL-AMOUNT SORT IN CLMPKPI, JUST A DIFFERENT COMPARE FIELD
041400******************************************************************
041500 750-SORT-KEYS-ASC.
041600     IF SEED-OUTPUT-COUNT < 2
041700         GO TO 750-EXIT.
041800     PERFORM 751-ONE-KEY-PASS THRU 751-EXIT
041900             VARYING WS-SOT-PASS FROM 1 BY 1
042000             UNTIL WS-SOT-PASS >= SEED-OUTPUT-COUNT.
042100 750-EXIT.
042200     EXIT.

042300 751-ONE-KEY-PASS.
042400     PERFORM 752-ONE-KEY-COMPARE THRU 752-EXIT
042500             VARYING SOT-IDX FROM 1 BY 1
042600             UNTIL SOT-IDX >= SEED-OUTPUT-COUNT.
042700 751-EXIT.
042800     EXIT.

042900 752-ONE-KEY-COMPARE.
043000     SET SOT-SRT-IDX TO SOT-IDX.
043100     SET SOT-SRT-IDX UP BY 1.
043200     IF SOT-SORT-ROW(SOT-IDX)(1:43) >
043300        SOT-SORT-ROW(SOT-SRT-IDX)(1:43)
043400         MOVE SOT-SORT-ROW(SOT-IDX)     TO WS-SOT-SWAP-AREA
043500         MOVE SOT-SORT-ROW(SOT-SRT-IDX) TO SOT-SORT-ROW(SOT-IDX)
043600         MOVE WS-SOT-SWAP-AREA          TO SOT-SORT-ROW(SOT-SRT-IDX).
043700 752-EXIT.
043800     EXIT.

043900 780-WRITE-SEEDS.
044000     PERFORM 785-ONE-SEED-WRITE THRU 785-EXIT
044100             VARYING SOT-IDX FROM 1 BY 1
044200             UNTIL SOT-IDX > SEED-OUTPUT-COUNT.
044300 780-EXIT.
044400     EXIT.

044500 785-ONE-SEED-WRITE.
044600     MOVE SOT-ROW(SOT-IDX) TO POLICY-SEED-RECORD.
044700     WRITE PSF-FILE-REC FROM POLICY-SEED-RECORD.
044800     ADD 1 TO RECORDS-WRITTEN.
044900 785-EXIT.
045000     EXIT.

045100 900-CLEANUP.
045200     CLOSE CLAIMS-FILE, POLICY-SEEDS-FILE, SYSOUT.
045300     DISPLAY "** CLAIMS READ **".
045400     DISPLAY RECORDS-READ.
045500     DISPLAY "** CLUSTERS DROPPED UNDER 30 **".
045600     DISPLAY CLUSTERS-DROPPED.
045700     DISPLAY "** SEEDS WRITTEN **".
045800     DISPLAY RECORDS-WRITTEN.
045900     DISPLAY "******** NORMAL END OF JOB CLMSEED ********".
046000 900-EXIT.
046100     EXIT.

046200 1000-ABEND-RTN.
046300     WRITE SYSOUT-REC FROM ABEND-REC.
046400     CLOSE CLAIMS-FILE, POLICY-SEEDS-FILE, SYSOUT.
046500     DISPLAY "*** ABNORMAL END OF JOB-CLMSEED ***" UPON CONSOLE.
046600     DIVIDE ZERO-VAL INTO ONE-VAL.
