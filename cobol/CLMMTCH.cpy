000100******************************************************************
000200*    COPYBOOK    CLMMTCH                                         *
000300*    MATCHED-CLAIM-RECORD - CLAIM KEY FIELDS PLUS THE POLICY     *
000400*    IT BEST MATCHED; WRITTEN BY CLMPMTC, READ BY CLMPKPI         *
000500******************************************************************
000600*    CHANGE LOG                                                  *
000700*    05/20/96  JS  INITIAL LAYOUT FOR POLICY-MATCH OUTPUT         *
000800*    03/02/99  JS  Y2K CLEANUP - NO DATE FIELDS CARRIED FORWARD   *
000900******************************************************************
001000 01  MATCHED-CLAIM-RECORD.
001100     05  MTC-CLAIM-ID                PIC X(14).
001200     05  MTC-MEMBER-ID               PIC X(12).
001300     05  MTC-PROVIDER-ID             PIC X(15).
001400     05  MTC-PROCEDURE-CODE          PIC X(12).
001500     05  MTC-CLAIM-TYPE              PIC X(13).
001600     05  MTC-DIAGNOSIS-CODES         PIC X(40).
001700     05  MTC-ALLOWED-AMOUNT          PIC S9(7)V99.
001800     05  MTC-BILLED-AMOUNT           PIC S9(7)V99.
001900     05  MTC-DENIAL-FLAG             PIC X(1).
002000         88  MTC-DENIED              VALUE "Y".
002100     05  MTC-SPECIALTY               PIC X(18).
002200     05  MTC-POLICY-ID               PIC X(40).
002300         88  MTC-UNMATCHED           VALUE "unmatched".
002400     05  MTC-MATCH-CONFIDENCE        PIC 9V9(2).
002500     05  FILLER                      PIC X(4).
002600*--- REDEFINES 1 - DIAGNOSIS CODE SLOT TABLE, 5 X 8 ------------*
002700 01  MTC-DIAGNOSIS-TABLE REDEFINES MATCHED-CLAIM-RECORD.
002800     05  FILLER                      PIC X(66).
002900     05  MTC-DIAG-SLOT OCCURS 5 TIMES
003000                                    INDEXED BY MTC-DIAG-IDX
003100                                    PIC X(8).
003200     05  FILLER                      PIC X(84).
