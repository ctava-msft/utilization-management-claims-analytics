000100******************************************************************
000200*    COPYBOOK    CLMPOL                                          *
000300*    POLICY-RULE-RECORD - ONE PER PRIOR-AUTHORIZATION POLICY,    *
000400*    INPUT TO CLMPMTC FOR CLAIM-TO-POLICY SCORING                *
000500*    UNUSED CPT/DIAGNOSIS SLOTS ARE LEFT BLANK; THE SCORING       *
000600*    ROUTINE SCANS EACH TABLE UNTIL IT HITS A BLANK ENTRY         *
000700******************************************************************
000800*    CHANGE LOG                                                  *
000900*    05/14/96  JS  INITIAL LAYOUT FOR POLICY-MATCH CONVERSION     *
001000*    01/09/00  MM  Y2K CLEANUP PASS - NO DATE FIELDS, NO CHANGE   *
001100******************************************************************
001200 01  POLICY-RULE-RECORD.
001300     05  POL-POLICY-ID               PIC X(40).
001400     05  POL-COVERED-CPT OCCURS 10 TIMES
001500                                     INDEXED BY POL-CPT-IDX
001600                                     PIC X(12).
001700     05  POL-SITE-OF-SERVICE         PIC X(13).
001800     05  POL-DIAG-CONSTRAINT OCCURS 10 TIMES
001900                                     INDEXED BY POL-DIAG-IDX
002000                                     PIC X(8).
002100     05  FILLER                      PIC X(7).
