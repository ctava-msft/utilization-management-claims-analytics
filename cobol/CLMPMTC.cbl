000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMPMTC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          LOADS THE POLICY-RULE TABLE, THEN MAKES ONE PASS OVER
001200*          THE CLAIMS FILE SCORING EACH CLAIM AGAINST EVERY
001300*          POLICY AND KEEPING THE BEST MATCH.  REPLACES THE OLD
001400*          PATIENT/EQUIPMENT SEARCH JOB - SAME LOAD-TABLE-THEN-
001500*          SEARCH SHAPE, DIFFERENT TABLE AND DIFFERENT SCORE.
001600*
001700******************************************************************
001800*    CHANGE LOG                                                  *
001900*    01/01/08  JS  REWRITTEN FROM THE OLD PATIENT-SEARCH JOB FOR  *
002000*                  THE POLICY-MATCHING STEP OF THE CLAIMS SUITE   *
002100*    06/02/08  TGD DROPPED THE VSAM PATIENT-MASTER LOOKUP AND THE *
002200*                  CLCLBCST CALL - NO COST CALC IN THIS STEP      *
002300*    11/14/08  JS  TIE-BREAK CLARIFIED - FIRST POLICY ENCOUNTERED *
002400*                  AT THE HIGH SCORE WINS, STRICT GREATER-THAN    *
002500*    03/09/09  MM  DIAGNOSIS-CONSTRAINT CHECK NOW SCANS ALL FIVE  *
002600*                  CLAIM DIAGNOSIS SLOTS, NOT JUST THE FIRST      *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT SYSOUT
003700     ASSIGN TO UT-S-SYSOUT
003800       ORGANIZATION IS SEQUENTIAL.

003900     SELECT CLAIMS-FILE
004000     ASSIGN TO UT-S-CLAIMS
004100       ACCESS MODE IS SEQUENTIAL
004200       FILE STATUS IS IFCODE.

004300     SELECT POLICY-RULES-FILE
004400     ASSIGN TO UT-S-POLRULE
004500       ACCESS MODE IS SEQUENTIAL
004600       FILE STATUS IS PFCODE.

004700     SELECT MATCHED-CLAIMS-FILE
004800     ASSIGN TO UT-S-MATCH
004900       ACCESS MODE IS SEQUENTIAL
005000       FILE STATUS IS OFCODE.

005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  SYSOUT
005400     RECORDING MODE IS F
005500     LABEL RECORDS ARE STANDARD
005600     RECORD CONTAINS 120 CHARACTERS
005700     BLOCK CONTAINS 0 RECORDS
005800     DATA RECORD IS SYSOUT-REC.
005900 01  SYSOUT-REC  PIC X(120).

006000 FD  CLAIMS-FILE
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 340 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS CLAIMS-FILE-REC.
006600 01  CLAIMS-FILE-REC             PIC X(340).

006700****** ONE RECORD PER PRIOR-AUTHORIZATION POLICY - LOADED INTO
006800****** THE POLICY TABLE BEFORE THE CLAIMS PASS BEGINS
006900 FD  POLICY-RULES-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 260 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS PRF-FILE-REC.
007500 01  PRF-FILE-REC                PIC X(260).

007600 FD  MATCHED-CLAIMS-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 190 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS MTF-FILE-REC.
008200 01  MTF-FILE-REC                PIC X(190).

008300 WORKING-STORAGE SECTION.

008400 01  FILE-STATUS-CODES.
008500     05  IFCODE                  PIC X(2).
008600         88 CODE-READ         VALUE SPACES.
008700         88 NO-MORE-CLAIM-DATA VALUE "10".
008800     05  PFCODE                  PIC X(2).
008900         88 CODE-READ2        VALUE SPACES.
009000         88 NO-MORE-POLICY-DATA VALUE "10".
009100     05  OFCODE                  PIC X(2).
009200         88 CODE-WRITE        VALUE SPACES.
009210     05  FILLER                  PIC X(1).

009300****** POLICY TABLE - ONE ROW PER POLICY, LOADED BEFORE THE
009400****** CLAIMS PASS.  UNUSED CPT/DIAGNOSIS SLOTS ARE LEFT BLANK -
009500****** THE SCORING SEARCHES STOP AT THE FIRST BLANK SLOT
009600 01  WS-POLICY-TABLE.
009700     05  PRW-ROW OCCURS 300 TIMES INDEXED BY POL-IDX.
009800         10  PRW-POLICY-ID            PIC X(40).
009900         10  PRW-COVERED-CPT OCCURS 10 TIMES
010000                             INDEXED BY PRW-CPT-IDX PIC X(12).
010100         10  PRW-SITE-OF-SERVICE      PIC X(13).
010200         10  PRW-DIAG-CONSTRAINT OCCURS 10 TIMES
010300                             INDEXED BY PRW-DIAG-IDX PIC X(8).
010400         10  FILLER                   PIC X(7).
010500 77  POLICY-ROW-COUNT                 PIC 9(4) COMP VALUE 0.

010600 01  WS-SCORE-WORK.
010700     05  WS-BEST-SCORE             PIC S9V99 COMP-3.
010800     05  WS-CUR-SCORE              PIC S9V99 COMP-3.
010900     05  WS-BEST-POLICY-ID         PIC X(40).
011000     05  WS-DX-FOUND-SW            PIC X(1) VALUE "N".
011100         88  WS-DX-FOUND           VALUE "Y".
011200     05  FILLER                    PIC X(1).

011300 01  MISC-WS-FLDS.
011400     05  WS-DATE                   PIC 9(6).
011500     05  FILLER                    PIC X(1).

011600 01  COUNTERS-AND-ACCUMULATORS.
011700     05  RECORDS-READ              PIC 9(7) COMP.
011800     05  RECORDS-WRITTEN           PIC 9(7) COMP.
011900     05  MATCHED-COUNT             PIC 9(7) COMP.
012000     05  UNMATCHED-COUNT           PIC 9(7) COMP.
012100     05  FILLER                    PIC X(1).

012200 01  FLAGS-AND-SWITCHES.
012300     05  MORE-CLAIMS-SW            PIC X(1) VALUE SPACE.
012400         88  NO-MORE-CLAIMS        VALUE "N".
012500     05  MORE-POLICY-SW            PIC X(1) VALUE SPACE.
012600         88  NO-MORE-POLICIES      VALUE "N".
012700     05  FILLER                    PIC X(1).

012800 COPY CLMREC.
012900 COPY CLMPOL.
013000 COPY CLMMTCH.
013100 COPY ABENDREC.

013200 PROCEDURE DIVISION.
013300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013400     PERFORM 050-LOAD-POLICY-TABLE THRU 050-EXIT
013500             UNTIL NO-MORE-POLICIES.
013600     PERFORM 100-MAINLINE THRU 100-EXIT
013700             UNTIL NO-MORE-CLAIMS.
013800     PERFORM 900-CLEANUP THRU 900-EXIT.
013900     MOVE ZERO TO RETURN-CODE.
014000     GOBACK.

014100 000-HOUSEKEEPING.
014200     ACCEPT WS-DATE FROM DATE.
014300     OPEN INPUT CLAIMS-FILE, POLICY-RULES-FILE.
014400     OPEN OUTPUT MATCHED-CLAIMS-FILE, SYSOUT.
014500     READ POLICY-RULES-FILE INTO POLICY-RULE-RECORD
014600         AT END
014700         MOVE "N" TO MORE-POLICY-SW
014800         GO TO 000-EXIT
014900     END-READ.
015000     READ CLAIMS-FILE INTO CLAIM-RECORD
015100         AT END
015200         MOVE "N" TO MORE-CLAIMS-SW
015300         GO TO 000-EXIT
015400     END-READ.
015500     ADD 1 TO RECORDS-READ.
015600 000-EXIT.
015700     EXIT.

015800******************************************************************
015900*    050-LOAD-POLICY-TABLE - ONE ROW PER CALL, READ-AHEAD STYLE,
016000*    SAME SHAPE AS THE OLD EQUIPMENT-TABLE LOADER
016100******************************************************************
016200 050-LOAD-POLICY-TABLE.
016300     ADD 1 TO POLICY-ROW-COUNT.
016400     SET POL-IDX TO POLICY-ROW-COUNT.
016500     MOVE POLICY-RULE-RECORD TO PRW-ROW(POL-IDX).
016600     READ POLICY-RULES-FILE INTO POLICY-RULE-RECORD
016700         AT END
016800         MOVE "N" TO MORE-POLICY-SW
016900     END-READ.
017000 050-EXIT.
017100     EXIT.

017200 100-MAINLINE.
017300     PERFORM 210-BUILD-MATCH-REC THRU 210-EXIT.
017400     PERFORM 200-SCORE-CLAIM THRU 200-EXIT.
017500     WRITE MTF-FILE-REC FROM MATCHED-CLAIM-RECORD.
017600     ADD 1 TO RECORDS-WRITTEN.
017700     READ CLAIMS-FILE INTO CLAIM-RECORD
017800         AT END
017900         MOVE "N" TO MORE-CLAIMS-SW
018000         GO TO 100-EXIT
018100     END-READ.
018200     ADD 1 TO RECORDS-READ.
018300 100-EXIT.
018400     EXIT.

018500 210-BUILD-MATCH-REC.
018600     MOVE CLM-CLAIM-ID          TO MTC-CLAIM-ID.
018700     MOVE CLM-MEMBER-ID         TO MTC-MEMBER-ID.
018800     MOVE CLM-PROVIDER-ID       TO MTC-PROVIDER-ID.
018900     MOVE CLM-PROCEDURE-CODE    TO MTC-PROCEDURE-CODE.
019000     MOVE CLM-CLAIM-TYPE        TO MTC-CLAIM-TYPE.
019100     MOVE CLM-DIAGNOSIS-CODES   TO MTC-DIAGNOSIS-CODES.
019200     MOVE CLM-ALLOWED-AMOUNT    TO MTC-ALLOWED-AMOUNT.
019300     MOVE CLM-BILLED-AMOUNT     TO MTC-BILLED-AMOUNT.
019400     MOVE CLM-DENIAL-FLAG       TO MTC-DENIAL-FLAG.
019500     MOVE CLM-SPECIALTY         TO MTC-SPECIALTY.
019600 210-EXIT.
019700     EXIT.

019800******************************************************************
019900*    200-SCORE-CLAIM - SCORE THIS CLAIM AGAINST EVERY POLICY ROW,
020000*    KEEP THE BEST.  STRICT GREATER-THAN SO THE FIRST POLICY AT
020100*    THE HIGH SCORE WINS ON A TIE
020200******************************************************************
020300 200-SCORE-CLAIM.
020400     MOVE ZERO   TO WS-BEST-SCORE.
020500     MOVE SPACES TO WS-BEST-POLICY-ID.
020600     PERFORM 250-SCORE-ONE-POLICY THRU 250-EXIT
020700             VARYING POL-IDX FROM 1 BY 1
020800             UNTIL POL-IDX > POLICY-ROW-COUNT.
020900     IF WS-BEST-SCORE > 0
021000         MOVE WS-BEST-POLICY-ID TO MTC-POLICY-ID
021100         MOVE WS-BEST-SCORE     TO MTC-MATCH-CONFIDENCE
021200         ADD 1 TO MATCHED-COUNT
021300     ELSE
021400         MOVE "unmatched" TO MTC-POLICY-ID
021500         MOVE ZERO        TO MTC-MATCH-CONFIDENCE
021600         ADD 1 TO UNMATCHED-COUNT.
021700 200-EXIT.
021800     EXIT.

021900 250-SCORE-ONE-POLICY.
022000     MOVE ZERO TO WS-CUR-SCORE.
022100     PERFORM 255-CHECK-CPT-MATCH THRU 255-EXIT.
022200     PERFORM 260-CHECK-SITE-MATCH THRU 260-EXIT.
022300     PERFORM 265-CHECK-DX-MATCH THRU 265-EXIT.
022400     IF WS-CUR-SCORE > WS-BEST-SCORE
022500         MOVE WS-CUR-SCORE            TO WS-BEST-SCORE
022600         MOVE PRW-POLICY-ID(POL-IDX)  TO WS-BEST-POLICY-ID.
022700 250-EXIT.
022800     EXIT.

022900******************************************************************
023000*    255-CHECK-CPT-MATCH - +0.60 WHEN THE CLAIM'S PROCEDURE CODE
023100*    IS ONE OF THE POLICY'S COVERED CPT CODES
023200******************************************************************
023300 255-CHECK-CPT-MATCH.
023400     SET PRW-CPT-IDX TO 1.
023500     SEARCH PRW-COVERED-CPT
023600         AT END
023700             CONTINUE
023800         WHEN PRW-COVERED-CPT(POL-IDX, PRW-CPT-IDX) =
023900                             CLM-PROCEDURE-CODE
024000             ADD 0.60 TO WS-CUR-SCORE
024100     END-SEARCH.
024200 255-EXIT.
024300     EXIT.

024400******************************************************************
024500*    260-CHECK-SITE-MATCH - +0.20 WHEN THE POLICY HAS A SITE-OF-
024600*    SERVICE CONSTRAINT AND IT EQUALS THE CLAIM TYPE
024700******************************************************************
024800 260-CHECK-SITE-MATCH.
024900     IF PRW-SITE-OF-SERVICE(POL-IDX) NOT = SPACES
025000        AND PRW-SITE-OF-SERVICE(POL-IDX) = CLM-CLAIM-TYPE
025100         ADD 0.20 TO WS-CUR-SCORE.
025200 260-EXIT.
025300     EXIT.

025400******************************************************************
025500*    265-CHECK-DX-MATCH - +0.20 WHEN THE POLICY HAS DIAGNOSIS
025600*    CONSTRAINTS AND AT LEAST ONE OF THE CLAIM'S FIVE DIAGNOSIS
025700*    SLOTS IS IN THE POLICY'S SET
025800******************************************************************
025900 265-CHECK-DX-MATCH.
026000     MOVE "N" TO WS-DX-FOUND-SW.
026100     IF PRW-DIAG-CONSTRAINT(POL-IDX, 1) NOT = SPACES
026200         PERFORM 266-SCAN-ONE-CLAIM-DX THRU 266-EXIT
026300                 VARYING CLM-DIAG-IDX FROM 1 BY 1
026400                 UNTIL CLM-DIAG-IDX > 5 OR WS-DX-FOUND.
026500     IF WS-DX-FOUND
026600         ADD 0.20 TO WS-CUR-SCORE.
026700 265-EXIT.
026800     EXIT.

026900 266-SCAN-ONE-CLAIM-DX.
027000     IF CLM-DIAG-SLOT(CLM-DIAG-IDX) NOT = SPACES
027100         SET PRW-DIAG-IDX TO 1
027200         SEARCH PRW-DIAG-CONSTRAINT
027300             AT END
027400                 CONTINUE
027500             WHEN PRW-DIAG-CONSTRAINT(POL-IDX, PRW-DIAG-IDX) =
027600                                 CLM-DIAG-SLOT(CLM-DIAG-IDX)
027700                 MOVE "Y" TO WS-DX-FOUND-SW
027800         END-SEARCH.
027900 266-EXIT.
028000     EXIT.

028100 900-CLEANUP.
028200     CLOSE CLAIMS-FILE, POLICY-RULES-FILE, MATCHED-CLAIMS-FILE,
028300           SYSOUT.
028400     DISPLAY "** CLAIMS READ **".
028500     DISPLAY RECORDS-READ.
028600     DISPLAY "** CLAIMS MATCHED **".
028700     DISPLAY MATCHED-COUNT.
028800     DISPLAY "** CLAIMS UNMATCHED **".
028900     DISPLAY UNMATCHED-COUNT.
029000     DISPLAY "******** NORMAL END OF JOB CLMPMTC ********".
029100 900-EXIT.
029200     EXIT.

029300 1000-ABEND-RTN.
029400     WRITE SYSOUT-REC FROM ABEND-REC.
029500     CLOSE CLAIMS-FILE, POLICY-RULES-FILE, MATCHED-CLAIMS-FILE,
029600           SYSOUT.
029700     DISPLAY "*** ABNORMAL END OF JOB-CLMPMTC ***" UPON CONSOLE.
029800     DIVIDE ZERO-VAL INTO ONE-VAL.
