000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/14/88.
000600 DATE-COMPILED. 02/14/88.
000700 SECURITY. NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          FINAL STEP OF THE UTILIZATION MANAGEMENT CLAIMS
001200*          ANALYTICS CHAIN.  PRODUCES THE PRINTED ANALYTICS
001300*          REPORT - HEADER, KEY METRICS, TOP ANOMALIES, POLICY
001400*          IMPACT, APPEALS & GRIEVANCES, BENCHMARKING, AND POLICY
001500*          INSIGHTS, CLOSING WITH THE FIXED "NEXT QUESTIONS"
001600*          FOOTER.  CALLS CLMPSIM, CLMAPPL AND CLMBNCH FOR THEIR
001700*          SECTIONS AND READS FLAGS-FILE AND POLICY-KPI-FILE
001800*          DIRECTLY.  REPLACES THE OLD PATIENT-DETAIL LISTING JOB -
001900*          SAME PAGE-HEADER / COLUMN-HEADER / DETAIL-LINE SHAPE,
002000*          NOW DRIVING SECTIONS INSTEAD OF A PATIENT MASTER FILE.
002100*
002200******************************************************************
002300*    CHANGE LOG                                                  *
002400*    02/14/88  JS  WRITTEN FOR THE ANALYTICS REPORT STEP          *
002500*    09/09/98  TGD ADDED Y2K CENTURY WINDOWING TO THE RUN-DATE    *
002600*                  FORMAT ROUTINE - SEE 050-FORMAT-RUN-DATE       *
002700*    03/22/00  JS  WIDENED THE PRINT LINE TO 160 COLUMNS SO THE   *
002800*                  POLICY-INSIGHTS TABLE DOESN'T WRAP             *
002900*    07/11/01  MM  REBOUND WARNING LINE ADDED UNDER POLICY IMPACT *
002950*    08/03/01  JS  WS-BENCH-RESULT-TABLE PICKED UP CLMBNCH'S NEW  *
002960*                  DIRECTION FIELD - PRINTED BENCHMARK LINE STILL *
002970*                  SHOWS ONLY METRIC/INTERNAL/BASELINE/VARIANCE/  *
002980*                  THRESHOLD/STATUS, PER THE REPORT SPEC           *
002985*    11/02/01  TGD POLICY-INSIGHTS TOP-SPECIALTIES COLUMN ONLY     *
002986*                  PRINTED 2 OF THE 3 SPECIALTIES CLMPKPI WRITES - *
002987*                  REPACKED WS-PL-TOPSPEC INTO THREE NARROWER      *
002988*                  SLOTS SO ALL 3 FIT IN THE SAME 40 COLUMNS       *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT SYSOUT
004000     ASSIGN TO UT-S-SYSOUT
004100       ORGANIZATION IS SEQUENTIAL.

004200     SELECT CLAIMS-FILE
004300     ASSIGN TO UT-S-CLAIMS
004400       ACCESS MODE IS SEQUENTIAL
004500       FILE STATUS IS IFCODE.

004600     SELECT FLAGS-FILE
004700     ASSIGN TO UT-S-FLAGS
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS FLCODE.

005000     SELECT POLICY-KPI-FILE
005100     ASSIGN TO UT-S-POLKPI
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS KPCODE.

005400     SELECT REPORT-FILE
005500     ASSIGN TO UT-S-RPT
005600       ORGANIZATION IS SEQUENTIAL
005700       FILE STATUS IS OFCODE.

005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  SYSOUT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 120 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS SYSOUT-REC.
006600 01  SYSOUT-REC  PIC X(120).

006700 FD  REPORT-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 160 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS REPORT-FILE-REC.
007300 01  REPORT-FILE-REC  PIC X(160).

007400 FD  CLAIMS-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 340 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS CLAIMS-FILE-REC.
008000 01  CLAIMS-FILE-REC  PIC X(340).

008100 FD  FLAGS-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 200 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS FLAGS-FILE-REC.
008700 01  FLAGS-FILE-REC  PIC X(200).

008800 FD  POLICY-KPI-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 210 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS POLICY-KPI-FILE-REC.
009400 01  POLICY-KPI-FILE-REC  PIC X(210).

009500 WORKING-STORAGE SECTION.

009600 01  FILE-STATUS-CODES.
009700     05  IFCODE                  PIC X(2).
009800         88 NO-MORE-CLAIMS-DATA  VALUE "10".
009900     05  FLCODE                  PIC X(2).
010000         88 NO-MORE-FLAGS-DATA   VALUE "10".
010100     05  KPCODE                  PIC X(2).
010200         88 NO-MORE-KPI-DATA     VALUE "10".
010300     05  OFCODE                  PIC X(2).
010400         88 CODE-WRITE           VALUE SPACES.
010500     05  FILLER                  PIC X(1).

010600 COPY CLMREC.
010700 COPY CLMFLAG.
010800 COPY CLMKPI.
010900 COPY ABENDREC.

011000 77  WS-TODAY-YYMMDD             PIC 9(6).

011100******************************************************************
011200*    RUN-DATE FORMATTING WORK AREA - Y2K WINDOWING ADDED 09/09/98
011300******************************************************************
011400 01  WS-RUN-DATE-WORK.
011500     05  WS-RD-YY                PIC 9(2) COMP.
011600     05  WS-RD-MM                PIC 9(2) COMP.
011700     05  WS-RD-DD                PIC 9(2) COMP.
011800     05  WS-RD-FULL-YEAR         PIC 9(4) COMP.
011900     05  FILLER                  PIC X(1).

012000 01  WS-RUN-DATE-EDIT.
012100     05  WS-RDE-MM                PIC 99.
012200     05  FILLER                   PIC X(1) VALUE "/".
012300     05  WS-RDE-DD                PIC 99.
012400     05  FILLER                   PIC X(1) VALUE "/".
012500     05  WS-RDE-YYYY              PIC 9(4).
012600     05  FILLER                   PIC X(1).

012700******************************************************************
012800*    RUNNING TOTALS - ONE PASS OVER CLAIMS-FILE, USED FOR THE
012900*    KEY-METRICS BLOCK AND AS THE SCALAR INPUT TO CLMBNCH
013000******************************************************************
013100 01  WS-CLAIM-TOTALS.
013200     05  WS-TOTAL-CLAIMS          PIC 9(7) COMP.
013300     05  WS-TOTAL-DENIED          PIC 9(7) COMP.
013400     05  WS-TOTAL-OON             PIC 9(7) COMP.
013500     05  WS-TOTAL-APPEALED        PIC 9(7) COMP.
013600     05  WS-TOTAL-BILLED          PIC S9(9)V99 COMP-3.
013700     05  WS-TOTAL-ALLOWED         PIC S9(9)V99 COMP-3.
013800     05  WS-OVERALL-DENIAL-RATE   PIC 9V9(4) COMP-3.
013900     05  WS-OVERALL-APPEAL-RATE   PIC 9V9(4) COMP-3.
014000     05  WS-OVERALL-OON-RATE      PIC 9V9(4) COMP-3.
014100     05  FILLER                   PIC X(1).

014200******************************************************************
014300*    TOP-20 ANOMALY WORK TABLE - FLAGS-FILE IS ALREADY WRITTEN
014400*    SEVERITY-ORDERED BY CLMDTCT, SO THE FIRST 20 READ ARE THE
014500*    TOP 20.  KEPT AS WHOLE-RECORD TEXT, SAME SHAPE AS THE
014600*    SORT-SWAP AREAS USED ELSEWHERE IN THIS SYSTEM
014700******************************************************************
014800 01  WS-ANOM-TABLE.
014900     05  WS-ANOM-ROW OCCURS 20 TIMES
015000                              INDEXED BY WS-ANOM-IDX
015100                              PIC X(200).
015110     05  FILLER                       PIC X(1).
015200 01  WS-ANOM-COUNTS.
015300     05  WS-TOTAL-FLAGS           PIC 9(5) COMP.
015400     05  WS-HIGH-FLAG-COUNT       PIC 9(5) COMP.
015500     05  WS-MEDIUM-FLAG-COUNT     PIC 9(5) COMP.
015600     05  WS-ANOM-COUNT            PIC 9(2) COMP.
015700     05  FILLER                   PIC X(1).

015800******************************************************************
015900*    DESCRIPTION-TRUNCATION WORK AREA FOR 340-TRUNCATE-DESCRIPTION
016000******************************************************************
016100 01  WS-DESC-WORK.
016200     05  WS-DESC-TEXT            PIC X(120).
016300     05  WS-DESC-LTH             PIC S9(4).
016400     05  WS-DESC-CUT             PIC 9(3) COMP.
016500     05  FILLER                  PIC X(1).

016600******************************************************************
016700*    LINKAGE-SHAPED WORK AREAS FOR THE CALLED SUBPROGRAMS -
016800*    RESULTS ARE HELD HERE BETWEEN THE CALL AND THE PRINT
016900******************************************************************
017000 01  WS-IMPACT-RESULT-TABLE.
017100     05  WS-IR-RESULT OCCURS 10 TIMES INDEXED BY WS-IR-IDX.
017200         10  WS-IR-POLICY-ID          PIC X(40).
017300         10  WS-IR-PRE-VOLUME         PIC 9(7) COMP.
017400         10  WS-IR-POST-VOLUME        PIC 9(7) COMP.
017500         10  WS-IR-PRE-TOT-ALLOWED    PIC 9(9)V99 COMP-3.
017600         10  WS-IR-POST-TOT-ALLOWED   PIC 9(9)V99 COMP-3.
017700         10  WS-IR-PRE-AVG-ALLOWED    PIC 9(7)V99 COMP-3.
017800         10  WS-IR-POST-AVG-ALLOWED   PIC 9(7)V99 COMP-3.
017900         10  WS-IR-PRE-DENIAL-RATE    PIC 9V9(4) COMP-3.
018000         10  WS-IR-POST-DENIAL-RATE   PIC 9V9(4) COMP-3.
018100         10  WS-IR-PRE-OON-RATE       PIC 9V9(4) COMP-3.
018200         10  WS-IR-POST-OON-RATE      PIC 9V9(4) COMP-3.
018300         10  WS-IR-VOLUME-CHANGE-PCT  PIC S9(5)V99 COMP-3.
018400         10  WS-IR-COST-CHANGE-PCT    PIC S9(5)V99 COMP-3.
018500         10  WS-IR-DENIAL-RATE-CHG    PIC S9V9(4) COMP-3.
018600         10  WS-IR-OON-RATE-CHG       PIC S9V9(4) COMP-3.
018700         10  WS-IR-REBOUND-FLAG       PIC X(1).
018800             88  WS-IR-REBOUND-DETECTED VALUE "Y".
018900         10  WS-IR-REBOUND-PCT        PIC 9(5)V99 COMP-3.
019000         10  FILLER                   PIC X(1).
019100 01  WS-IMPACT-RESULT-COUNT         PIC 9(2) COMP.

019200 01  WS-APPEALS-TOTALS.
019300     05  WS-AT-TOTAL-CLAIMS        PIC 9(7) COMP.
019400     05  WS-AT-TOTAL-DENIALS       PIC 9(7) COMP.
019500     05  WS-AT-TOTAL-APPEALS       PIC 9(7) COMP.
019600     05  WS-AT-TOTAL-GRIEVANCES    PIC 9(7) COMP.
019700     05  WS-AT-OVERALL-DENIAL-RATE PIC 9V9(4) COMP-3.
019800     05  WS-AT-OVERALL-APPEAL-RATE PIC 9V9(4) COMP-3.
019900     05  WS-AT-ADMIN-COST          PIC 9(9)V99 COMP-3.
020000     05  FILLER                    PIC X(1).

020100 01  WS-APPEALS-CAT-TABLE.
020200     05  WS-AC-ROW OCCURS 6 TIMES INDEXED BY WS-AC-IDX.
020300         10  WS-AC-TBL-NAME        PIC X(21).
020400         10  WS-AC-TBL-DENIALS     PIC 9(7) COMP.
020500         10  WS-AC-TBL-APPEALS     PIC 9(7) COMP.
020600         10  WS-AC-TBL-RATE        PIC 9V9(4) COMP-3.
020700         10  WS-AC-TBL-BILLED      PIC 9(9)V99 COMP-3.
020710         10  FILLER                PIC X(1).
020800 01  WS-APPEALS-CAT-COUNT           PIC 9(2) COMP.

020900 01  WS-APPEALS-PROV-TABLE.
021000     05  WS-AP-ROW OCCURS 10 TIMES INDEXED BY WS-AP-IDX.
021100         10  WS-AP-TBL-ID          PIC X(15).
021200         10  WS-AP-TBL-DENIALS     PIC 9(7) COMP.
021300         10  WS-AP-TBL-APPEALS     PIC 9(7) COMP.
021400         10  WS-AP-TBL-REASON      PIC X(21).
021500         10  WS-AP-TBL-BILLED      PIC 9(9)V99 COMP-3.
021510         10  FILLER                PIC X(1).
021600 01  WS-APPEALS-PROV-COUNT          PIC 9(2) COMP.

021700 01  WS-BENCH-INPUT.
021800     05  WS-BI-TOTAL-CLAIMS        PIC 9(7) COMP.
021900     05  WS-BI-DENIED-CLAIMS       PIC 9(7) COMP.
022000     05  WS-BI-OON-CLAIMS          PIC 9(7) COMP.
022100     05  WS-BI-TOTAL-ALLOWED       PIC 9(9)V99 COMP-3.
022200     05  FILLER                    PIC X(1).

022300 01  WS-BENCH-RESULT-TABLE.
022400     05  WS-BR-ROW OCCURS 3 TIMES INDEXED BY WS-BR-IDX.
022500         10  WS-BR-METRIC-NAME     PIC X(14).
022600         10  WS-BR-INTERNAL-VALUE  PIC 9(7)V9(4).
022700         10  WS-BR-BASELINE-VALUE  PIC 9(7)V9(4).
022800         10  WS-BR-VARIANCE-PCT    PIC S9(3)V9(2).
022900         10  WS-BR-THRESHOLD-PCT   PIC 9V9(4).
023000         10  WS-BR-STATUS          PIC X(8).
023002         10  WS-BR-DIRECTION       PIC X(6).
023010         10  FILLER                PIC X(1).
023100 01  WS-BENCH-FLAGGED-COUNT         PIC 9(2) COMP.

023200 01  WS-POLICY-RANK                 PIC 9(3) COMP.

023300 01  MISC-WS-FLDS.
023400     05  WS-SUB                    PIC 9(2) COMP.
023500     05  WS-SCAN-POS               PIC 9(3) COMP.
023600     05  FILLER                    PIC X(1).

023700 01  FLAGS-AND-SWITCHES.
023800     05  MORE-CLAIMS-SW            PIC X(1) VALUE SPACE.
023900         88  NO-MORE-CLAIMS        VALUE "N".
024000     05  MORE-FLAGS-SW             PIC X(1) VALUE SPACE.
024100         88  NO-MORE-FLAGS         VALUE "N".
024200     05  MORE-KPI-SW               PIC X(1) VALUE SPACE.
024300         88  NO-MORE-KPI           VALUE "N".
024400     05  FILLER                    PIC X(1).

024500******************************************************************
024600*    PRINT-LINE WORK RECORDS - 160-COLUMN PRINT STYLE.  SAME
024700*    "NAMED FIELDS AMONG FILLER" LAYOUT AS THE OLD PATIENT LISTING
024800******************************************************************
024900 01  WS-BLANK-LINE.
025000     05  FILLER                  PIC X(160) VALUE SPACES.

025100 01  WS-TITLE-LINE-1.
025200     05  FILLER                  PIC X(1)  VALUE SPACE.
025300     05  FILLER                  PIC X(47) VALUE
025400         "UTILIZATION MANAGEMENT CLAIMS ANALYTICS REPORT".
025500     05  FILLER                  PIC X(4)  VALUE SPACES.
025600     05  FILLER                  PIC X(10) VALUE "RUN DATE: ".
025700     05  WS-TL-RUN-DATE          PIC X(10).
025800     05  FILLER                  PIC X(87) VALUE SPACES.

025900 01  WS-TITLE-LINE-2.
026000     05  FILLER                  PIC X(1)  VALUE SPACE.
026100     05  FILLER                  PIC X(19) VALUE
026200         "TOTAL CLAIMS READ:".
026300     05  WS-TL-CLAIM-COUNT       PIC ZZZ,ZZ9.
026400     05  FILLER                  PIC X(133) VALUE SPACES.

026500 01  WS-METRIC-LINE.
026600     05  FILLER                  PIC X(2)  VALUE SPACES.
026700     05  WS-ML-LABEL             PIC X(24).
026800     05  FILLER                  PIC X(2)  VALUE SPACES.
026900     05  WS-ML-VALUE             PIC X(20).
027000     05  FILLER                  PIC X(112) VALUE SPACES.

027100 01  WS-ANOM-COL-HDR.
027200     05  FILLER                  PIC X(1)  VALUE SPACE.
027300     05  FILLER                  PIC X(3)  VALUE "SEQ".
027400     05  FILLER                  PIC X(1)  VALUE SPACE.
027500     05  FILLER                  PIC X(24) VALUE "RULE NAME".
027600     05  FILLER                  PIC X(1)  VALUE SPACE.
027700     05  FILLER                  PIC X(15) VALUE "ENTITY ID".
027800     05  FILLER                  PIC X(1)  VALUE SPACE.
027900     05  FILLER                  PIC X(6)  VALUE "SEVER".
028000     05  FILLER                  PIC X(1)  VALUE SPACE.
028100     05  FILLER                  PIC X(12) VALUE "ACTUAL".
028200     05  FILLER                  PIC X(1)  VALUE SPACE.
028300     05  FILLER                  PIC X(12) VALUE "THRESHOLD".
028400     05  FILLER                  PIC X(1)  VALUE SPACE.
028500     05  FILLER                  PIC X(53) VALUE "DESCRIPTION".
028600     05  FILLER                  PIC X(28) VALUE SPACES.

028700 01  WS-ANOM-DETAIL-LINE.
028800     05  FILLER                  PIC X(1)  VALUE SPACE.
028900     05  WS-AD-SEQ               PIC ZZ9.
029000     05  FILLER                  PIC X(1)  VALUE SPACE.
029100     05  WS-AD-RULE              PIC X(24).
029200     05  FILLER                  PIC X(1)  VALUE SPACE.
029300     05  WS-AD-ENTITY            PIC X(15).
029400     05  FILLER                  PIC X(1)  VALUE SPACE.
029500     05  WS-AD-SEVERITY          PIC X(6).
029600     05  FILLER                  PIC X(1)  VALUE SPACE.
029700     05  WS-AD-ACTUAL            PIC Z,ZZZ,ZZ9.99.
029800     05  FILLER                  PIC X(1)  VALUE SPACE.
029900     05  WS-AD-THRESHOLD         PIC Z,ZZZ,ZZ9.99.
030000     05  FILLER                  PIC X(1)  VALUE SPACE.
030100     05  WS-AD-DESC              PIC X(53).
030200     05  FILLER                  PIC X(28) VALUE SPACES.

030300 01  WS-IMPACT-HDR-LINE.
030400     05  FILLER                  PIC X(1)  VALUE SPACE.
030500     05  FILLER                  PIC X(12) VALUE "POLICY ID: ".
030600     05  WS-IH-POLICY-ID         PIC X(40).
030700     05  FILLER                  PIC X(107) VALUE SPACES.

030800 01  WS-IMPACT-COL-HDR.
030900     05  FILLER                  PIC X(2)  VALUE SPACES.
031000     05  FILLER                  PIC X(20) VALUE "METRIC".
031100     05  FILLER                  PIC X(2)  VALUE SPACES.
031200     05  FILLER                  PIC X(14) VALUE "PRE".
031300     05  FILLER                  PIC X(2)  VALUE SPACES.
031400     05  FILLER                  PIC X(14) VALUE "POST".
031500     05  FILLER                  PIC X(2)  VALUE SPACES.
031600     05  FILLER                  PIC X(14) VALUE "CHANGE".
031700     05  FILLER                  PIC X(90) VALUE SPACES.

031800 01  WS-IMPACT-METRIC-LINE.
031900     05  FILLER                  PIC X(2)  VALUE SPACES.
032000     05  WS-IM-LABEL             PIC X(20).
032100     05  FILLER                  PIC X(2)  VALUE SPACES.
032200     05  WS-IM-PRE               PIC X(14).
032300     05  FILLER                  PIC X(2)  VALUE SPACES.
032400     05  WS-IM-POST              PIC X(14).
032500     05  FILLER                  PIC X(2)  VALUE SPACES.
032600     05  WS-IM-CHANGE            PIC X(14).
032700     05  FILLER                  PIC X(90) VALUE SPACES.

032800 01  WS-REBOUND-LINE.
032900     05  FILLER                  PIC X(2)  VALUE SPACES.
033000     05  FILLER                  PIC X(45) VALUE
033100         "** REBOUND WARNING - POST VOLUME RETURNED TO".
033200     05  FILLER                  PIC X(1)  VALUE SPACE.
033300     05  WS-RB-PCT               PIC ZZ9.99.
033400     05  FILLER                  PIC X(1)  VALUE SPACE.
033500     05  FILLER                  PIC X(25) VALUE
033600         "% OF PRE-PERIOD VOLUME **".
033700     05  FILLER                  PIC X(79) VALUE SPACES.

033800 01  WS-APPEALS-HDR-LINE.
033900     05  FILLER                  PIC X(1)  VALUE SPACE.
034000     05  FILLER                  PIC X(29) VALUE
034100         "APPEALS & GRIEVANCES SUMMARY".
034200     05  FILLER                  PIC X(130) VALUE SPACES.

034300 01  WS-APPEALS-CAT-HDR.
034400     05  FILLER                  PIC X(2)  VALUE SPACES.
034500     05  FILLER                  PIC X(21) VALUE "CATEGORY".
034600     05  FILLER                  PIC X(1)  VALUE SPACE.
034700     05  FILLER                  PIC X(8)  VALUE "DENIALS".
034800     05  FILLER                  PIC X(1)  VALUE SPACE.
034900     05  FILLER                  PIC X(8)  VALUE "APPEALS".
035000     05  FILLER                  PIC X(1)  VALUE SPACE.
035100     05  FILLER                  PIC X(7)  VALUE "RATE %".
035200     05  FILLER                  PIC X(1)  VALUE SPACE.
035300     05  FILLER                  PIC X(14) VALUE "BILLED".
035400     05  FILLER                  PIC X(96) VALUE SPACES.

035500 01  WS-APPEALS-CAT-LINE.
035600     05  FILLER                  PIC X(2)  VALUE SPACES.
035700     05  WS-AC-NAME              PIC X(21).
035800     05  FILLER                  PIC X(1)  VALUE SPACE.
035900     05  WS-AC-DENIALS           PIC ZZZZ,ZZ9.
036000     05  FILLER                  PIC X(1)  VALUE SPACE.
036100     05  WS-AC-APPEALS           PIC ZZZZ,ZZ9.
036200     05  FILLER                  PIC X(1)  VALUE SPACE.
036300     05  WS-AC-RATE              PIC ZZ9.99.
036400     05  FILLER                  PIC X(1)  VALUE "%".
036500     05  FILLER                  PIC X(1)  VALUE SPACE.
036600     05  WS-AC-BILLED            PIC ZZZ,ZZZ,ZZ9.99.
036700     05  FILLER                  PIC X(96) VALUE SPACES.

036800 01  WS-BENCH-HDR-LINE.
036900     05  FILLER                  PIC X(1)  VALUE SPACE.
037000     05  FILLER                  PIC X(12) VALUE "BENCHMARKING".
037100     05  FILLER                  PIC X(147) VALUE SPACES.

037200 01  WS-BENCH-COL-HDR.
037300     05  FILLER                  PIC X(2)  VALUE SPACES.
037400     05  FILLER                  PIC X(14) VALUE "METRIC".
037500     05  FILLER                  PIC X(1)  VALUE SPACE.
037600     05  FILLER                  PIC X(10) VALUE "INTERNAL".
037700     05  FILLER                  PIC X(1)  VALUE SPACE.
037800     05  FILLER                  PIC X(10) VALUE "BASELINE".
037900     05  FILLER                  PIC X(1)  VALUE SPACE.
038000     05  FILLER                  PIC X(8)  VALUE "VARIANCE".
038100     05  FILLER                  PIC X(1)  VALUE SPACE.
038200     05  FILLER                  PIC X(6)  VALUE "THRESH".
038300     05  FILLER                  PIC X(1)  VALUE SPACE.
038400     05  FILLER                  PIC X(8)  VALUE "STATUS".
038500     05  FILLER                  PIC X(97) VALUE SPACES.

038600 01  WS-BENCH-LINE.
038700     05  FILLER                  PIC X(2)  VALUE SPACES.
038800     05  WS-BN-METRIC            PIC X(14).
038900     05  FILLER                  PIC X(1)  VALUE SPACE.
039000     05  WS-BN-INTERNAL          PIC ZZZZ9.9999.
039100     05  FILLER                  PIC X(1)  VALUE SPACE.
039200     05  WS-BN-BASELINE          PIC ZZZZ9.9999.
039300     05  FILLER                  PIC X(1)  VALUE SPACE.
039400     05  WS-BN-VARIANCE          PIC -ZZ9.99.
039500     05  FILLER                  PIC X(1)  VALUE "%".
039600     05  FILLER                  PIC X(1)  VALUE SPACE.
039700     05  WS-BN-THRESHOLD         PIC Z9.99.
039800     05  FILLER                  PIC X(1)  VALUE "%".
039900     05  FILLER                  PIC X(1)  VALUE SPACE.
040000     05  WS-BN-STATUS            PIC X(8).
040100     05  FILLER                  PIC X(97) VALUE SPACES.

040200 01  WS-POLICY-HDR-LINE.
040300     05  FILLER                  PIC X(1)  VALUE SPACE.
040400     05  FILLER                  PIC X(15) VALUE
040500         "POLICY INSIGHTS".
040600     05  FILLER                  PIC X(144) VALUE SPACES.

040700 01  WS-POLICY-COL-HDR.
040800     05  FILLER                  PIC X(1)  VALUE SPACE.
040900     05  FILLER                  PIC X(3)  VALUE "RNK".
041000     05  FILLER                  PIC X(1)  VALUE SPACE.
041100     05  FILLER                  PIC X(24) VALUE "POLICY ID".
041200     05  FILLER                  PIC X(1)  VALUE SPACE.
041300     05  FILLER                  PIC X(8)  VALUE "CLAIMS".
041400     05  FILLER                  PIC X(1)  VALUE SPACE.
041500     05  FILLER                  PIC X(14) VALUE "TOTAL AMT".
041600     05  FILLER                  PIC X(1)  VALUE SPACE.
041700     05  FILLER                  PIC X(12) VALUE "AVG AMT".
041800     05  FILLER                  PIC X(1)  VALUE SPACE.
041900     05  FILLER                  PIC X(7)  VALUE "APPR %".
042000     05  FILLER                  PIC X(1)  VALUE SPACE.
042100     05  FILLER                  PIC X(7)  VALUE "DENY %".
042200     05  FILLER                  PIC X(1)  VALUE SPACE.
042300     05  FILLER                  PIC X(27) VALUE "TOP DX".
042400     05  FILLER                  PIC X(1)  VALUE SPACE.
042500     05  FILLER                  PIC X(40) VALUE "TOP SPECIALTIES".
042600     05  FILLER                  PIC X(9)  VALUE SPACES.

042700 01  WS-POLICY-LINE.
042800     05  FILLER                  PIC X(1)  VALUE SPACE.
042900     05  WS-PL-RANK              PIC ZZ9.
043000     05  FILLER                  PIC X(1)  VALUE SPACE.
043100     05  WS-PL-POLICY-ID         PIC X(24).
043200     05  FILLER                  PIC X(1)  VALUE SPACE.
043300     05  WS-PL-CLAIMS            PIC ZZZZ,ZZ9.
043400     05  FILLER                  PIC X(1)  VALUE SPACE.
043500     05  WS-PL-TOTAL             PIC ZZZ,ZZZ,ZZ9.99.
043600     05  FILLER                  PIC X(1)  VALUE SPACE.
043700     05  WS-PL-AVG               PIC ZZZZZ,ZZ9.99.
043800     05  FILLER                  PIC X(1)  VALUE SPACE.
043900     05  WS-PL-APPR              PIC ZZZ9.99.
044000     05  FILLER                  PIC X(1)  VALUE "%".
044100     05  FILLER                  PIC X(1)  VALUE SPACE.
044200     05  WS-PL-DENY              PIC ZZZ9.99.
044300     05  FILLER                  PIC X(1)  VALUE "%".
044400     05  FILLER                  PIC X(1)  VALUE SPACE.
044500     05  WS-PL-TOPDX             PIC X(27).
044600     05  FILLER                  PIC X(1)  VALUE SPACE.
044700     05  WS-PL-TOPSPEC           PIC X(40).
044800     05  FILLER                  PIC X(7)  VALUE SPACES.

044900 01  WS-FOOTER-LINE.
045000     05  FILLER                  PIC X(2)   VALUE SPACES.
045100     05  WS-FL-TEXT              PIC X(100).
045200     05  FILLER                  PIC X(58)  VALUE SPACES.

045300 PROCEDURE DIVISION.
045400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
045500     PERFORM 150-GATHER-CLAIM-TOTALS THRU 150-EXIT.
045600     PERFORM 160-GATHER-FLAG-TOTALS THRU 160-EXIT.
045700     PERFORM 200-WRITE-TITLE-AND-METRICS THRU 200-EXIT.
045800     PERFORM 300-WRITE-ANOMALIES THRU 300-EXIT.
045900     PERFORM 400-WRITE-POLICY-IMPACT THRU 400-EXIT.
046000     PERFORM 500-WRITE-APPEALS THRU 500-EXIT.
046100     PERFORM 600-WRITE-BENCHMARKS THRU 600-EXIT.
046200     PERFORM 700-WRITE-POLICY-INSIGHTS THRU 700-EXIT.
046300     PERFORM 800-WRITE-FOOTER THRU 800-EXIT.
046400     PERFORM 999-CLEANUP THRU 999-EXIT.
046500     MOVE +0 TO RETURN-CODE.
046600     GOBACK.

046700 000-HOUSEKEEPING.
046800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
046900     DISPLAY "******** BEGIN JOB CLMRPT ********".
047000     PERFORM 050-FORMAT-RUN-DATE THRU 050-EXIT.
047100     OPEN OUTPUT REPORT-FILE, SYSOUT.
047200 000-EXIT.
047300     EXIT.

047400******************************************************************
047500*    050-FORMAT-RUN-DATE - Y2K WINDOWING: TWO-DIGIT YEARS BELOW
047600*    50 ARE TAKEN AS 20XX, ALL OTHERS AS 19XX.  ADDED 09/09/98
047700******************************************************************
047800 050-FORMAT-RUN-DATE.
047900     ACCEPT WS-TODAY-YYMMDD FROM DATE.
048000     MOVE WS-TODAY-YYMMDD(1:2) TO WS-RD-YY.
048100     MOVE WS-TODAY-YYMMDD(3:2) TO WS-RD-MM.
048200     MOVE WS-TODAY-YYMMDD(5:2) TO WS-RD-DD.
048300     IF WS-RD-YY < 50
048400         COMPUTE WS-RD-FULL-YEAR = 2000 + WS-RD-YY
048500     ELSE
048600         COMPUTE WS-RD-FULL-YEAR = 1900 + WS-RD-YY
048700     END-IF.
048800     MOVE WS-RD-MM TO WS-RDE-MM.
048900     MOVE WS-RD-DD TO WS-RDE-DD.
049000     MOVE WS-RD-FULL-YEAR TO WS-RDE-YYYY.
049100     MOVE WS-RUN-DATE-EDIT TO WS-TL-RUN-DATE.
049200 050-EXIT.
049300     EXIT.

049400******************************************************************
049500*    150-GATHER-CLAIM-TOTALS - ONE PASS OVER CLAIMS-FILE FOR THE
049600*    KEY-METRICS COUNTS AND THE SCALARS CLMBNCH NEEDS
049700******************************************************************
049800 150-GATHER-CLAIM-TOTALS.
049900     MOVE "150-GATHER-CLAIM-TOTALS" TO PARA-NAME.
050000     MOVE ZERO TO WS-CLAIM-TOTALS.
050100     MOVE SPACE TO MORE-CLAIMS-SW.
050200     OPEN INPUT CLAIMS-FILE.
050300     READ CLAIMS-FILE INTO CLAIM-RECORD
050400         AT END
050500         MOVE "N" TO MORE-CLAIMS-SW
050600     END-READ.
050700     PERFORM 155-ONE-CLAIM-TOTAL THRU 155-EXIT
050800             UNTIL NO-MORE-CLAIMS.
050900     CLOSE CLAIMS-FILE.
051000     IF WS-TOTAL-CLAIMS > ZERO
051100         COMPUTE WS-OVERALL-DENIAL-RATE ROUNDED =
051200             WS-TOTAL-DENIED / WS-TOTAL-CLAIMS
051300         COMPUTE WS-OVERALL-OON-RATE ROUNDED =
051400             WS-TOTAL-OON / WS-TOTAL-CLAIMS
051500     END-IF.
051600     IF WS-TOTAL-DENIED > ZERO
051700         COMPUTE WS-OVERALL-APPEAL-RATE ROUNDED =
051800             WS-TOTAL-APPEALED / WS-TOTAL-DENIED
051900     END-IF.
052000 150-EXIT.
052100     EXIT.

052200 155-ONE-CLAIM-TOTAL.
052300     ADD +1 TO WS-TOTAL-CLAIMS.
052400     ADD CLM-BILLED-AMOUNT TO WS-TOTAL-BILLED.
052500     ADD CLM-ALLOWED-AMOUNT TO WS-TOTAL-ALLOWED.
052600     IF CLM-DENIED
052700         ADD +1 TO WS-TOTAL-DENIED.
052800     IF CLM-NS-OON
052900         ADD +1 TO WS-TOTAL-OON.
053000     IF CLM-APPEALED
053100         ADD +1 TO WS-TOTAL-APPEALED.
053200     READ CLAIMS-FILE INTO CLAIM-RECORD
053300         AT END
053400         MOVE "N" TO MORE-CLAIMS-SW
053500     END-READ.
053600 155-EXIT.
053700     EXIT.

053800******************************************************************
053900*    160-GATHER-FLAG-TOTALS - FLAGS-FILE IS ALREADY WRITTEN
054000*    SEVERITY-ORDERED BY CLMDTCT.  COUNT EVERY FLAG FOR THE
054100*    HIGH/MEDIUM TOTALS, AND STAGE THE FIRST 20 FOR THE DETAIL
054200*    TABLE SINCE THOSE ARE THE MOST SEVERE
054300******************************************************************
054400 160-GATHER-FLAG-TOTALS.
054500     MOVE "160-GATHER-FLAG-TOTALS" TO PARA-NAME.
054600     MOVE ZERO TO WS-ANOM-COUNTS.
054700     MOVE SPACE TO MORE-FLAGS-SW.
054800     OPEN INPUT FLAGS-FILE.
054900     READ FLAGS-FILE INTO FLAG-RECORD
055000         AT END
055100         MOVE "N" TO MORE-FLAGS-SW
055200     END-READ.
055300     PERFORM 165-ONE-FLAG-TOTAL THRU 165-EXIT
055400             UNTIL NO-MORE-FLAGS.
055500     CLOSE FLAGS-FILE.
055600 160-EXIT.
055700     EXIT.

055800 165-ONE-FLAG-TOTAL.
055900     ADD +1 TO WS-TOTAL-FLAGS.
056000     IF FLG-SEV-HIGH
056100         ADD +1 TO WS-HIGH-FLAG-COUNT.
056200     IF FLG-SEV-MEDIUM
056300         ADD +1 TO WS-MEDIUM-FLAG-COUNT.
056400     IF WS-ANOM-COUNT < 20
056500         ADD +1 TO WS-ANOM-COUNT
056600         SET WS-ANOM-IDX TO WS-ANOM-COUNT
056700         MOVE FLAG-RECORD TO WS-ANOM-ROW(WS-ANOM-IDX).
056800     READ FLAGS-FILE INTO FLAG-RECORD
056900         AT END
057000         MOVE "N" TO MORE-FLAGS-SW
057100     END-READ.
057200 165-EXIT.
057300     EXIT.

057400******************************************************************
057500*    200-WRITE-TITLE-AND-METRICS
057600******************************************************************
057700 200-WRITE-TITLE-AND-METRICS.
057800     MOVE "200-WRITE-TITLE-AND-METRICS" TO PARA-NAME.
057900     WRITE REPORT-FILE-REC FROM WS-TITLE-LINE-1
058000         AFTER ADVANCING TOP-OF-FORM.
058100     MOVE WS-TOTAL-CLAIMS TO WS-TL-CLAIM-COUNT.
058200     WRITE REPORT-FILE-REC FROM WS-TITLE-LINE-2
058300         AFTER ADVANCING 1.
058400     WRITE REPORT-FILE-REC FROM WS-BLANK-LINE
058500         AFTER ADVANCING 1.

058600     MOVE "KEY METRICS" TO WS-ML-LABEL.
058700     MOVE SPACES TO WS-ML-VALUE.
058800     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
058900         AFTER ADVANCING 1.

059000     MOVE "TOTAL CLAIMS" TO WS-ML-LABEL.
059100     MOVE WS-TOTAL-CLAIMS TO WS-AD-SEQ.
059200     MOVE WS-AD-SEQ TO WS-ML-VALUE.
059300     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
059400         AFTER ADVANCING 1.

059500     MOVE "TOTAL BILLED" TO WS-ML-LABEL.
059600     MOVE WS-TOTAL-BILLED TO WS-AD-ACTUAL.
059700     MOVE WS-AD-ACTUAL TO WS-ML-VALUE.
059800     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
059900         AFTER ADVANCING 1.

060000     MOVE "TOTAL ALLOWED" TO WS-ML-LABEL.
060100     MOVE WS-TOTAL-ALLOWED TO WS-AD-ACTUAL.
060200     MOVE WS-AD-ACTUAL TO WS-ML-VALUE.
060300     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
060400         AFTER ADVANCING 1.

060500     MOVE "OVERALL DENIAL RATE" TO WS-ML-LABEL.
060600     COMPUTE WS-BN-VARIANCE ROUNDED =
060700         WS-OVERALL-DENIAL-RATE * 100.
060800     MOVE WS-BN-VARIANCE TO WS-ML-VALUE.
060900     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
061000         AFTER ADVANCING 1.

061100     MOVE "OVERALL APPEAL RATE" TO WS-ML-LABEL.
061200     COMPUTE WS-BN-VARIANCE ROUNDED =
061300         WS-OVERALL-APPEAL-RATE * 100.
061400     MOVE WS-BN-VARIANCE TO WS-ML-VALUE.
061500     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
061600         AFTER ADVANCING 1.

061700     MOVE "OVERALL OON RATE" TO WS-ML-LABEL.
061800     COMPUTE WS-BN-VARIANCE ROUNDED =
061900         WS-OVERALL-OON-RATE * 100.
062000     MOVE WS-BN-VARIANCE TO WS-ML-VALUE.
062100     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
062200         AFTER ADVANCING 1.

062300     MOVE "TOTAL FLAG COUNT" TO WS-ML-LABEL.
062400     MOVE WS-TOTAL-FLAGS TO WS-ML-VALUE.
062500     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
062600         AFTER ADVANCING 1.

062700     WRITE REPORT-FILE-REC FROM WS-BLANK-LINE
062800         AFTER ADVANCING 1.
062900 200-EXIT.
063000     EXIT.

063100******************************************************************
063200*    300-WRITE-ANOMALIES - TOP 20 FLAGS, ALREADY STAGED IN
063300*    WS-ANOM-TABLE BY 160-GATHER-FLAG-TOTALS
063400******************************************************************
063500 300-WRITE-ANOMALIES.
063600     MOVE "300-WRITE-ANOMALIES" TO PARA-NAME.
063700     MOVE "TOP ANOMALIES" TO WS-ML-LABEL.
063800     MOVE SPACES TO WS-ML-VALUE.
063900     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
064000         AFTER ADVANCING 1.

064100     MOVE "HIGH SEVERITY FLAGS" TO WS-ML-LABEL.
064200     MOVE WS-HIGH-FLAG-COUNT TO WS-ML-VALUE.
064300     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
064400         AFTER ADVANCING 1.

064500     MOVE "MEDIUM SEVERITY FLAGS" TO WS-ML-LABEL.
064600     MOVE WS-MEDIUM-FLAG-COUNT TO WS-ML-VALUE.
064700     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
064800         AFTER ADVANCING 1.

064900     WRITE REPORT-FILE-REC FROM WS-ANOM-COL-HDR
065000         AFTER ADVANCING 1.

065100     PERFORM 310-ONE-ANOM-DETAIL THRU 310-EXIT
065200             VARYING WS-ANOM-IDX FROM 1 BY 1
065300             UNTIL WS-ANOM-IDX > WS-ANOM-COUNT.

065400     WRITE REPORT-FILE-REC FROM WS-BLANK-LINE
065500         AFTER ADVANCING 1.
065600 300-EXIT.
065700     EXIT.

065800 310-ONE-ANOM-DETAIL.
065900     MOVE WS-ANOM-ROW(WS-ANOM-IDX) TO FLAG-RECORD.
066000     MOVE WS-ANOM-IDX TO WS-AD-SEQ.
066100     MOVE FLG-RULE-NAME TO WS-AD-RULE.
066200     MOVE FLG-ENTITY-ID TO WS-AD-ENTITY.
066300     MOVE FLG-SEVERITY TO WS-AD-SEVERITY.
066400     MOVE FLG-ACTUAL-VALUE TO WS-AD-ACTUAL.
066500     MOVE FLG-THRESHOLD TO WS-AD-THRESHOLD.
066600     PERFORM 340-TRUNCATE-DESCRIPTION THRU 340-EXIT.
066700     WRITE REPORT-FILE-REC FROM WS-ANOM-DETAIL-LINE
066800         AFTER ADVANCING 1.
066900 310-EXIT.
067000     EXIT.

067100******************************************************************
067200*    340-TRUNCATE-DESCRIPTION - CUTS FLG-DESCRIPTION TO FIT THE
067300*    53-BYTE DESCRIPTION COLUMN WITHOUT SPLITTING A WORD.  CALLS
067400*    CLMTRNC FOR THE TRAILING-SPACE TRIM, THEN BACKS UP TO THE
067500*    LAST BLANK IF THE TRIMMED TEXT IS STILL TOO LONG TO PRINT
067600******************************************************************
067700 340-TRUNCATE-DESCRIPTION.
067800     MOVE FLG-DESCRIPTION TO WS-DESC-TEXT.
067900     CALL "CLMTRNC" USING WS-DESC-TEXT, WS-DESC-LTH.
068000     IF WS-DESC-LTH <= 53
068100         MOVE WS-DESC-TEXT(1:53) TO WS-AD-DESC
068200         GO TO 340-EXIT.
068300     MOVE 53 TO WS-DESC-CUT.
068400     PERFORM 345-BACK-UP-TO-BLANK THRU 345-EXIT
068500             UNTIL WS-DESC-TEXT(WS-DESC-CUT:1) = SPACE
068600                OR WS-DESC-CUT = 1.
068700     MOVE WS-DESC-TEXT(1:WS-DESC-CUT) TO WS-AD-DESC.
068800 340-EXIT.
068900     EXIT.

069000 345-BACK-UP-TO-BLANK.
069100     SUBTRACT 1 FROM WS-DESC-CUT.
069200 345-EXIT.
069300     EXIT.

069400******************************************************************
069500*    400-WRITE-POLICY-IMPACT - CALLS CLMPSIM, WHICH DOES ITS OWN
069600*    CLAIMS-FILE I/O, AND PRINTS ONE PRE/POST BLOCK PER EVENT
069700******************************************************************
069800 400-WRITE-POLICY-IMPACT.
069900     MOVE "400-WRITE-POLICY-IMPACT" TO PARA-NAME.
070000     CALL "CLMPSIM" USING WS-IMPACT-RESULT-TABLE,
070100                           WS-IMPACT-RESULT-COUNT.

070200     MOVE "POLICY IMPACT" TO WS-ML-LABEL.
070300     MOVE SPACES TO WS-ML-VALUE.
070400     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
070500         AFTER ADVANCING 1.

070600     PERFORM 410-ONE-IMPACT-EVENT THRU 410-EXIT
070700             VARYING WS-IR-IDX FROM 1 BY 1
070800             UNTIL WS-IR-IDX > WS-IMPACT-RESULT-COUNT.
070900 400-EXIT.
071000     EXIT.

071100 410-ONE-IMPACT-EVENT.
071200     MOVE WS-IR-POLICY-ID(WS-IR-IDX) TO WS-IH-POLICY-ID.
071300     WRITE REPORT-FILE-REC FROM WS-IMPACT-HDR-LINE
071400         AFTER ADVANCING 1.
071500     WRITE REPORT-FILE-REC FROM WS-IMPACT-COL-HDR
071600         AFTER ADVANCING 1.

071700     MOVE "VOLUME" TO WS-IM-LABEL.
071800     MOVE WS-IR-PRE-VOLUME(WS-IR-IDX) TO WS-AD-SEQ.
071900     MOVE WS-AD-SEQ TO WS-IM-PRE.
072000     MOVE WS-IR-POST-VOLUME(WS-IR-IDX) TO WS-AD-SEQ.
072100     MOVE WS-AD-SEQ TO WS-IM-POST.
072200     MOVE WS-IR-VOLUME-CHANGE-PCT(WS-IR-IDX) TO WS-BN-VARIANCE.
072300     MOVE WS-BN-VARIANCE TO WS-IM-CHANGE.
072400     WRITE REPORT-FILE-REC FROM WS-IMPACT-METRIC-LINE
072500         AFTER ADVANCING 1.

072600     MOVE "TOTAL ALLOWED" TO WS-IM-LABEL.
072700     MOVE WS-IR-PRE-TOT-ALLOWED(WS-IR-IDX) TO WS-AD-ACTUAL.
072800     MOVE WS-AD-ACTUAL TO WS-IM-PRE.
072900     MOVE WS-IR-POST-TOT-ALLOWED(WS-IR-IDX) TO WS-AD-ACTUAL.
073000     MOVE WS-AD-ACTUAL TO WS-IM-POST.
073100     MOVE WS-IR-COST-CHANGE-PCT(WS-IR-IDX) TO WS-BN-VARIANCE.
073200     MOVE WS-BN-VARIANCE TO WS-IM-CHANGE.
073300     WRITE REPORT-FILE-REC FROM WS-IMPACT-METRIC-LINE
073400         AFTER ADVANCING 1.

073500     MOVE "DENIAL RATE" TO WS-IM-LABEL.
073600     COMPUTE WS-BN-VARIANCE ROUNDED =
073700         WS-IR-PRE-DENIAL-RATE(WS-IR-IDX) * 100.
073800     MOVE WS-BN-VARIANCE TO WS-IM-PRE.
073900     COMPUTE WS-BN-VARIANCE ROUNDED =
074000         WS-IR-POST-DENIAL-RATE(WS-IR-IDX) * 100.
074100     MOVE WS-BN-VARIANCE TO WS-IM-POST.
074200     COMPUTE WS-BN-VARIANCE ROUNDED =
074300         WS-IR-DENIAL-RATE-CHG(WS-IR-IDX) * 100.
074400     MOVE WS-BN-VARIANCE TO WS-IM-CHANGE.
074500     WRITE REPORT-FILE-REC FROM WS-IMPACT-METRIC-LINE
074600         AFTER ADVANCING 1.

074700     MOVE "OON RATE" TO WS-IM-LABEL.
074800     COMPUTE WS-BN-VARIANCE ROUNDED =
074900         WS-IR-PRE-OON-RATE(WS-IR-IDX) * 100.
075000     MOVE WS-BN-VARIANCE TO WS-IM-PRE.
075100     COMPUTE WS-BN-VARIANCE ROUNDED =
075200         WS-IR-POST-OON-RATE(WS-IR-IDX) * 100.
075300     MOVE WS-BN-VARIANCE TO WS-IM-POST.
075400     COMPUTE WS-BN-VARIANCE ROUNDED =
075500         WS-IR-OON-RATE-CHG(WS-IR-IDX) * 100.
075600     MOVE WS-BN-VARIANCE TO WS-IM-CHANGE.
075700     WRITE REPORT-FILE-REC FROM WS-IMPACT-METRIC-LINE
075800         AFTER ADVANCING 1.

075900     IF WS-IR-REBOUND-DETECTED(WS-IR-IDX)
076000         MOVE WS-IR-REBOUND-PCT(WS-IR-IDX) TO WS-RB-PCT
076100         WRITE REPORT-FILE-REC FROM WS-REBOUND-LINE
076200             AFTER ADVANCING 1.

076300     WRITE REPORT-FILE-REC FROM WS-BLANK-LINE
076400         AFTER ADVANCING 1.
076500 410-EXIT.
076600     EXIT.

076700******************************************************************
076800*    500-WRITE-APPEALS - CALLS CLMAPPL, WHICH DOES ITS OWN
076900*    CLAIMS-FILE I/O, AND PRINTS THE TOTALS BLOCK PLUS THE
077000*    TOP-5 DENIAL-CATEGORY LINES (THE TABLE COMES BACK SORTED
077100*    BY DENIAL COUNT DESCENDING - TAKE THE FIRST 5 ROWS)
077200******************************************************************
077300 500-WRITE-APPEALS.
077400     MOVE "500-WRITE-APPEALS" TO PARA-NAME.
077500     CALL "CLMAPPL" USING WS-APPEALS-TOTALS,
077600                           WS-APPEALS-CAT-TABLE,
077700                           WS-APPEALS-CAT-COUNT,
077800                           WS-APPEALS-PROV-TABLE,
077900                           WS-APPEALS-PROV-COUNT.

078000     WRITE REPORT-FILE-REC FROM WS-APPEALS-HDR-LINE
078100         AFTER ADVANCING 1.

078200     MOVE "TOTAL CLAIMS" TO WS-ML-LABEL.
078300     MOVE WS-AT-TOTAL-CLAIMS TO WS-ML-VALUE.
078400     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
078500         AFTER ADVANCING 1.

078600     MOVE "TOTAL DENIALS" TO WS-ML-LABEL.
078700     MOVE WS-AT-TOTAL-DENIALS TO WS-ML-VALUE.
078800     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
078900         AFTER ADVANCING 1.

079000     MOVE "TOTAL APPEALS" TO WS-ML-LABEL.
079100     MOVE WS-AT-TOTAL-APPEALS TO WS-ML-VALUE.
079200     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
079300         AFTER ADVANCING 1.

079400     MOVE "TOTAL GRIEVANCES" TO WS-ML-LABEL.
079500     MOVE WS-AT-TOTAL-GRIEVANCES TO WS-ML-VALUE.
079600     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
079700         AFTER ADVANCING 1.

079800     MOVE "APPEAL RATE OF DENIALS" TO WS-ML-LABEL.
079900     COMPUTE WS-BN-VARIANCE ROUNDED =
080000         WS-AT-OVERALL-APPEAL-RATE * 100.
080100     MOVE WS-BN-VARIANCE TO WS-ML-VALUE.
080200     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
080300         AFTER ADVANCING 1.

080400     MOVE "ESTIMATED ADMIN COST" TO WS-ML-LABEL.
080500     MOVE WS-AT-ADMIN-COST TO WS-AD-ACTUAL.
080600     MOVE WS-AD-ACTUAL TO WS-ML-VALUE.
080700     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
080800         AFTER ADVANCING 1.

080900     WRITE REPORT-FILE-REC FROM WS-APPEALS-CAT-HDR
081000         AFTER ADVANCING 1.

081100     PERFORM 510-ONE-APPEALS-CAT THRU 510-EXIT
081200             VARYING WS-AC-IDX FROM 1 BY 1
081300             UNTIL WS-AC-IDX > 5.

081400     WRITE REPORT-FILE-REC FROM WS-BLANK-LINE
081500         AFTER ADVANCING 1.
081600 500-EXIT.
081700     EXIT.

081800 510-ONE-APPEALS-CAT.
081900     MOVE WS-AC-TBL-NAME(WS-AC-IDX) TO WS-AC-NAME.
082000     MOVE WS-AC-TBL-DENIALS(WS-AC-IDX) TO WS-AC-DENIALS.
082100     MOVE WS-AC-TBL-APPEALS(WS-AC-IDX) TO WS-AC-APPEALS.
082200     COMPUTE WS-AC-RATE ROUNDED =
082300         WS-AC-TBL-RATE(WS-AC-IDX) * 100.
082400     MOVE WS-AC-TBL-BILLED(WS-AC-IDX) TO WS-AC-BILLED.
082500     WRITE REPORT-FILE-REC FROM WS-APPEALS-CAT-LINE
082600         AFTER ADVANCING 1.
082700 510-EXIT.
082800     EXIT.

082900******************************************************************
083000*    600-WRITE-BENCHMARKS - CALLS CLMBNCH WITH THE SCALARS
083100*    GATHERED BY 150-GATHER-CLAIM-TOTALS
083200******************************************************************
083300 600-WRITE-BENCHMARKS.
083400     MOVE "600-WRITE-BENCHMARKS" TO PARA-NAME.
083500     MOVE WS-TOTAL-CLAIMS TO WS-BI-TOTAL-CLAIMS.
083600     MOVE WS-TOTAL-DENIED TO WS-BI-DENIED-CLAIMS.
083700     MOVE WS-TOTAL-OON    TO WS-BI-OON-CLAIMS.
083800     MOVE WS-TOTAL-ALLOWED TO WS-BI-TOTAL-ALLOWED.
083900     CALL "CLMBNCH" USING WS-BENCH-INPUT,
084000                           WS-BENCH-RESULT-TABLE,
084100                           WS-BENCH-FLAGGED-COUNT.

084200     WRITE REPORT-FILE-REC FROM WS-BENCH-HDR-LINE
084300         AFTER ADVANCING 1.
084400     WRITE REPORT-FILE-REC FROM WS-BENCH-COL-HDR
084500         AFTER ADVANCING 1.

084600     PERFORM 610-ONE-BENCH-LINE THRU 610-EXIT
084700             VARYING WS-BR-IDX FROM 1 BY 1
084800             UNTIL WS-BR-IDX > 3.

084900     MOVE "FLAGGED METRICS" TO WS-ML-LABEL.
085000     MOVE WS-BENCH-FLAGGED-COUNT TO WS-ML-VALUE.
085100     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
085200         AFTER ADVANCING 1.

085300     WRITE REPORT-FILE-REC FROM WS-BLANK-LINE
085400         AFTER ADVANCING 1.
085500 600-EXIT.
085600     EXIT.

085700 610-ONE-BENCH-LINE.
085800     MOVE WS-BR-METRIC-NAME(WS-BR-IDX) TO WS-BN-METRIC.
085900     MOVE WS-BR-INTERNAL-VALUE(WS-BR-IDX) TO WS-BN-INTERNAL.
086000     MOVE WS-BR-BASELINE-VALUE(WS-BR-IDX) TO WS-BN-BASELINE.
086100     COMPUTE WS-BN-VARIANCE ROUNDED =
086200         WS-BR-VARIANCE-PCT(WS-BR-IDX) * 100.
086300     COMPUTE WS-BN-THRESHOLD ROUNDED =
086400         WS-BR-THRESHOLD-PCT(WS-BR-IDX) * 100.
086500     MOVE WS-BR-STATUS(WS-BR-IDX) TO WS-BN-STATUS.
086600     WRITE REPORT-FILE-REC FROM WS-BENCH-LINE
086700         AFTER ADVANCING 1.
086800 610-EXIT.
086900     EXIT.

087000******************************************************************
087100*    700-WRITE-POLICY-INSIGHTS - POLICY-KPI-FILE IS ALREADY
087200*    SORTED DESCENDING BY TOTAL AMOUNT, SO THE RANK IS JUST THE
087300*    SEQUENCE OF THE READ
087400******************************************************************
087500 700-WRITE-POLICY-INSIGHTS.
087600     MOVE "700-WRITE-POLICY-INSIGHTS" TO PARA-NAME.
087700     WRITE REPORT-FILE-REC FROM WS-POLICY-HDR-LINE
087800         AFTER ADVANCING 1.
087900     WRITE REPORT-FILE-REC FROM WS-POLICY-COL-HDR
088000         AFTER ADVANCING 1.

088100     MOVE ZERO TO WS-POLICY-RANK.
088200     MOVE SPACE TO MORE-KPI-SW.
088300     OPEN INPUT POLICY-KPI-FILE.
088400     READ POLICY-KPI-FILE INTO POLICY-KPI-RECORD
088500         AT END
088600         MOVE "N" TO MORE-KPI-SW
088700     END-READ.
088800     PERFORM 710-ONE-POLICY-LINE THRU 710-EXIT
088900             UNTIL NO-MORE-KPI.
089000     CLOSE POLICY-KPI-FILE.

089100     WRITE REPORT-FILE-REC FROM WS-BLANK-LINE
089200         AFTER ADVANCING 1.
089300 700-EXIT.
089400     EXIT.

089500 710-ONE-POLICY-LINE.
089600     ADD +1 TO WS-POLICY-RANK.
089700     MOVE WS-POLICY-RANK TO WS-PL-RANK.
089800     MOVE PKP-POLICY-ID TO WS-PL-POLICY-ID.
089900     MOVE PKP-N-CLAIMS TO WS-PL-CLAIMS.
090000     MOVE PKP-TOTAL-AMOUNT TO WS-PL-TOTAL.
090100     MOVE PKP-AVG-AMOUNT TO WS-PL-AVG.
090200     COMPUTE WS-PL-APPR ROUNDED = PKP-APPROVAL-RATE * 100.
090300     COMPUTE WS-PL-DENY ROUNDED = PKP-DENIAL-RATE * 100.
090400     MOVE SPACES TO WS-PL-TOPDX, WS-PL-TOPSPEC.
090500     MOVE PKP-TOP-DX(1)       TO WS-PL-TOPDX(1:8).
090600     MOVE PKP-TOP-DX(2)       TO WS-PL-TOPDX(10:8).
090700     MOVE PKP-TOP-DX(3)       TO WS-PL-TOPDX(19:8).
090800     MOVE PKP-TOP-SPECIALTY(1) TO WS-PL-TOPSPEC(1:13).
090850     MOVE PKP-TOP-SPECIALTY(2) TO WS-PL-TOPSPEC(15:13).
090900     MOVE PKP-TOP-SPECIALTY(3) TO WS-PL-TOPSPEC(29:12).
091000     WRITE REPORT-FILE-REC FROM WS-POLICY-LINE
091100         AFTER ADVANCING 1.
091200     READ POLICY-KPI-FILE INTO POLICY-KPI-RECORD
091300         AT END
091400         MOVE "N" TO MORE-KPI-SW
091500     END-READ.
091600 710-EXIT.
091700     EXIT.

091800******************************************************************
091900*    800-WRITE-FOOTER - FIXED FIVE-LINE "NEXT QUESTIONS" FOOTER
092000******************************************************************
092100 800-WRITE-FOOTER.
092200     MOVE "800-WRITE-FOOTER" TO PARA-NAME.
092300     MOVE "RECOMMENDED NEXT QUESTIONS:" TO WS-ML-LABEL.
092400     MOVE SPACES TO WS-ML-VALUE.
092500     WRITE REPORT-FILE-REC FROM WS-METRIC-LINE
092600         AFTER ADVANCING 1.

092700     MOVE
092800       "1. WHICH PROVIDERS DROVE THE HIGHEST SHARE OF DENIED CLAIMS"
092900         TO WS-FL-TEXT.
093000     WRITE REPORT-FILE-REC FROM WS-FOOTER-LINE
093100         AFTER ADVANCING 1.

093200     MOVE
093300       "2. DID THE PRIOR-AUTH CHANGES REDUCE UTILIZATION, OR REBOUND"
093400         TO WS-FL-TEXT.
093500     WRITE REPORT-FILE-REC FROM WS-FOOTER-LINE
093600         AFTER ADVANCING 1.

093700     MOVE
093800       "3. ARE ANY LINES OF BUSINESS OUTSIDE THE DENIAL/OON BASELINES"
093900         TO WS-FL-TEXT.
094000     WRITE REPORT-FILE-REC FROM WS-FOOTER-LINE
094100         AFTER ADVANCING 1.

094200     MOVE
094300       "4. WHICH DENIAL REASON CATEGORIES ARE DRIVING THE MOST APPEALS"
094400         TO WS-FL-TEXT.
094500     WRITE REPORT-FILE-REC FROM WS-FOOTER-LINE
094600         AFTER ADVANCING 1.

094700     MOVE
094800       "5. WHICH POLICY GROUPS SHOW THE LOWEST APPROVAL RATES"
094900         TO WS-FL-TEXT.
095000     WRITE REPORT-FILE-REC FROM WS-FOOTER-LINE
095100         AFTER ADVANCING 1.
095200 800-EXIT.
095300     EXIT.

095400 999-CLEANUP.
095500     MOVE "999-CLEANUP" TO PARA-NAME.
095600     CLOSE REPORT-FILE, SYSOUT.
095700     DISPLAY "******** NORMAL END OF JOB CLMRPT ********".
095800 999-EXIT.
095900     EXIT.

096000 1000-ABEND-RTN.
096100     WRITE SYSOUT-REC FROM ABEND-REC.
096200     CLOSE REPORT-FILE, SYSOUT.
096300     DISPLAY "*** ABNORMAL END OF JOB-CLMRPT ***" UPON CONSOLE.
