000100******************************************************************
000200*    COPYBOOK    CLMSDR                                          *
000300*    POLICY-SEED-RECORD - ONE PER (PROC-CODE/CLAIM-TYPE/         *
000400*    SPECIALTY) CLUSTER, WRITTEN BY CLMSEED, PRINTED BY CLMRPT    *
000500******************************************************************
000600*    CHANGE LOG                                                  *
000700*    04/02/99  JS  WRITTEN FOR THE POLICY-SEED CLUSTERING JOB     *
000800******************************************************************
000900 01  POLICY-SEED-RECORD.
001000     05  SDR-PROCEDURE-CODE          PIC X(12).
001100     05  SDR-CLAIM-TYPE              PIC X(13).
001200     05  SDR-SPECIALTY               PIC X(18).
001300     05  SDR-N-CLAIMS                PIC 9(7).
001400     05  SDR-APPROVAL-RATE           PIC 9V9(4).
001500     05  SDR-DENIAL-RATE             PIC 9V9(4).
001600     05  SDR-AVG-CLAIM-AMOUNT        PIC 9(7)V99.
001700     05  SDR-P50-CLAIM-AMOUNT        PIC 9(7)V99.
001800     05  SDR-P90-CLAIM-AMOUNT        PIC 9(7)V99.
001900     05  SDR-TOP-DIAGNOSIS OCCURS 5 TIMES
002000                                    INDEXED BY SDR-DX-IDX.
002100         10  SDR-DX-CODE             PIC X(8).
002200         10  SDR-DX-COUNT            PIC 9(5).
002300     05  FILLER                      PIC X(8).
