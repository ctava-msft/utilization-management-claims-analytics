000100******************************************************************
000200*    COPYBOOK    CLMSVC                                          *
000300*    SERVICE-CATEGORY-FEATURE-RECORD - ONE PER SERVICE           *
000400*    CATEGORY (E&M, IMAGING, SURGICAL, DME, PHARMACY, OTHER)      *
000500*    BUILT BY CLMFEAT, PRINTED BY CLMRPT                         *
000600******************************************************************
000700*    CHANGE LOG                                                  *
000800*    09/12/94  JS  INITIAL LAYOUT                                 *
000900******************************************************************
001000 01  SERVICE-CATEGORY-FEATURE-RECORD.
001100     05  SVF-SERVICE-CATEGORY        PIC X(8).
001200         88  SVF-CAT-EM              VALUE "E&M".
001300         88  SVF-CAT-IMAGING         VALUE "Imaging".
001400         88  SVF-CAT-SURGICAL        VALUE "Surgical".
001500         88  SVF-CAT-DME             VALUE "DME".
001600         88  SVF-CAT-PHARMACY        VALUE "Pharmacy".
001700         88  SVF-CAT-OTHER           VALUE "Other".
001800     05  SVF-TOTAL-CLAIMS            PIC 9(7).
001900     05  SVF-TOTAL-ALLOWED           PIC 9(9)V99.
002000     05  SVF-AVG-ALLOWED             PIC 9(7)V99.
002100     05  SVF-TOTAL-BILLED            PIC 9(9)V99.
002200     05  SVF-DENIAL-RATE             PIC 9V9(4).
002300     05  SVF-OON-RATE                PIC 9V9(4).
002400     05  SVF-TOTAL-UNITS             PIC 9(7).
002500     05  SVF-COST-PER-UNIT           PIC 9(7)V99.
002600     05  FILLER                      PIC X(8).
