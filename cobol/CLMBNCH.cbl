000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CLMBNCH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 02/11/99.
000600 DATE-COMPILED. 02/11/99.
000700 SECURITY. NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          CALLED FROM CLMRPT WITH THE RUN'S CLAIM TOTALS ALREADY
001200*          ACCUMULATED.  COMPUTES THE THREE INTERNAL RATES
001300*          (DENIAL RATE, OUT-OF-NETWORK RATE, COST PER CLAIM) AND
001400*          COMPARES EACH AGAINST ITS PEER-BENCHMARK BASELINE FROM
001500*          THE CLMBASE TABLE.  REPLACES THE OLD HEALTH-PLAN
001600*          REIMBURSEMENT-PERCENTAGE LOOKUP - THIS SYSTEM HAS NO
001700*          DB2 PLAN MASTER, SO THE BASELINES ARE CARRIED IN
001800*          WORKING-STORAGE INSTEAD.
001900*
002000******************************************************************
002100*    CHANGE LOG                                                  *
002200*    02/11/99  JS  WRITTEN FOR THE BENCHMARK-COMPARISON JOB,      *
002300*                  REPLACING THE OLD DB2 STORED PROCEDURE PCTPROC *
002400*    05/03/99  TGD ADDED FLAGGED-COUNT OUTPUT FOR THE REPORT      *
002500*    09/21/99  JS  VARIANCE NOW SIGNED - NEGATIVE MEANS BETTER    *
002600*                  THAN BASELINE ON A RATE METRIC                *
002700*    01/14/00  MM  ADDED RAW-BYTE REDEFINES ON THE RATE FIELDS    *
002800*                  FOR THE CICS-SIDE HEX DUMP SCREEN              *
002810*    08/03/01  JS  TEST WAS ONE-SIDED - A METRIC THAT BEAT THE    *
002820*                  BASELINE BY MORE THAN THE THRESHOLD NEVER GOT  *
002830*                  FLAGGED.  NOW TWO-SIDED ON THE ABSOLUTE        *
002840*                  VARIANCE, AND BMK-RESULT-TABLE CARRIES A NEW   *
002850*                  DIRECTION FIELD (ABOVE/BELOW/WITHIN) SO THE    *
002860*                  CALLER CAN TELL WHICH WAY A FLAGGED METRIC WENT*
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.

003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 COPY CLMBASE.

003900 01  WS-INTERNAL-RATES.
004000     05  WS-DENIAL-RATE          PIC 9V9(4) COMP-3.
004100     05  WS-OON-RATE             PIC 9V9(4) COMP-3.
004200     05  WS-COST-PER-CLAIM       PIC 9(7)V9(4) COMP-3.
004300     05  FILLER                  PIC X(1).

004400*--- REDEFINES 1 - RAW-BYTE VIEW FOR THE CICS HEX DUMP SCREEN --*
004500 01  WS-INTERNAL-RATES-RAW REDEFINES WS-INTERNAL-RATES.
004600     05  WS-DENIAL-RATE-RAW      PIC X(3).
004700     05  WS-OON-RATE-RAW         PIC X(3).
004800     05  WS-COST-PER-CLAIM-RAW   PIC X(6).
004900     05  FILLER                  PIC X(1).

005000 01  MISC-WS-FLDS.
005100     05 WS-VARIANCE              PIC S9(3)V9(2) COMP-3.
005200*--- REDEFINES 2 - SAME HEX DUMP TREATMENT ON THE VARIANCE -----*
005300     05 WS-VARIANCE-RAW REDEFINES WS-VARIANCE
005400                        PIC X(3).
005500     05 FILLER                   PIC X(1).

005600 LINKAGE SECTION.
005700 01  BMK-INPUT-REC.
005800     05  BMK-IN-TOTAL-CLAIMS     PIC 9(7) COMP.
005900     05  BMK-IN-DENIED-CLAIMS    PIC 9(7) COMP.
006000     05  BMK-IN-OON-CLAIMS       PIC 9(7) COMP.
006100     05  BMK-IN-TOTAL-ALLOWED    PIC 9(9)V99 COMP-3.
006200     05  FILLER                  PIC X(1).
006300*--- REDEFINES 3 - RAW-BYTE VIEW, CALLER-SIDE CICS DUMP ONLY ---*
006400 01  BMK-INPUT-REC-RAW REDEFINES BMK-INPUT-REC.
006500     05  FILLER                  PIC X(19).

006600 01  BMK-RESULT-TABLE.
006700     05  BMK-RESULT OCCURS 3 TIMES INDEXED BY BMK-RES-IDX.
006800         10  BMK-RES-METRIC-NAME      PIC X(14).
006900         10  BMK-RES-INTERNAL-VALUE   PIC 9(7)V9(4).
007000         10  BMK-RES-BASELINE-VALUE   PIC 9(7)V9(4).
007100         10  BMK-RES-VARIANCE-PCT     PIC S9(3)V9(2).
007200         10  BMK-RES-THRESHOLD-PCT    PIC 9V9(4).
007300         10  BMK-RES-STATUS           PIC X(8).
007400             88  BMK-RES-FLAGGED      VALUE "FLAGGED".
007500             88  BMK-RES-OK           VALUE "OK".
007502         10  BMK-RES-DIRECTION        PIC X(6).
007504             88  BMK-RES-ABOVE        VALUE "ABOVE ".
007506             88  BMK-RES-BELOW        VALUE "BELOW ".
007508             88  BMK-RES-WITHIN       VALUE "WITHIN".
007510         10  FILLER                   PIC X(1).

007600 01  BMK-FLAGGED-COUNT               PIC 9(2) COMP.

007700 PROCEDURE DIVISION USING BMK-INPUT-REC, BMK-RESULT-TABLE,
007800                           BMK-FLAGGED-COUNT.
007900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
008000     PERFORM 200-CALC-INTERNAL-RATES THRU 200-EXIT.
008100     PERFORM 300-COMPARE-TO-BASELINE THRU 300-EXIT
008200             VARYING BMK-IDX FROM 1 BY 1 UNTIL BMK-IDX > BMK-COUNT.
008300     GOBACK.

008400 000-HOUSEKEEPING.
008500     MOVE ZERO TO BMK-FLAGGED-COUNT.
008600     PERFORM 050-LOAD-BASELINE-TABLE THRU 050-EXIT.
008700 000-EXIT.
008800     EXIT.

008900******************************************************************
009000*    050-LOAD-BASELINE-TABLE - NO BASELINE FILE EXISTS, THE
009100*    ACTUARIAL TEAM UPDATES THESE THREE NUMBERS BY CHANGE REQUEST
009200******************************************************************
009300 050-LOAD-BASELINE-TABLE.
009400     MOVE "denial_rate"     TO BMK-METRIC-NAME(1).
009500     MOVE 0.0800            TO BMK-BASELINE-VALUE(1).
009600     MOVE 0.1500            TO BMK-THRESHOLD-FRACTION(1).
009700     MOVE "oon_rate"        TO BMK-METRIC-NAME(2).
009800     MOVE 0.0500            TO BMK-BASELINE-VALUE(2).
009900     MOVE 0.2000            TO BMK-THRESHOLD-FRACTION(2).
010000     MOVE "cost_per_claim"  TO BMK-METRIC-NAME(3).
010100     MOVE 1200.0000         TO BMK-BASELINE-VALUE(3).
010200     MOVE 0.1000            TO BMK-THRESHOLD-FRACTION(3).
010300 050-EXIT.
010400     EXIT.

010500 200-CALC-INTERNAL-RATES.
010600     IF BMK-IN-TOTAL-CLAIMS > 0
010700         COMPUTE WS-DENIAL-RATE ROUNDED =
010800             BMK-IN-DENIED-CLAIMS / BMK-IN-TOTAL-CLAIMS
010900         COMPUTE WS-OON-RATE ROUNDED =
011000             BMK-IN-OON-CLAIMS / BMK-IN-TOTAL-CLAIMS
011100         COMPUTE WS-COST-PER-CLAIM ROUNDED =
011200             BMK-IN-TOTAL-ALLOWED / BMK-IN-TOTAL-CLAIMS
011300     ELSE
011400         MOVE ZERO TO WS-DENIAL-RATE, WS-OON-RATE,
011500                      WS-COST-PER-CLAIM.
011600 200-EXIT.
011700     EXIT.

011800******************************************************************
011900*    300-COMPARE-TO-BASELINE - ONE PASS PER BASELINE ROW.  THIS
012000*    REPLACES PCTPROC'S OLD PERCENTAGE-BRACKET IF-CHAIN WITH A
012100*    STRAIGHT VARIANCE-FROM-BASELINE CALCULATION.
012200******************************************************************
012300 300-COMPARE-TO-BASELINE.
012400     MOVE BMK-METRIC-NAME(BMK-IDX)
012500                       TO BMK-RES-METRIC-NAME(BMK-IDX).
012600     MOVE BMK-BASELINE-VALUE(BMK-IDX)
012700                       TO BMK-RES-BASELINE-VALUE(BMK-IDX).
012800     MOVE BMK-THRESHOLD-FRACTION(BMK-IDX)
012900                       TO BMK-RES-THRESHOLD-PCT(BMK-IDX).

013000     EVALUATE TRUE
013100         WHEN BMK-DENIAL-RATE
013200             MOVE WS-DENIAL-RATE
013300                       TO BMK-RES-INTERNAL-VALUE(BMK-IDX)
013400         WHEN BMK-OON-RATE
013500             MOVE WS-OON-RATE
013600                       TO BMK-RES-INTERNAL-VALUE(BMK-IDX)
013700         WHEN BMK-COST-PER-CLAIM
013800             MOVE WS-COST-PER-CLAIM
013900                       TO BMK-RES-INTERNAL-VALUE(BMK-IDX)
014000     END-EVALUATE.

014100     IF BMK-BASELINE-VALUE(BMK-IDX) NOT = 0
014200         COMPUTE WS-VARIANCE ROUNDED =
014300             ((BMK-RES-INTERNAL-VALUE(BMK-IDX) -
014400               BMK-BASELINE-VALUE(BMK-IDX)) /
014500               BMK-BASELINE-VALUE(BMK-IDX)) * 100
014600     ELSE
014700         MOVE ZERO TO WS-VARIANCE.
014800     MOVE WS-VARIANCE TO BMK-RES-VARIANCE-PCT(BMK-IDX).

014900     IF WS-VARIANCE > (BMK-THRESHOLD-FRACTION(BMK-IDX) * 100)
014910         MOVE "ABOVE " TO BMK-RES-DIRECTION(BMK-IDX)
014920     ELSE
014930         IF WS-VARIANCE <
014940             ((BMK-THRESHOLD-FRACTION(BMK-IDX) * 100) * -1)
014950             MOVE "BELOW " TO BMK-RES-DIRECTION(BMK-IDX)
014960         ELSE
014970             MOVE "WITHIN" TO BMK-RES-DIRECTION(BMK-IDX).

014980     IF BMK-RES-ABOVE(BMK-IDX) OR BMK-RES-BELOW(BMK-IDX)
014990         MOVE "FLAGGED" TO BMK-RES-STATUS(BMK-IDX)
015000         ADD 1 TO BMK-FLAGGED-COUNT
015010     ELSE
015020         MOVE "OK" TO BMK-RES-STATUS(BMK-IDX).
015400 300-EXIT.
015500     EXIT.

