000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMPSIM.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/09/99.
000600 DATE-COMPILED. 04/09/99.
000700 SECURITY. NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          CALLED FROM CLMRPT FOR THE POLICY-IMPACT SECTION.  FOR
001200*          EACH CONFIGURED POLICY-CHANGE EVENT (CLMPEVT TABLE),
001300*          OPENS CLAIMS-FILE AND SPLITS MATCHING CLAIMS INTO A
001400*          TWELVE-WEEK PRE-PERIOD AND TWELVE-WEEK POST-PERIOD
001500*          AROUND THE EFFECTIVE DATE, THEN COMPUTES THE VOLUME/
001600*          COST/DENIAL/OON CHANGE AND CHECKS FOR REBOUND.
001700*          REPLACES THE OLD LAB/EQUIPMENT COST-CALC SUBPROGRAM -
001800*          SAME CALL-TYPE-SWITCH SHAPE, PRE-PERIOD IN PLACE OF
001900*          LAB-TEST AND POST-PERIOD IN PLACE OF EQUIPMENT.
002000*
002100******************************************************************
002200*    CHANGE LOG                                                  *
002300*    04/09/99  JS  REWRITTEN FROM CLCLBCST FOR THE POLICY-IMPACT  *
002400*                  SIMULATION JOB                                 *
002500*    08/02/99  TGD JULIAN-DAY WINDOW MATH LIFTED FROM CLMFEAT SO  *
002600*                  PRE/POST SPLIT IS BY CALENDAR DAYS, NOT WEEKS  *
002700*    11/30/99  JS  REBOUND CHECK ADDED FOR CHANGE-TYPE "REMOVED"  *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CLAIMS-FILE
003800     ASSIGN TO UT-S-CLAIMS
003900       ACCESS MODE IS SEQUENTIAL
004000       FILE STATUS IS IFCODE.

004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  CLAIMS-FILE
004400     RECORDING MODE IS F
004500     LABEL RECORDS ARE STANDARD
004600     RECORD CONTAINS 340 CHARACTERS
004700     BLOCK CONTAINS 0 RECORDS
004800     DATA RECORD IS CLAIMS-FILE-REC.
004900 01  CLAIMS-FILE-REC             PIC X(340).

005000 WORKING-STORAGE SECTION.

005100 01  FILE-STATUS-CODES.
005200     05  IFCODE                  PIC X(2).
005300         88 CODE-READ     VALUE SPACES.
005400         88 NO-MORE-DATA  VALUE "10".
005500     05  FILLER                  PIC X(1).

005600 COPY CLMPEVT.

005700****** JULIAN-DAY WORK AREAS - SAME RICHARDS-ALGORITHM ROUTINE
005800****** USED IN CLMFEAT, REPEATED HERE SINCE THIS IS A SEPARATE
005900****** CALLED SUBPROGRAM WITH NO SHARED DATE UTILITY
006000 01  WS-JDN-WORK.
006100     05  WS-JDN-YEAR             PIC S9(4) COMP.
006200     05  WS-JDN-MONTH            PIC S9(4) COMP.
006300     05  WS-JDN-DAY              PIC S9(4) COMP.
006400     05  WS-JDN-A                PIC S9(9) COMP.
006500     05  WS-JDN-Y                PIC S9(9) COMP.
006600     05  WS-JDN-M                PIC S9(9) COMP.
006700     05  WS-JDN-RESULT           PIC S9(9) COMP.
006800     05  FILLER                  PIC X(1).

006900 01  WS-EVENT-WINDOW.
007000     05  WS-EFFECTIVE-JDN        PIC S9(9) COMP.
007100     05  WS-PRE-START-JDN        PIC S9(9) COMP.
007200     05  WS-POST-END-JDN         PIC S9(9) COMP.
007300     05  WS-CLAIM-JDN            PIC S9(9) COMP.
007400     05  FILLER                  PIC X(1).

007500 01  WS-PERIOD-ACCUM.
007600     05  WS-PRE-VOLUME           PIC 9(7) COMP.
007700     05  WS-POST-VOLUME          PIC 9(7) COMP.
007800     05  WS-PRE-DENIED           PIC 9(7) COMP.
007900     05  WS-POST-DENIED          PIC 9(7) COMP.
008000     05  WS-PRE-OON              PIC 9(7) COMP.
008100     05  WS-POST-OON             PIC 9(7) COMP.
008200     05  WS-PRE-TOTAL-ALLOWED    PIC S9(9)V99 COMP-3.
008300     05  WS-POST-TOTAL-ALLOWED   PIC S9(9)V99 COMP-3.
008400     05  FILLER                  PIC X(1).

008500 01  FLAGS-AND-SWITCHES.
008600     05  WS-PREFIX-MATCH-SW      PIC X(1) VALUE "N".
008700         88  WS-PREFIX-MATCHED   VALUE "Y".
008800     05  MORE-CLAIMS-SW          PIC X(1) VALUE SPACE.
008900         88  NO-MORE-CLAIMS      VALUE "N".
009000     05  FILLER                  PIC X(1).

009100 LINKAGE SECTION.
009200 COPY CLMREC.

009300 01  PSI-RESULT-TABLE.
009400     05  PSI-RESULT OCCURS 10 TIMES INDEXED BY PSI-IDX.
009500         10  PSI-POLICY-ID             PIC X(40).
009600         10  PSI-PRE-VOLUME            PIC 9(7) COMP.
009700         10  PSI-POST-VOLUME           PIC 9(7) COMP.
009800         10  PSI-PRE-TOTAL-ALLOWED     PIC 9(9)V99 COMP-3.
009900         10  PSI-POST-TOTAL-ALLOWED    PIC 9(9)V99 COMP-3.
010000         10  PSI-PRE-AVG-ALLOWED       PIC 9(7)V99 COMP-3.
010100         10  PSI-POST-AVG-ALLOWED      PIC 9(7)V99 COMP-3.
010200         10  PSI-PRE-DENIAL-RATE       PIC 9V9(4) COMP-3.
010300         10  PSI-POST-DENIAL-RATE      PIC 9V9(4) COMP-3.
010400         10  PSI-PRE-OON-RATE          PIC 9V9(4) COMP-3.
010500         10  PSI-POST-OON-RATE         PIC 9V9(4) COMP-3.
010600         10  PSI-VOLUME-CHANGE-PCT     PIC S9(5)V99 COMP-3.
010700         10  PSI-COST-CHANGE-PCT       PIC S9(5)V99 COMP-3.
010800         10  PSI-DENIAL-RATE-CHANGE    PIC S9V9(4) COMP-3.
010900         10  PSI-OON-RATE-CHANGE       PIC S9V9(4) COMP-3.
011000         10  PSI-REBOUND-FLAG          PIC X(1).
011100             88  PSI-REBOUND-DETECTED  VALUE "Y".
011200         10  PSI-REBOUND-PCT           PIC 9(5)V99 COMP-3.
011300         10  FILLER                    PIC X(1).

011400 01  PSI-RESULT-COUNT                  PIC 9(2) COMP.

011500 PROCEDURE DIVISION USING PSI-RESULT-TABLE, PSI-RESULT-COUNT.
011600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
011700     PERFORM 100-CALC-ONE-EVENT THRU 100-EXIT
011800             VARYING PSE-IDX FROM 1 BY 1
011900             UNTIL PSE-IDX > PSE-EVENT-COUNT.
012000     MOVE PSE-EVENT-COUNT TO PSI-RESULT-COUNT.
012100     GOBACK.

012200 000-HOUSEKEEPING.
012300     PERFORM 050-LOAD-EVENT-TABLE THRU 050-EXIT.
012400 000-EXIT.
012500     EXIT.

012600******************************************************************
012700*    050-LOAD-EVENT-TABLE - NO EVENTS FILE EXISTS, UTILIZATION
012800*    MANAGEMENT HAND-MAINTAINS THIS LIST BY CHANGE REQUEST
012900******************************************************************
013000 050-LOAD-EVENT-TABLE.
013100     MOVE 3 TO PSE-EVENT-COUNT.

013200     MOVE "DME-PRIOR-AUTH-2024"   TO PSE-POLICY-ID(1).
013300     MOVE "HCPCS-E"               TO PSE-PREFIX(1, 1).
013400     MOVE 7                       TO PSE-PFX-LEN(1, 1).
013500     MOVE "HCPCS-K"               TO PSE-PREFIX(1, 2).
013600     MOVE 7                       TO PSE-PFX-LEN(1, 2).
013700     MOVE SPACES                  TO PSE-PREFIX(1, 3)
013800                                     PSE-PREFIX(1, 4)
013900                                     PSE-PREFIX(1, 5).
014000     MOVE "added"                 TO PSE-CHANGE-TYPE(1).
014100     MOVE "2024-03-01"            TO PSE-EFFECTIVE-DATE(1).

014200     MOVE "IMAGING-AUTH-REMOVED"  TO PSE-POLICY-ID(2).
014300     MOVE "CPT-7"                 TO PSE-PREFIX(2, 1).
014400     MOVE 5                       TO PSE-PFX-LEN(2, 1).
014500     MOVE SPACES                  TO PSE-PREFIX(2, 2)
014600                                     PSE-PREFIX(2, 3)
014700                                     PSE-PREFIX(2, 4)
014800                                     PSE-PREFIX(2, 5).
014900     MOVE "removed"               TO PSE-CHANGE-TYPE(2).
015000     MOVE "2024-06-01"            TO PSE-EFFECTIVE-DATE(2).

015100     MOVE "SURGERY-AUTH-2024"     TO PSE-POLICY-ID(3).
015200     MOVE "CPT-2"                 TO PSE-PREFIX(3, 1).
015300     MOVE 5                       TO PSE-PFX-LEN(3, 1).
015400     MOVE "CPT-3"                 TO PSE-PREFIX(3, 2).
015500     MOVE 5                       TO PSE-PFX-LEN(3, 2).
015600     MOVE SPACES                  TO PSE-PREFIX(3, 3)
015700                                     PSE-PREFIX(3, 4)
015800                                     PSE-PREFIX(3, 5).
015900     MOVE "added"                 TO PSE-CHANGE-TYPE(3).
016000     MOVE "2024-09-01"            TO PSE-EFFECTIVE-DATE(3).
016100 050-EXIT.
016200     EXIT.

016300******************************************************************
016400*    100-CALC-ONE-EVENT - ONE PRE/POST IMPACT RECORD PER CONFIGURED
016500*    POLICY-CHANGE EVENT
016600******************************************************************
016700 100-CALC-ONE-EVENT.
016800     SET PSI-IDX TO PSE-IDX.
016900     MOVE PSE-POLICY-ID(PSE-IDX) TO PSI-POLICY-ID(PSI-IDX).
017000     MOVE ZERO TO WS-PRE-VOLUME, WS-POST-VOLUME,
017100                  WS-PRE-DENIED, WS-POST-DENIED,
017200                  WS-PRE-OON, WS-POST-OON,
017300                  WS-PRE-TOTAL-ALLOWED, WS-POST-TOTAL-ALLOWED.

017400     MOVE PSE-EFFECTIVE-DATE(PSE-IDX)(1:4)  TO WS-JDN-YEAR.
017500     MOVE PSE-EFFECTIVE-DATE(PSE-IDX)(6:2)  TO WS-JDN-MONTH.
017600     MOVE PSE-EFFECTIVE-DATE(PSE-IDX)(9:2)  TO WS-JDN-DAY.
017700     PERFORM 600-CALC-JULIAN-DAY THRU 600-EXIT.
017800     MOVE WS-JDN-RESULT TO WS-EFFECTIVE-JDN.
017900     COMPUTE WS-PRE-START-JDN = WS-EFFECTIVE-JDN - 84.
018000     COMPUTE WS-POST-END-JDN  = WS-EFFECTIVE-JDN + 84.

018100     PERFORM 150-SCAN-CLAIMS-FOR-EVENT THRU 150-EXIT.
018200     PERFORM 300-CALC-CHANGES THRU 300-EXIT.
018300     PERFORM 400-REBOUND-CHECK THRU 400-EXIT.
018400 100-EXIT.
018500     EXIT.

018600 150-SCAN-CLAIMS-FOR-EVENT.
018700     MOVE SPACE TO MORE-CLAIMS-SW.
018800     OPEN INPUT CLAIMS-FILE.
018900     READ CLAIMS-FILE INTO CLAIM-RECORD
019000         AT END
019100         MOVE "N" TO MORE-CLAIMS-SW
019200     END-READ.
019300     PERFORM 160-ONE-CLAIM-CHECK THRU 160-EXIT
019400             UNTIL NO-MORE-CLAIMS.
019500     CLOSE CLAIMS-FILE.
019600 150-EXIT.
019700     EXIT.

019800 160-ONE-CLAIM-CHECK.
019900     PERFORM 200-CHECK-PREFIX-MATCH THRU 200-EXIT.
020000     IF WS-PREFIX-MATCHED
020100         PERFORM 250-CLASSIFY-PERIOD THRU 250-EXIT.
020200     READ CLAIMS-FILE INTO CLAIM-RECORD
020300         AT END
020400         MOVE "N" TO MORE-CLAIMS-SW
020500     END-READ.
020600 160-EXIT.
020700     EXIT.

020800******************************************************************
020900*    200-CHECK-PREFIX-MATCH - THIS EVENT'S CLAIM FILTER, MATCH
021000*    ON ANY OF ITS UP-TO-FIVE PROCEDURE-CODE PREFIXES
021100******************************************************************
021200 200-CHECK-PREFIX-MATCH.
021300     MOVE "N" TO WS-PREFIX-MATCH-SW.
021400     PERFORM 210-CHECK-ONE-PREFIX THRU 210-EXIT
021500             VARYING PSE-PFX-IDX FROM 1 BY 1
021600             UNTIL PSE-PFX-IDX > 5 OR WS-PREFIX-MATCHED.
021700 200-EXIT.
021800     EXIT.

021900 210-CHECK-ONE-PREFIX.
022000     IF PSE-PREFIX(PSE-IDX, PSE-PFX-IDX) = SPACES
022100         GO TO 210-EXIT.
022200     IF CLM-PROCEDURE-CODE(1:PSE-PFX-LEN(PSE-IDX, PSE-PFX-IDX)) =
022300        PSE-PREFIX(PSE-IDX, PSE-PFX-IDX)
022400                         (1:PSE-PFX-LEN(PSE-IDX, PSE-PFX-IDX))
022500         MOVE "Y" TO WS-PREFIX-MATCH-SW.
022600 210-EXIT.
022700     EXIT.

022800******************************************************************
022900*    250-CLASSIFY-PERIOD - PRE-PERIOD IS [EFF-84, EFF), POST-
023000*    PERIOD IS [EFF, EFF+84).  CLAIMS OUTSIDE BOTH ARE IGNORED.
023100******************************************************************
023200 250-CLASSIFY-PERIOD.
023300     MOVE CLM-SVC-YYYY   TO WS-JDN-YEAR.
023400     MOVE CLM-SVC-MM     TO WS-JDN-MONTH.
023500     MOVE CLM-SVC-DD     TO WS-JDN-DAY.
023600     PERFORM 600-CALC-JULIAN-DAY THRU 600-EXIT.
023700     MOVE WS-JDN-RESULT TO WS-CLAIM-JDN.

023800     IF WS-CLAIM-JDN >= WS-PRE-START-JDN
023900        AND WS-CLAIM-JDN < WS-EFFECTIVE-JDN
024000         ADD 1 TO WS-PRE-VOLUME
024100         ADD CLM-ALLOWED-AMOUNT TO WS-PRE-TOTAL-ALLOWED
024200         IF CLM-DENIED
024300             ADD 1 TO WS-PRE-DENIED
024400         END-IF
024500         IF CLM-NS-OON
024600             ADD 1 TO WS-PRE-OON
024700         END-IF
024800     ELSE
024900         IF WS-CLAIM-JDN >= WS-EFFECTIVE-JDN
025000            AND WS-CLAIM-JDN < WS-POST-END-JDN
025100             ADD 1 TO WS-POST-VOLUME
025200             ADD CLM-ALLOWED-AMOUNT TO WS-POST-TOTAL-ALLOWED
025300             IF CLM-DENIED
025400                 ADD 1 TO WS-POST-DENIED
025500             END-IF
025600             IF CLM-NS-OON
025700                 ADD 1 TO WS-POST-OON
025800             END-IF
025900         END-IF
026000     END-IF.
026100 250-EXIT.
026200     EXIT.

026300******************************************************************
026400*    300-CALC-CHANGES - VOLUME/COST PERCENT CHANGE AND RATE
026500*    DELTAS, ZERO WHEN THE PRE-PERIOD HAS NO CLAIMS
026600******************************************************************
026700 300-CALC-CHANGES.
026800     MOVE WS-PRE-VOLUME          TO PSI-PRE-VOLUME(PSI-IDX).
026900     MOVE WS-POST-VOLUME         TO PSI-POST-VOLUME(PSI-IDX).
027000     MOVE WS-PRE-TOTAL-ALLOWED   TO PSI-PRE-TOTAL-ALLOWED(PSI-IDX).
027100     MOVE WS-POST-TOTAL-ALLOWED  TO PSI-POST-TOTAL-ALLOWED(PSI-IDX).

027200     IF WS-PRE-VOLUME > 0
027300         COMPUTE PSI-PRE-AVG-ALLOWED(PSI-IDX) ROUNDED =
027400                 WS-PRE-TOTAL-ALLOWED / WS-PRE-VOLUME
027500         COMPUTE PSI-PRE-DENIAL-RATE(PSI-IDX) ROUNDED =
027600                 WS-PRE-DENIED / WS-PRE-VOLUME
027700         COMPUTE PSI-PRE-OON-RATE(PSI-IDX) ROUNDED =
027800                 WS-PRE-OON / WS-PRE-VOLUME
027900     ELSE
028000         MOVE ZERO TO PSI-PRE-AVG-ALLOWED(PSI-IDX),
028100                      PSI-PRE-DENIAL-RATE(PSI-IDX),
028200                      PSI-PRE-OON-RATE(PSI-IDX).

028300     IF WS-POST-VOLUME > 0
028400         COMPUTE PSI-POST-AVG-ALLOWED(PSI-IDX) ROUNDED =
028500                 WS-POST-TOTAL-ALLOWED / WS-POST-VOLUME
028600         COMPUTE PSI-POST-DENIAL-RATE(PSI-IDX) ROUNDED =
028700                 WS-POST-DENIED / WS-POST-VOLUME
028800         COMPUTE PSI-POST-OON-RATE(PSI-IDX) ROUNDED =
028900                 WS-POST-OON / WS-POST-VOLUME
029000     ELSE
029100         MOVE ZERO TO PSI-POST-AVG-ALLOWED(PSI-IDX),
029200                      PSI-POST-DENIAL-RATE(PSI-IDX),
029300                      PSI-POST-OON-RATE(PSI-IDX).

029400     IF WS-PRE-VOLUME > 0
029500         COMPUTE PSI-VOLUME-CHANGE-PCT(PSI-IDX) ROUNDED =
029600             ((WS-POST-VOLUME - WS-PRE-VOLUME) / WS-PRE-VOLUME)
029700              * 100
029800     ELSE
029900         MOVE ZERO TO PSI-VOLUME-CHANGE-PCT(PSI-IDX).

030000     IF WS-PRE-TOTAL-ALLOWED > 0
030100         COMPUTE PSI-COST-CHANGE-PCT(PSI-IDX) ROUNDED =
030200             ((WS-POST-TOTAL-ALLOWED - WS-PRE-TOTAL-ALLOWED)
030300               / WS-PRE-TOTAL-ALLOWED) * 100
030400     ELSE
030500         MOVE ZERO TO PSI-COST-CHANGE-PCT(PSI-IDX).

030600     COMPUTE PSI-DENIAL-RATE-CHANGE(PSI-IDX) ROUNDED =
030700             PSI-POST-DENIAL-RATE(PSI-IDX) -
030800             PSI-PRE-DENIAL-RATE(PSI-IDX).
030900     COMPUTE PSI-OON-RATE-CHANGE(PSI-IDX) ROUNDED =
031000             PSI-POST-OON-RATE(PSI-IDX) -
031100             PSI-PRE-OON-RATE(PSI-IDX).
031200 300-EXIT.
031300     EXIT.

031400******************************************************************
031500*    400-REBOUND-CHECK - ONLY FOR A REMOVED POLICY WITH PRE
031600*    VOLUME.  REBOUND WHEN POST VOLUME IS 80% OR MORE OF PRE
031700******************************************************************
031800 400-REBOUND-CHECK.
031900     MOVE "N" TO PSI-REBOUND-FLAG(PSI-IDX).
032000     MOVE ZERO TO PSI-REBOUND-PCT(PSI-IDX).
032100     IF PSE-REMOVED(PSE-IDX) AND WS-PRE-VOLUME > 0
032200         COMPUTE PSI-REBOUND-PCT(PSI-IDX) ROUNDED =
032300                 (WS-POST-VOLUME / WS-PRE-VOLUME) * 100
032400         IF WS-POST-VOLUME >= (WS-PRE-VOLUME * 0.80)
032500             MOVE "Y" TO PSI-REBOUND-FLAG(PSI-IDX)
032600         END-IF
032700     END-IF.
032800 400-EXIT.
032900     EXIT.

033000******************************************************************
033100*    600-CALC-JULIAN-DAY - RICHARDS' INTEGER ALGORITHM, SAME
033200*    ROUTINE AS CLMFEAT'S TEMPORAL-FEATURE PERIOD MATH
033300******************************************************************
033400 600-CALC-JULIAN-DAY.
033500     COMPUTE WS-JDN-A = (14 - WS-JDN-MONTH) / 12.
033600     COMPUTE WS-JDN-Y = WS-JDN-YEAR + 4800 - WS-JDN-A.
033700     COMPUTE WS-JDN-M = WS-JDN-MONTH + (12 * WS-JDN-A) - 3.
033800     COMPUTE WS-JDN-RESULT =
033900         WS-JDN-DAY
034000         + (((153 * WS-JDN-M) + 2) / 5)
034100         + (365 * WS-JDN-Y)
034200         + (WS-JDN-Y / 4)
034300         - (WS-JDN-Y / 100)
034400         + (WS-JDN-Y / 400)
034500         - 32045.
034600 600-EXIT.
034700     EXIT.
