000100******************************************************************
000200*    COPYBOOK    CLMPROV                                         *
000300*    PROVIDER-FEATURE-RECORD - ONE PER BILLING PROVIDER,         *
000400*    BUILT BY CLMFEAT AND CONSUMED BY CLMDTCT, CLMRPT             *
000500******************************************************************
000600*    CHANGE LOG                                                  *
000700*    08/02/94  JS  INITIAL LAYOUT FOR PROVIDER ROLL-UP FILE       *
000800*    04/17/98  TGD ADDED UNIQUE-MEMBERS/UNIQUE-PROC-CODES         *
000900*    02/25/99  JS  Y2K - FIRST/LAST-CLAIM-DATE NOW ISO X(10)      *
001000******************************************************************
001100 01  PROVIDER-FEATURE-RECORD.
001200     05  PVF-PROVIDER-ID             PIC X(15).
001300     05  PVF-TOTAL-CLAIMS            PIC 9(7).
001400     05  PVF-TOTAL-ALLOWED           PIC 9(9)V99.
001500     05  PVF-AVG-ALLOWED             PIC 9(7)V99.
001600     05  PVF-TOTAL-BILLED            PIC 9(9)V99.
001700     05  PVF-TOTAL-UNITS             PIC 9(7).
001800     05  PVF-AVG-UNITS               PIC 9(3)V99.
001900     05  PVF-OON-RATE                PIC 9V9(4).
002000     05  PVF-DENIAL-RATE             PIC 9V9(4).
002100     05  PVF-APPEAL-RATE             PIC 9V9(4).
002200     05  PVF-DME-RATE                PIC 9V9(4).
002300     05  PVF-FIRST-CLAIM-DATE        PIC X(10).
002400     05  PVF-LAST-CLAIM-DATE         PIC X(10).
002500     05  PVF-ENTITY-AGE-DAYS         PIC 9(5).
002600     05  PVF-AVG-BILL-ALLOW-RATIO    PIC 9(3)V9(3).
002700     05  PVF-COST-PER-UNIT           PIC 9(7)V99.
002800     05  PVF-UNIQUE-MEMBERS          PIC 9(6).
002900     05  PVF-UNIQUE-PROC-CODES       PIC 9(4).
003000     05  PVF-SPECIALTY               PIC X(18).
003100     05  PVF-GEOGRAPHY-STATE         PIC X(2).
003200     05  PVF-GEOGRAPHY-REGION        PIC X(9).
003300     05  FILLER                      PIC X(16).
003400*--- REDEFINES 1 - FIRST-CLAIM-DATE BROKEN INTO YY/MM/DD -------*
003500 01  PVF-FIRST-DATE-PARTS REDEFINES PROVIDER-FEATURE-RECORD.
003600     05  FILLER                      PIC X(85).
003700     05  PVF-FCD-YYYY                PIC X(4).
003800     05  FILLER                      PIC X(1).
003900     05  PVF-FCD-MM                  PIC X(2).
004000     05  FILLER                      PIC X(1).
004100     05  PVF-FCD-DD                  PIC X(2).
004200     05  FILLER                      PIC X(85).
004300*--- REDEFINES 2 - Z-SCORE WORK VIEW USED BY CLMDTCT TABLE SCAN *
004400 01  PVF-STAT-WORK-VIEW REDEFINES PROVIDER-FEATURE-RECORD.
004500     05  PVF-SW-PROVIDER-ID          PIC X(15).
004600     05  PVF-SW-VOLUME               PIC 9(7).
004700     05  FILLER                      PIC X(158).
