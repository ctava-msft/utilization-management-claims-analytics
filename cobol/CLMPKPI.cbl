000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMPKPI.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          GROUPS THE MATCHED-CLAIMS FILE BY POLICY-ID AND WRITES
001200*          ONE POLICY-KPI RECORD PER POLICY - CLAIM COUNT, TOTAL
001300*          AND AVERAGE ALLOWED AMOUNT, APPROVAL/DENIAL RATE, AND
001400*          THE TOP FIVE DIAGNOSIS CODES AND SPECIALTIES BY
001500*          FREQUENCY.  OUTPUT IS SORTED BY TOTAL AMOUNT
001600*          DESCENDING.  REPLACES THE OLD TREATMENT-CHARGE UPDATE
001700*          JOB - SAME ONE-PASS-PLUS-TRAILING-UPDATE SHAPE.
001800*
001900******************************************************************
002000*    CHANGE LOG                                                  *
002100*    01/01/08  JS  REWRITTEN FROM THE OLD TREATMENT-UPDATE JOB    *
002200*                  FOR THE POLICY-KPI ROLL-UP STEP                *
002300*    06/02/08  TGD DROPPED THE VSAM PATIENT-MASTER REWRITE - THIS *
002400*                  STEP IS READ/ACCUMULATE/WRITE ONLY             *
002500*    02/11/09  JS  TOP-5 DX AND SPECIALTY NOW TAKEN FROM A        *
002600*                  DESCENDING FREQUENCY SORT, NOT FIRST-SEEN      *
002700*    08/20/09  MM  OUTPUT NOW SORTED BY TOTAL-AMOUNT DESCENDING   *
002800*                  PER THE POLICY-INSIGHTS RANKING REQUEST        *
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT SYSOUT
003900     ASSIGN TO UT-S-SYSOUT
004000       ORGANIZATION IS SEQUENTIAL.

004100     SELECT MATCHED-CLAIMS-FILE
004200     ASSIGN TO UT-S-MATCH
004300       ACCESS MODE IS SEQUENTIAL
004400       FILE STATUS IS IFCODE.

004500     SELECT POLICY-KPI-FILE
004600     ASSIGN TO UT-S-POLKPI
004700       ACCESS MODE IS SEQUENTIAL
004800       FILE STATUS IS OFCODE.

004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  SYSOUT
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD
005400     RECORD CONTAINS 120 CHARACTERS
005500     BLOCK CONTAINS 0 RECORDS
005600     DATA RECORD IS SYSOUT-REC.
005700 01  SYSOUT-REC  PIC X(120).

005800 FD  MATCHED-CLAIMS-FILE
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 190 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS MCF-FILE-REC.
006400 01  MCF-FILE-REC                PIC X(190).

006500****** ONE RECORD PER POLICY, SORTED BY TOTAL ALLOWED AMOUNT
006600****** DESCENDING FOR THE POLICY-INSIGHTS RANKING ON THE REPORT
006700 FD  POLICY-KPI-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 210 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS PKF-FILE-REC.
007300 01  PKF-FILE-REC                PIC X(210).

007400 WORKING-STORAGE SECTION.

007500 01  FILE-STATUS-CODES.
007600     05  IFCODE                  PIC X(2).
007700         88 CODE-READ     VALUE SPACES.
007800         88 NO-MORE-DATA  VALUE "10".
007900     05  OFCODE                  PIC X(2).
008000         88 CODE-WRITE    VALUE SPACES.
008010     05  FILLER                  PIC X(1).

008100****** POLICY ACCUMULATOR TABLE - ONE ROW PER DISTINCT POLICY-ID
008200****** SEEN ON THE MATCHED-CLAIMS FILE, BUILT UP ACROSS THE PASS
008300 01  WS-POLICY-KPI-TABLE.
008400     05  PKY-ROW OCCURS 300 TIMES INDEXED BY PKY-IDX.
008500         10  PKY-POLICY-ID            PIC X(40).
008600         10  PKY-N-CLAIMS             PIC 9(7) COMP.
008700         10  PKY-TOTAL-AMOUNT         PIC S9(9)V99 COMP-3.
008800         10  PKY-NOT-DENIED           PIC 9(7) COMP.
008900         10  PKY-DENIED               PIC 9(7) COMP.
009000         10  PKY-DX-USED              PIC 9(3) COMP.
009100         10  PKY-DX-TABLE OCCURS 40 TIMES
009200                     INDEXED BY PKY-DX-IDX, PKY-DX-IDX2.
009300             15  PKY-DX-CODE          PIC X(8).
009400             15  PKY-DX-COUNT         PIC 9(5) COMP.
009500         10  PKY-SPEC-USED            PIC 9(3) COMP.
009600         10  PKY-SPEC-TABLE OCCURS 20 TIMES
009700                     INDEXED BY PKY-SPEC-IDX, PKY-SPEC-IDX2.
009800             15  PKY-SPEC-NAME        PIC X(18).
009900             15  PKY-SPEC-COUNT       PIC 9(5) COMP.
010000         10  PKY-TOP-DX OCCURS 5 TIMES
010100                     INDEXED BY PKY-TOPDX-IDX    PIC X(8).
010200         10  PKY-TOP-SPEC OCCURS 5 TIMES
010300                     INDEXED BY PKY-TOPSPEC-IDX  PIC X(18).
010400         10  FILLER                   PIC X(1).
010500 77  POLICY-KPI-ROW-COUNT             PIC 9(4) COMP VALUE 0.

010600 01  WS-DX-SWAP-ENTRY.
010700     05  WS-DX-SWAP-CODE              PIC X(8).
010800     05  WS-DX-SWAP-COUNT             PIC 9(5) COMP.
010810     05  FILLER                       PIC X(1).

010900 01  WS-SPEC-SWAP-ENTRY.
011000     05  WS-SPEC-SWAP-NAME            PIC X(18).
011100     05  WS-SPEC-SWAP-COUNT           PIC 9(5) COMP.
011110     05  FILLER                       PIC X(1).

011200****** OUTPUT TABLE - ONE ROW PER POLICY, SHAPED EXACTLY LIKE
011300****** POLICY-KPI-RECORD SO IT CAN BE SORTED AND THEN WRITTEN
011400****** OUT AS-IS.  REDEFINED AS PLAIN TEXT ROWS FOR THE SORT
011500****** SWAP, SAME AS THE WEEKLY-FEATURE SORT IN CLMFEAT
011600 01  WS-KPI-OUT-TABLE.
011700     05  KOT-ROW OCCURS 300 TIMES INDEXED BY KOT-IDX.
011800         10  KOT-POLICY-ID            PIC X(40).
011900         10  KOT-N-CLAIMS             PIC 9(7).
012000         10  KOT-TOTAL-AMOUNT         PIC 9(9)V99.
012100         10  KOT-AVG-AMOUNT           PIC 9(7)V99.
012200         10  KOT-APPROVAL-RATE        PIC 9V9(4).
012300         10  KOT-DENIAL-RATE          PIC 9V9(4).
012400         10  KOT-TOP-DX OCCURS 5 TIMES
012500                     INDEXED BY KOT-DX-IDX       PIC X(8).
012600         10  KOT-TOP-SPEC OCCURS 5 TIMES
012700                     INDEXED BY KOT-SPEC-IDX     PIC X(18).
012800         10  FILLER                   PIC X(3).
012900 01  WS-KOT-SORT-VIEW REDEFINES WS-KPI-OUT-TABLE.
013000     05  KOT-SORT-ROW OCCURS 300 TIMES
013100                     INDEXED BY KOT-SRT-IDX      PIC X(210).

013200 01  WS-SORT-WORK.
013300     05  WS-KOT-PASS                  PIC 9(3) COMP.
013400     05  WS-DX-PASS                   PIC 9(3) COMP.
013500     05  WS-SPEC-PASS                 PIC 9(3) COMP.
013600     05  WS-KOT-SWAP-AREA             PIC X(210).
013700     05  FILLER                       PIC X(1).

013800 77  WS-DATE                          PIC 9(6).

013900 01  COUNTERS-AND-ACCUMULATORS.
014000     05  RECORDS-READ                 PIC 9(7) COMP.
014100     05  RECORDS-WRITTEN              PIC 9(7) COMP.
014200     05  FILLER                       PIC X(1).

014300 01  FLAGS-AND-SWITCHES.
014400     05  MORE-CLAIMS-SW               PIC X(1) VALUE SPACE.
014500         88  NO-MORE-CLAIMS           VALUE "N".
014600     05  FILLER                       PIC X(1).

014700 COPY CLMMTCH.
014800 COPY CLMKPI.
014900 COPY ABENDREC.

015000 PROCEDURE DIVISION.
015100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015200     PERFORM 100-MAINLINE THRU 100-EXIT
015300             UNTIL NO-MORE-CLAIMS.
015400     PERFORM 700-DERIVE-RATES THRU 700-EXIT.
015500     PERFORM 750-SORT-BY-AMOUNT THRU 750-EXIT.
015600     PERFORM 780-WRITE-KPI THRU 780-EXIT.
015700     PERFORM 900-CLEANUP THRU 900-EXIT.
015800     MOVE ZERO TO RETURN-CODE.
015900     GOBACK.

016000 000-HOUSEKEEPING.
016100     ACCEPT WS-DATE FROM DATE.
016200     OPEN INPUT MATCHED-CLAIMS-FILE.
016300     OPEN OUTPUT POLICY-KPI-FILE, SYSOUT.
016400     READ MATCHED-CLAIMS-FILE INTO MATCHED-CLAIM-RECORD
016500         AT END
016600         MOVE "N" TO MORE-CLAIMS-SW
016700         GO TO 000-EXIT
016800     END-READ.
016900     ADD 1 TO RECORDS-READ.
017000 000-EXIT.
017100     EXIT.

017200 100-MAINLINE.
017300     PERFORM 200-ACCUM-BY-POLICY THRU 200-EXIT.
017400     READ MATCHED-CLAIMS-FILE INTO MATCHED-CLAIM-RECORD
017500         AT END
017600         MOVE "N" TO MORE-CLAIMS-SW
017700         GO TO 100-EXIT
017800     END-READ.
017900     ADD 1 TO RECORDS-READ.
018000 100-EXIT.
018100     EXIT.

018200******************************************************************
018300*    200-ACCUM-BY-POLICY - FIND OR ADD THE POLICY ROW THEN ROLL
018400*    THIS CLAIM INTO ITS TOTALS
018500******************************************************************
018600 200-ACCUM-BY-POLICY.
018700     IF MTC-UNMATCHED
018800         GO TO 200-EXIT.
018900     SET PKY-IDX TO 1.
019000     SEARCH PKY-ROW
019100         AT END
019200             PERFORM 210-ADD-POLICY-ROW THRU 210-EXIT
019300         WHEN PKY-POLICY-ID(PKY-IDX) = MTC-POLICY-ID
019400             CONTINUE
019500     END-SEARCH.
019600     PERFORM 250-UPDATE-POLICY-ROW THRU 250-EXIT.
019700 200-EXIT.
019800     EXIT.

019900 210-ADD-POLICY-ROW.
020000     ADD 1 TO POLICY-KPI-ROW-COUNT.
020100     SET PKY-IDX TO POLICY-KPI-ROW-COUNT.
020200     MOVE MTC-POLICY-ID TO PKY-POLICY-ID(PKY-IDX).
020300     MOVE ZERO TO PKY-N-CLAIMS(PKY-IDX)
020400                  PKY-TOTAL-AMOUNT(PKY-IDX)
020500                  PKY-NOT-DENIED(PKY-IDX)
020600                  PKY-DENIED(PKY-IDX)
020700                  PKY-DX-USED(PKY-IDX)
020800                  PKY-SPEC-USED(PKY-IDX).
020900     INITIALIZE PKY-DX-TABLE(PKY-IDX)
021000                PKY-SPEC-TABLE(PKY-IDX).
021100 210-EXIT.
021200     EXIT.

021300 250-UPDATE-POLICY-ROW.
021400     ADD 1 TO PKY-N-CLAIMS(PKY-IDX).
021500     IF MTC-ALLOWED-AMOUNT NOT = ZERO
021600         ADD MTC-ALLOWED-AMOUNT TO PKY-TOTAL-AMOUNT(PKY-IDX)
021700     ELSE
021800         ADD MTC-BILLED-AMOUNT TO PKY-TOTAL-AMOUNT(PKY-IDX).
021900     IF MTC-DENIED
022000         ADD 1 TO PKY-DENIED(PKY-IDX)
022100     ELSE
022200         ADD 1 TO PKY-NOT-DENIED(PKY-IDX).
022300     PERFORM 300-RECONCILE-DX THRU 300-EXIT
022400             VARYING MTC-DIAG-IDX FROM 1 BY 1
022500             UNTIL MTC-DIAG-IDX > 5.
022600     PERFORM 310-RECONCILE-SPECIALTY THRU 310-EXIT.
022700 250-EXIT.
022800     EXIT.

022900******************************************************************
023000*    300-RECONCILE-DX - BUMP THE FREQUENCY COUNT FOR ONE CLAIM
023100*    DIAGNOSIS SLOT, ADDING A NEW ENTRY IF NOT SEEN BEFORE
023200******************************************************************
023300 300-RECONCILE-DX.
023400     IF MTC-DIAG-SLOT(MTC-DIAG-IDX) = SPACES
023500         GO TO 300-EXIT.
023600     SET PKY-DX-IDX TO 1.
023700     SEARCH PKY-DX-TABLE
023800         AT END
023900             PERFORM 305-ADD-DX-ENTRY THRU 305-EXIT
024000         WHEN PKY-DX-CODE(PKY-IDX, PKY-DX-IDX) =
024100                             MTC-DIAG-SLOT(MTC-DIAG-IDX)
024200             ADD 1 TO PKY-DX-COUNT(PKY-IDX, PKY-DX-IDX)
024300     END-SEARCH.
024400 300-EXIT.
024500     EXIT.

024600 305-ADD-DX-ENTRY.
024700     IF PKY-DX-USED(PKY-IDX) < 40
024800         ADD 1 TO PKY-DX-USED(PKY-IDX)
024900         SET PKY-DX-IDX TO PKY-DX-USED(PKY-IDX)
025000         MOVE MTC-DIAG-SLOT(MTC-DIAG-IDX)
025100                         TO PKY-DX-CODE(PKY-IDX, PKY-DX-IDX)
025200         MOVE 1 TO PKY-DX-COUNT(PKY-IDX, PKY-DX-IDX).
025300 305-EXIT.
025400     EXIT.

025500******************************************************************
025600*    310-RECONCILE-SPECIALTY - SAME IDEA AS 300 ABOVE, ONE
025700*    SPECIALTY VALUE PER CLAIM INSTEAD OF FIVE DIAGNOSIS SLOTS
025800******************************************************************
025900 310-RECONCILE-SPECIALTY.
026000     IF MTC-SPECIALTY = SPACES
026100         GO TO 310-EXIT.
026200     SET PKY-SPEC-IDX TO 1.
026300     SEARCH PKY-SPEC-TABLE
026400         AT END
026500             PERFORM 315-ADD-SPEC-ENTRY THRU 315-EXIT
026600         WHEN PKY-SPEC-NAME(PKY-IDX, PKY-SPEC-IDX) = MTC-SPECIALTY
026700             ADD 1 TO PKY-SPEC-COUNT(PKY-IDX, PKY-SPEC-IDX)
026800     END-SEARCH.
026900 310-EXIT.
027000     EXIT.

027100 315-ADD-SPEC-ENTRY.
027200     IF PKY-SPEC-USED(PKY-IDX) < 20
027300         ADD 1 TO PKY-SPEC-USED(PKY-IDX)
027400         SET PKY-SPEC-IDX TO PKY-SPEC-USED(PKY-IDX)
027500         MOVE MTC-SPECIALTY TO PKY-SPEC-NAME(PKY-IDX, PKY-SPEC-IDX)
027600         MOVE 1 TO PKY-SPEC-COUNT(PKY-IDX, PKY-SPEC-IDX).
027700 315-EXIT.
027800     EXIT.

027900******************************************************************
028000*    700-DERIVE-RATES - ONE PASS OVER THE POLICY TABLE, COMPUTING
028100*    RATES, PICKING THE TOP-5 DX/SPECIALTY AND BUILDING THE
028200*    OUTPUT ROW FOR EACH POLICY
028300******************************************************************
028400 700-DERIVE-RATES.
028500     PERFORM 705-ONE-POLICY-RATE THRU 705-EXIT
028600             VARYING PKY-IDX FROM 1 BY 1
028700             UNTIL PKY-IDX > POLICY-KPI-ROW-COUNT.
028800 700-EXIT.
028900     EXIT.

029000 705-ONE-POLICY-RATE.
029100     COMPUTE KOT-AVG-AMOUNT(PKY-IDX) ROUNDED =
029200             PKY-TOTAL-AMOUNT(PKY-IDX) / PKY-N-CLAIMS(PKY-IDX).
029300     COMPUTE KOT-APPROVAL-RATE(PKY-IDX) ROUNDED =
029400             PKY-NOT-DENIED(PKY-IDX) / PKY-N-CLAIMS(PKY-IDX).
029500     COMPUTE KOT-DENIAL-RATE(PKY-IDX) ROUNDED =
029600             PKY-DENIED(PKY-IDX) / PKY-N-CLAIMS(PKY-IDX).
029700     PERFORM 720-SORT-DX-BY-FREQ THRU 720-EXIT.
029800     PERFORM 730-SORT-SPEC-BY-FREQ THRU 730-EXIT.
029900     PERFORM 740-TAKE-TOP-DX THRU 740-EXIT.
030000     PERFORM 745-TAKE-TOP-SPEC THRU 745-EXIT.
030100     SET KOT-IDX TO PKY-IDX.
030200     MOVE PKY-POLICY-ID(PKY-IDX)     TO KOT-POLICY-ID(KOT-IDX).
030300     MOVE PKY-N-CLAIMS(PKY-IDX)      TO KOT-N-CLAIMS(KOT-IDX).
030400     MOVE PKY-TOTAL-AMOUNT(PKY-IDX)  TO KOT-TOTAL-AMOUNT(KOT-IDX).
030500 705-EXIT.
030600     EXIT.

030700******************************************************************
030800*    720/721/722 - BUBBLE-SORT THIS POLICY'S DX SUB-TABLE
030900*    DESCENDING BY FREQUENCY COUNT, USED ENTRIES ONLY
031000******************************************************************
031100 720-SORT-DX-BY-FREQ.
031200     IF PKY-DX-USED(PKY-IDX) < 2
031300         GO TO 720-EXIT.
031400     PERFORM 721-ONE-DX-PASS THRU 721-EXIT
031500             VARYING WS-DX-PASS FROM 1 BY 1
031600             UNTIL WS-DX-PASS >= PKY-DX-USED(PKY-IDX).
031700 720-EXIT.
031800     EXIT.

031900 721-ONE-DX-PASS.
032000     PERFORM 722-ONE-DX-COMPARE THRU 722-EXIT
032100             VARYING PKY-DX-IDX FROM 1 BY 1
032200             UNTIL PKY-DX-IDX >= PKY-DX-USED(PKY-IDX).
032300 721-EXIT.
032400     EXIT.

032500 722-ONE-DX-COMPARE.
032600     SET PKY-DX-IDX2 TO PKY-DX-IDX.
032700     SET PKY-DX-IDX2 UP BY 1.
032800     IF PKY-DX-COUNT(PKY-IDX, PKY-DX-IDX) <
032900        PKY-DX-COUNT(PKY-IDX, PKY-DX-IDX2)
033000         MOVE PKY-DX-CODE(PKY-IDX, PKY-DX-IDX)  TO WS-DX-SWAP-CODE
033100         MOVE PKY-DX-COUNT(PKY-IDX, PKY-DX-IDX) TO WS-DX-SWAP-COUNT
033200         MOVE PKY-DX-CODE(PKY-IDX, PKY-DX-IDX2)
033300                         TO PKY-DX-CODE(PKY-IDX, PKY-DX-IDX)
033400         MOVE PKY-DX-COUNT(PKY-IDX, PKY-DX-IDX2)
033500                         TO PKY-DX-COUNT(PKY-IDX, PKY-DX-IDX)
033600         MOVE WS-DX-SWAP-CODE
033700                         TO PKY-DX-CODE(PKY-IDX, PKY-DX-IDX2)
033800         MOVE WS-DX-SWAP-COUNT
033900                         TO PKY-DX-COUNT(PKY-IDX, PKY-DX-IDX2).
034000 722-EXIT.
034100     EXIT.

034200******************************************************************
034300*    730/731/732 - SAME BUBBLE SORT FOR THE SPECIALTY SUB-TABLE
034400******************************************************************
034500 730-SORT-SPEC-BY-FREQ.
034600     IF PKY-SPEC-USED(PKY-IDX) < 2
034700         GO TO 730-EXIT.
034800     PERFORM 731-ONE-SPEC-PASS THRU 731-EXIT
034900             VARYING WS-SPEC-PASS FROM 1 BY 1
035000             UNTIL WS-SPEC-PASS >= PKY-SPEC-USED(PKY-IDX).
035100 730-EXIT.
035200     EXIT.

035300 731-ONE-SPEC-PASS.
035400     PERFORM 732-ONE-SPEC-COMPARE THRU 732-EXIT
035500             VARYING PKY-SPEC-IDX FROM 1 BY 1
035600             UNTIL PKY-SPEC-IDX >= PKY-SPEC-USED(PKY-IDX).
035700 731-EXIT.
035800     EXIT.

035900 732-ONE-SPEC-COMPARE.
036000     SET PKY-SPEC-IDX2 TO PKY-SPEC-IDX.
036100     SET PKY-SPEC-IDX2 UP BY 1.
036200     IF PKY-SPEC-COUNT(PKY-IDX, PKY-SPEC-IDX) <
036300        PKY-SPEC-COUNT(PKY-IDX, PKY-SPEC-IDX2)
036400         MOVE PKY-SPEC-NAME(PKY-IDX, PKY-SPEC-IDX)
036500                         TO WS-SPEC-SWAP-NAME
036600         MOVE PKY-SPEC-COUNT(PKY-IDX, PKY-SPEC-IDX)
036700                         TO WS-SPEC-SWAP-COUNT
036800         MOVE PKY-SPEC-NAME(PKY-IDX, PKY-SPEC-IDX2)
036900                         TO PKY-SPEC-NAME(PKY-IDX, PKY-SPEC-IDX)
037000         MOVE PKY-SPEC-COUNT(PKY-IDX, PKY-SPEC-IDX2)
037100                         TO PKY-SPEC-COUNT(PKY-IDX, PKY-SPEC-IDX)
037200         MOVE WS-SPEC-SWAP-NAME
037300                         TO PKY-SPEC-NAME(PKY-IDX, PKY-SPEC-IDX2)
037400         MOVE WS-SPEC-SWAP-COUNT
037500                         TO PKY-SPEC-COUNT(PKY-IDX, PKY-SPEC-IDX2).
037600 732-EXIT.
037700     EXIT.

037800 740-TAKE-TOP-DX.
037900     PERFORM 741-TAKE-ONE-DX THRU 741-EXIT
038000             VARYING PKY-TOPDX-IDX FROM 1 BY 1
038100             UNTIL PKY-TOPDX-IDX > 5.
038200 740-EXIT.
038300     EXIT.

038400 741-TAKE-ONE-DX.
038500     IF PKY-TOPDX-IDX <= PKY-DX-USED(PKY-IDX)
038600         SET KOT-DX-IDX TO PKY-TOPDX-IDX
038700         MOVE PKY-DX-CODE(PKY-IDX, PKY-TOPDX-IDX)
038800                         TO KOT-TOP-DX(PKY-IDX, KOT-DX-IDX)
038900     ELSE
039000         SET KOT-DX-IDX TO PKY-TOPDX-IDX
039100         MOVE SPACES TO KOT-TOP-DX(PKY-IDX, KOT-DX-IDX).
039200 741-EXIT.
039300     EXIT.

039400 745-TAKE-TOP-SPEC.
039500     PERFORM 746-TAKE-ONE-SPEC THRU 746-EXIT
039600             VARYING PKY-TOPSPEC-IDX FROM 1 BY 1
039700             UNTIL PKY-TOPSPEC-IDX > 5.
039800 745-EXIT.
039900     EXIT.

040000 746-TAKE-ONE-SPEC.
040100     IF PKY-TOPSPEC-IDX <= PKY-SPEC-USED(PKY-IDX)
040200         SET KOT-SPEC-IDX TO PKY-TOPSPEC-IDX
040300         MOVE PKY-SPEC-NAME(PKY-IDX, PKY-TOPSPEC-IDX)
040400                         TO KOT-TOP-SPEC(PKY-IDX, KOT-SPEC-IDX)
040500     ELSE
040600         SET KOT-SPEC-IDX TO PKY-TOPSPEC-IDX
040700         MOVE SPACES TO KOT-TOP-SPEC(PKY-IDX, KOT-SPEC-IDX).
040800 746-EXIT.
040900     EXIT.

041000******************************************************************
041100*    750/751/752 - BUBBLE-SORT THE OUTPUT TABLE BY TOTAL-AMOUNT
041200*    DESCENDING.  COMPARE ON THE TYPED AMOUNT FIELD, SWAP THE
041300*    WHOLE ROW AS PLAIN TEXT THROUGH WS-KOT-SORT-VIEW
041400******************************************************************
041500 750-SORT-BY-AMOUNT.
041600     IF POLICY-KPI-ROW-COUNT < 2
041700         GO TO 750-EXIT.
041800     PERFORM 751-ONE-AMOUNT-PASS THRU 751-EXIT
041900             VARYING WS-KOT-PASS FROM 1 BY 1
042000             UNTIL WS-KOT-PASS >= POLICY-KPI-ROW-COUNT.
042100 750-EXIT.
042200     EXIT.

042300 751-ONE-AMOUNT-PASS.
042400     PERFORM 752-ONE-AMOUNT-COMPARE THRU 752-EXIT
042500             VARYING KOT-IDX FROM 1 BY 1
042600             UNTIL KOT-IDX >= POLICY-KPI-ROW-COUNT.
042700 751-EXIT.
042800     EXIT.

042900 752-ONE-AMOUNT-COMPARE.
043000     SET KOT-SRT-IDX TO KOT-IDX.
043100     SET KOT-SRT-IDX UP BY 1.
043200     IF KOT-TOTAL-AMOUNT(KOT-IDX) <
043300                 KOT-TOTAL-AMOUNT(KOT-SRT-IDX)
043400         MOVE KOT-SORT-ROW(KOT-IDX)    TO WS-KOT-SWAP-AREA
043500         MOVE KOT-SORT-ROW(KOT-SRT-IDX) TO KOT-SORT-ROW(KOT-IDX)
043600         MOVE WS-KOT-SWAP-AREA          TO KOT-SORT-ROW(KOT-SRT-IDX).
043700 752-EXIT.
043800     EXIT.

043900 780-WRITE-KPI.
044000     PERFORM 785-ONE-KPI-WRITE THRU 785-EXIT
044100             VARYING KOT-IDX FROM 1 BY 1
044200             UNTIL KOT-IDX > POLICY-KPI-ROW-COUNT.
044300 780-EXIT.
044400     EXIT.

044500 785-ONE-KPI-WRITE.
044600     MOVE KOT-ROW(KOT-IDX) TO POLICY-KPI-RECORD.
044700     WRITE PKF-FILE-REC FROM POLICY-KPI-RECORD.
044800     ADD 1 TO RECORDS-WRITTEN.
044900 785-EXIT.
045000     EXIT.

045100 900-CLEANUP.
045200     CLOSE MATCHED-CLAIMS-FILE, POLICY-KPI-FILE, SYSOUT.
045300     DISPLAY "** CLAIMS READ **".
045400     DISPLAY RECORDS-READ.
045500     DISPLAY "** POLICIES WRITTEN **".
045600     DISPLAY RECORDS-WRITTEN.
045700     DISPLAY "******** NORMAL END OF JOB CLMPKPI ********".
045800 900-EXIT.
045900     EXIT.

046000 1000-ABEND-RTN.
046100     WRITE SYSOUT-REC FROM ABEND-REC.
046200     CLOSE MATCHED-CLAIMS-FILE, POLICY-KPI-FILE, SYSOUT.
046300     DISPLAY "*** ABNORMAL END OF JOB-CLMPKPI ***" UPON CONSOLE.
046400     DIVIDE ZERO-VAL INTO ONE-VAL.
