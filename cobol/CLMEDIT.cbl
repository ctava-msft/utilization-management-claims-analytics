000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06/14/94.
000600 DATE-COMPILED. 06/14/94.
000700 SECURITY. NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM EDITS THE DAILY UM CLAIMS FILE BEFORE IT
001200*          IS FED TO THE FEATURE-BUILDING AND DETECTION JOBS.
001300*
001400*          IT CONTAINS A SINGLE RECORD FOR EVERY CLAIM RECEIVED
001500*          FROM THE CLAIMS PLATFORM.
001600*
001700*          THE PROGRAM EDITS EACH RECORD AGAINST THE EIGHT
001800*          CRITICAL EDIT RULES AND THE TWO ADVISORY RULES, AND
001900*          WRITES ONE VALIDATION-ISSUE-RECORD PER RULE THAT
002000*          FOUND ANY VIOLATIONS.  A CRITICAL VIOLATION STOPS THE
002100*          REST OF THE NIGHTLY CHAIN - SEE CLMRUN.
002200*
002300******************************************************************
002400*    CHANGE LOG                                                  *
002500*    06/14/94  JS  WRITTEN FOR THE UM CLAIMS ANALYTICS CONVERSION *
002600*    09/02/94  JS  ADDED DENIAL-REASON CROSS-EDIT (RULES 6-7)     *
002700*    03/11/95  JS  ADDED ZERO-VARIANCE ADVISORY CHECK             *
002800*    07/19/95  TGD ADDED HIGH-NULL-RATE ADVISORY CHECK            *
002900*    01/22/96  JS  DATE-ORDERING NOW COMPARES ISO TEXT DIRECTLY   *
003000*    10/08/96  TGD WIDENED VALIDATION-ISSUE-RECORD MESSAGE FIELD  *
003100*    04/14/97  JS  ENUM-VALUE EDITS NOW USE 88-LEVELS FROM CLMREC *
003200*    11/03/97  TGD CORRECTED OON/DENIAL RATE ROUNDING AT CLEANUP  *
003300*    02/19/99  JS  Y2K - SERVICE/RECEIVED DATES NOW ISO X(10),    *
003400*                  DATE-ORDERING EDIT REWRITTEN AS A TEXT COMPARE *
003500*    06/07/99  TGD REMOVED OLD 2-DIGIT YEAR WINDOWING LOGIC       *
003600*    08/30/00  JS  ADDED RUN SUMMARY COUNTS TO THE REPORT FILE    *
003700*    07/08/01  MM  ADDED COLUMN-PRESENCE CHECK FOR SHORT RECORDS  *
003800******************************************************************

003900         INPUT FILE              -   DDS0001.CLAIMS

004000         OUTPUT FILE PRODUCED    -   DDS0001.VALRPT

004100         DUMP FILE               -   SYSOUT

004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.

005400     SELECT CLAIMS-FILE
005500     ASSIGN TO UT-S-CLAIMS
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS OFCODE.

005800     SELECT VALIDATION-REPORT-FILE
005900     ASSIGN TO UT-S-VALRPT
006000       ORGANIZATION IS LINE SEQUENTIAL
006100       FILE STATUS IS OFCODE.

006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 130 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SYSOUT-REC.
007000 01  SYSOUT-REC  PIC X(130).

007100****** THIS FILE IS PASSED IN FROM THE CLAIMS PLATFORM EXTRACT
007200****** IT CONSISTS OF ALL CLAIMS RECEIVED FOR THE RUN DATE
007300 FD  CLAIMS-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 340 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS CLAIMS-FILE-REC.
007900 01  CLAIMS-FILE-REC             PIC X(340).

008000****** ONE LINE PER EDIT RULE THAT FOUND A VIOLATION, PLUS A
008100****** SUMMARY LINE - READ BY CLMRUN TO DECIDE WHETHER THE
008200****** REST OF THE NIGHTLY CHAIN IS ALLOWED TO RUN
008300 FD  VALIDATION-REPORT-FILE
008400     RECORD CONTAINS 140 CHARACTERS
008500     DATA RECORD IS VALRPT-REC.
008600 01  VALRPT-REC                  PIC X(140).

008700** QSAM FILE
008800 WORKING-STORAGE SECTION.

008900 01  FILE-STATUS-CODES.
009000     05  OFCODE                  PIC X(2).
009100         88 CODE-WRITE    VALUE SPACES.
009200     05  FILLER                  PIC X(2).

009300 COPY CLMREC.
009400** QSAM FILE

009500 COPY CLMVALD.

009600 01  WS-NULL-RATE-TABLE.
009700     05  WS-NULL-ENTRY OCCURS 15 TIMES INDEXED BY NUL-IDX.
009800         10  WS-NULL-FIELD-NAME  PIC X(24).
009900         10  WS-NULL-COUNT       PIC 9(7) COMP.
010000     05  FILLER                  PIC X(1).

010100 01  WS-AMOUNT-MINMAX.
010200     05  WS-FIRST-REC-SW         PIC X(1) VALUE "Y".
010300         88 FIRST-RECORD         VALUE "Y".
010400     05  WS-BILLED-MIN           PIC S9(7)V99 COMP-3.
010500     05  WS-BILLED-MAX           PIC S9(7)V99 COMP-3.
010600     05  WS-ALLOWED-MIN          PIC S9(7)V99 COMP-3.
010700     05  WS-ALLOWED-MAX          PIC S9(7)V99 COMP-3.
010800     05  WS-PAID-MIN             PIC S9(7)V99 COMP-3.
010900     05  WS-PAID-MAX             PIC S9(7)V99 COMP-3.
011000     05  FILLER                  PIC X(1).

011100 01  WS-SYSOUT-REC.
011200     05  MSG                     PIC X(80).
011300     05  FILLER                  PIC X(50).

011400 77  WS-DATE                     PIC 9(6).

011500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011600     05 RECORDS-READ             PIC 9(9) COMP.
011700     05 RUL1-COL-PRESENCE-CNT    PIC 9(7) COMP.
011800     05 RUL2-NOT-NULL-CNT        PIC 9(7) COMP.
011900     05 RUL3-NEG-AMOUNT-CNT      PIC 9(7) COMP.
012000     05 RUL4-POS-UNITS-CNT       PIC 9(7) COMP.
012100     05 RUL5-ENUM-CNT            PIC 9(7) COMP.
012200     05 RUL6-DENIAL-REQ-CNT      PIC 9(7) COMP.
012300     05 RUL7-DENIAL-ENUM-CNT     PIC 9(7) COMP.
012400     05 RUL8-DATE-ORDER-CNT      PIC 9(7) COMP.
012500     05 FILLER                   PIC X(1).

012600 01  WS-ISSUE-WORK.
012700     05 WS-ISSUE-LEVEL           PIC X(8).
012800     05 WS-ISSUE-RULE            PIC X(24).
012900     05 WS-ISSUE-MSG             PIC X(100).
013000     05 WS-ISSUE-COUNT           PIC 9(7).
013100     05 FILLER                   PIC X(1).

013200 01  MISC-WS-FLDS.
013300     05 RETURN-CD                PIC S9(04) VALUE 0.
013400     05 FILLER                   PIC X(1).

013500 01  FLAGS-AND-SWITCHES.
013600     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
013700         88 NO-MORE-DATA VALUE "N".
013800     05 WS-REC-HAS-NULL-SW       PIC X(01) VALUE "N".
013900         88 REC-HAS-NULL  VALUE "Y".
014000     05 WS-ANY-CRITICAL-SW       PIC X(01) VALUE "N".
014100         88 ANY-CRITICAL-FAILED  VALUE "Y".
014200     05 FILLER                   PIC X(1).

014300 COPY ABENDREC.
014400** QSAM FILE

014500 PROCEDURE DIVISION.
014600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014700     PERFORM 100-MAINLINE THRU 100-EXIT
014800             UNTIL NO-MORE-DATA.
014900     PERFORM 900-CLEANUP THRU 900-EXIT.
015000     GOBACK.

015100 000-HOUSEKEEPING.
015200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015300     DISPLAY "******** BEGIN JOB CLMEDIT ********".
015400     ACCEPT  WS-DATE FROM DATE.
015500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
015600                WS-NULL-RATE-TABLE,
015700                WS-AMOUNT-MINMAX.
015800     PERFORM 050-LOAD-NULL-FIELD-NAMES THRU 050-EXIT.
015900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016000     PERFORM 200-READ-CLAIMS THRU 200-EXIT.
016100     IF NO-MORE-DATA
016200         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
016300         GO TO 1000-ABEND-RTN.
016400 000-EXIT.
016500     EXIT.

016600******************************************************************
016700*    050-LOAD-NULL-FIELD-NAMES - THE SHOP HARD-CODES THE LIST OF
016800*    REQUIRED TEXT FIELDS CHECKED FOR RULE 10 (HIGH-NULL-RATE)
016900*    HERE, THE SAME WAY THE PROCEDURE-CODE TABLE USED TO BE
017000*    HAND-MAINTAINED BEFORE IT MOVED TO A FILE
017100******************************************************************
017200 050-LOAD-NULL-FIELD-NAMES.
017300     MOVE "CLAIM-ID"            TO WS-NULL-FIELD-NAME(1).
017400     MOVE "MEMBER-ID"           TO WS-NULL-FIELD-NAME(2).
017500     MOVE "PROVIDER-ID"         TO WS-NULL-FIELD-NAME(3).
017600     MOVE "PAYER-PRODUCT"       TO WS-NULL-FIELD-NAME(4).
017700     MOVE "PLAN-TYPE"           TO WS-NULL-FIELD-NAME(5).
017800     MOVE "LINE-OF-BUSINESS"    TO WS-NULL-FIELD-NAME(6).
017900     MOVE "SERVICE-DATE"        TO WS-NULL-FIELD-NAME(7).
018000     MOVE "CLAIM-RECEIVED-DATE" TO WS-NULL-FIELD-NAME(8).
018100     MOVE "CLAIM-TYPE"          TO WS-NULL-FIELD-NAME(9).
018200     MOVE "PLACE-OF-SERVICE"    TO WS-NULL-FIELD-NAME(10).
018300     MOVE "DIAGNOSIS-CODES"     TO WS-NULL-FIELD-NAME(11).
018400     MOVE "PROCEDURE-CODE"      TO WS-NULL-FIELD-NAME(12).
018500     MOVE "NETWORK-STATUS"      TO WS-NULL-FIELD-NAME(13).
018600     MOVE "GEOGRAPHY-REGION"    TO WS-NULL-FIELD-NAME(14).
018700     MOVE "SPECIALTY"           TO WS-NULL-FIELD-NAME(15).
018800 050-EXIT.
018900     EXIT.

019000 100-MAINLINE.
019100     MOVE "100-MAINLINE" TO PARA-NAME.
019200     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
019300     PERFORM 200-READ-CLAIMS THRU 200-EXIT.
019400 100-EXIT.
019500     EXIT.

019600 200-READ-CLAIMS.
019700     MOVE "200-READ-CLAIMS" TO PARA-NAME.
019800     READ CLAIMS-FILE INTO CLAIM-RECORD
019900         AT END MOVE "N" TO MORE-DATA-SW
020000         GO TO 200-EXIT
020100     END-READ.
020200     ADD +1 TO RECORDS-READ.
020300******** RULE 1 - COLUMN PRESENCE.  A FIXED-LENGTH RECORD THAT
020400******** READ IN AS ALL SPACES NEVER CAME ACROSS THE WIRE RIGHT.
020500     IF CLAIM-RECORD = SPACES
020600         ADD 1 TO RUL1-COL-PRESENCE-CNT.
020700 200-EXIT.
020800     EXIT.

020900 300-FIELD-EDITS.
021000     MOVE "300-FIELD-EDITS" TO PARA-NAME.
021100     PERFORM 310-RULE-NOT-NULL THRU 310-EXIT.
021200     PERFORM 320-RULE-NON-NEG-AMOUNT THRU 320-EXIT.
021300     PERFORM 330-RULE-POSITIVE-UNITS THRU 330-EXIT.
021400     PERFORM 340-RULE-ENUM-VALUES THRU 340-EXIT.
021500     PERFORM 350-RULE-DENIAL-REASON THRU 350-EXIT.
021600     PERFORM 360-RULE-DATE-ORDER THRU 360-EXIT.
021700     PERFORM 370-TRACK-AMOUNT-VARIANCE THRU 370-EXIT.
021800 300-EXIT.
021900     EXIT.

022000******************************************************************
022100*    310-RULE-NOT-NULL - CRITICAL RULE 2.  ALSO FEEDS THE
022200*    PER-FIELD BLANK COUNTS THAT RULE 10 (ADVISORY) NEEDS AT
022300*    CLEANUP TIME.
022400******************************************************************
022500 310-RULE-NOT-NULL.
022600     MOVE "N" TO WS-REC-HAS-NULL-SW.
022700     IF CLM-CLAIM-ID = SPACES
022800         ADD 1 TO WS-NULL-COUNT(1)
022900         MOVE "Y" TO WS-REC-HAS-NULL-SW.
023000     IF CLM-MEMBER-ID = SPACES
023100         ADD 1 TO WS-NULL-COUNT(2)
023200         MOVE "Y" TO WS-REC-HAS-NULL-SW.
023300     IF CLM-PROVIDER-ID = SPACES
023400         ADD 1 TO WS-NULL-COUNT(3)
023500         MOVE "Y" TO WS-REC-HAS-NULL-SW.
023600     IF CLM-PAYER-PRODUCT = SPACES
023700         ADD 1 TO WS-NULL-COUNT(4)
023800         MOVE "Y" TO WS-REC-HAS-NULL-SW.
023900     IF CLM-PLAN-TYPE = SPACES
024000         ADD 1 TO WS-NULL-COUNT(5)
024100         MOVE "Y" TO WS-REC-HAS-NULL-SW.
024200     IF CLM-LINE-OF-BUSINESS = SPACES
024300         ADD 1 TO WS-NULL-COUNT(6)
024400         MOVE "Y" TO WS-REC-HAS-NULL-SW.
024500     IF CLM-SERVICE-DATE = SPACES
024600         ADD 1 TO WS-NULL-COUNT(7)
024700         MOVE "Y" TO WS-REC-HAS-NULL-SW.
024800     IF CLM-CLAIM-RECEIVED-DATE = SPACES
024900         ADD 1 TO WS-NULL-COUNT(8)
025000         MOVE "Y" TO WS-REC-HAS-NULL-SW.
025100     IF CLM-CLAIM-TYPE = SPACES
025200         ADD 1 TO WS-NULL-COUNT(9)
025300         MOVE "Y" TO WS-REC-HAS-NULL-SW.
025400     IF CLM-PLACE-OF-SERVICE = SPACES
025500         ADD 1 TO WS-NULL-COUNT(10)
025600         MOVE "Y" TO WS-REC-HAS-NULL-SW.
025700     IF CLM-DIAGNOSIS-CODES = SPACES
025800         ADD 1 TO WS-NULL-COUNT(11)
025900         MOVE "Y" TO WS-REC-HAS-NULL-SW.
026000     IF CLM-PROCEDURE-CODE = SPACES
026100         ADD 1 TO WS-NULL-COUNT(12)
026200         MOVE "Y" TO WS-REC-HAS-NULL-SW.
026300     IF CLM-NETWORK-STATUS = SPACES
026400         ADD 1 TO WS-NULL-COUNT(13)
026500         MOVE "Y" TO WS-REC-HAS-NULL-SW.
026600     IF CLM-GEOGRAPHY-REGION = SPACES
026700         ADD 1 TO WS-NULL-COUNT(14)
026800         MOVE "Y" TO WS-REC-HAS-NULL-SW.
026900     IF CLM-SPECIALTY = SPACES
027000         ADD 1 TO WS-NULL-COUNT(15)
027100         MOVE "Y" TO WS-REC-HAS-NULL-SW.
027200     IF REC-HAS-NULL
027300         ADD 1 TO RUL2-NOT-NULL-CNT.
027400 310-EXIT.
027500     EXIT.

027600 320-RULE-NON-NEG-AMOUNT.
027700     IF CLM-BILLED-AMOUNT < 0
027800     OR CLM-ALLOWED-AMOUNT < 0
027900     OR CLM-PAID-AMOUNT < 0
028000         ADD 1 TO RUL3-NEG-AMOUNT-CNT.
028100 320-EXIT.
028200     EXIT.

028300 330-RULE-POSITIVE-UNITS.
028400     IF CLM-UNITS IS NOT NUMERIC
028500     OR CLM-UNITS < 1
028600         ADD 1 TO RUL4-POS-UNITS-CNT.
028700 330-EXIT.
028800     EXIT.

028900 340-RULE-ENUM-VALUES.
029000     IF NOT CLM-PP-VALID
029100     OR NOT CLM-PT-VALID
029200     OR NOT CLM-LOB-VALID
029300     OR NOT CLM-CT-VALID
029400     OR NOT CLM-NS-VALID
029500     OR NOT CLM-AUTH-REQ-VALID
029600     OR NOT CLM-DENIAL-FLAG-VALID
029700     OR NOT CLM-APPEAL-FLAG-VALID
029800     OR NOT CLM-GRIEV-FLAG-VALID
029900     OR NOT CLM-DME-FLAG-VALID
030000     OR NOT CLM-REGION-VALID
030100         ADD 1 TO RUL5-ENUM-CNT.
030200 340-EXIT.
030300     EXIT.

030400 350-RULE-DENIAL-REASON.
030500******** RULE 6 - DENIED CLAIMS MUST CARRY A REASON CATEGORY
030600     IF CLM-DENIED AND CLM-DENIAL-REASON-CATEGORY = SPACES
030700         ADD 1 TO RUL6-DENIAL-REQ-CNT.
030800******** RULE 7 - WHEN PRESENT, THE REASON MUST BE ONE OF THE SIX
030900     IF CLM-DENIAL-REASON-CATEGORY NOT = SPACES
031000     AND NOT CLM-DRC-VALID
031100         ADD 1 TO RUL7-DENIAL-ENUM-CNT.
031200 350-EXIT.
031300     EXIT.

031400 360-RULE-DATE-ORDER.
031500******** ISO TEXT DATES COMPARE CORRECTLY AS STRINGS
031600     IF CLM-CLAIM-RECEIVED-DATE < CLM-SERVICE-DATE
031700         ADD 1 TO RUL8-DATE-ORDER-CNT.
031800 360-EXIT.
031900     EXIT.

032000 370-TRACK-AMOUNT-VARIANCE.
032100******** ADVISORY RULE 9 - WATCH FOR ZERO VARIANCE ACROSS THE
032200******** WHOLE FILE.  EVALUATED AT 900-CLEANUP.
032300     IF FIRST-RECORD
032400         MOVE CLM-BILLED-AMOUNT  TO WS-BILLED-MIN
032500         MOVE CLM-BILLED-AMOUNT  TO WS-BILLED-MAX
032600         MOVE CLM-ALLOWED-AMOUNT TO WS-ALLOWED-MIN
032700         MOVE CLM-ALLOWED-AMOUNT TO WS-ALLOWED-MAX
032800         MOVE CLM-PAID-AMOUNT    TO WS-PAID-MIN
032900         MOVE CLM-PAID-AMOUNT    TO WS-PAID-MAX
033000         MOVE "N" TO WS-FIRST-REC-SW
033100     ELSE
033200         IF CLM-BILLED-AMOUNT < WS-BILLED-MIN
033300             MOVE CLM-BILLED-AMOUNT TO WS-BILLED-MIN.
033400         IF CLM-BILLED-AMOUNT > WS-BILLED-MAX
033500             MOVE CLM-BILLED-AMOUNT TO WS-BILLED-MAX.
033600         IF CLM-ALLOWED-AMOUNT < WS-ALLOWED-MIN
033700             MOVE CLM-ALLOWED-AMOUNT TO WS-ALLOWED-MIN.
033800         IF CLM-ALLOWED-AMOUNT > WS-ALLOWED-MAX
033900             MOVE CLM-ALLOWED-AMOUNT TO WS-ALLOWED-MAX.
034000         IF CLM-PAID-AMOUNT < WS-PAID-MIN
034100             MOVE CLM-PAID-AMOUNT TO WS-PAID-MIN.
034200         IF CLM-PAID-AMOUNT > WS-PAID-MAX
034300             MOVE CLM-PAID-AMOUNT TO WS-PAID-MAX.
034400 370-EXIT.
034500     EXIT.

034600 700-WRITE-ISSUE-IF-ANY.
034700******** WRITES ONE VALIDATION-ISSUE-RECORD WHEN THE COUNT PASSED
034800******** IN WS-ISSUE-COUNT IS GREATER THAN ZERO.  CALLED FROM
034900******** 900-CLEANUP FOR EACH OF THE TEN RULES.
035000     IF WS-ISSUE-COUNT > 0
035100         MOVE WS-ISSUE-LEVEL   TO VAL-LEVEL
035200         MOVE WS-ISSUE-RULE    TO VAL-RULE
035300         MOVE WS-ISSUE-MSG     TO VAL-MESSAGE
035400         MOVE WS-ISSUE-COUNT   TO VAL-AFFECTED-ROWS
035500         WRITE VALRPT-REC FROM VALIDATION-ISSUE-RECORD
035600         IF VAL-CRITICAL
035700             MOVE "Y" TO WS-ANY-CRITICAL-SW.
035800 700-EXIT.
035900     EXIT.

036000 800-OPEN-FILES.
036100     MOVE "800-OPEN-FILES" TO PARA-NAME.
036200     OPEN INPUT  CLAIMS-FILE.
036300     OPEN OUTPUT VALIDATION-REPORT-FILE, SYSOUT.
036400 800-EXIT.
036500     EXIT.

036600 850-CLOSE-FILES.
036700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
036800     CLOSE CLAIMS-FILE, VALIDATION-REPORT-FILE, SYSOUT.
036900 850-EXIT.
037000     EXIT.

037100 900-CLEANUP.
037200     MOVE "900-CLEANUP" TO PARA-NAME.
037300     PERFORM 910-WRITE-CRITICAL-ISSUES THRU 910-EXIT.
037400     PERFORM 920-WRITE-ADVISORY-ISSUES THRU 920-EXIT.
037500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.

037600     DISPLAY "** RECORDS READ **".
037700     DISPLAY RECORDS-READ.
037800     IF ANY-CRITICAL-FAILED
037900         DISPLAY "** CRITICAL EDIT FAILURES - SEE VALRPT **"
038000         MOVE +8 TO RETURN-CD
038100     ELSE
038200         DISPLAY "** ALL CRITICAL EDITS PASSED **"
038300         MOVE +0 TO RETURN-CD.
038400     MOVE RETURN-CD TO RETURN-CODE.
038500     DISPLAY "******** NORMAL END OF JOB CLMEDIT ********".
038600 900-EXIT.
038700     EXIT.

038800 910-WRITE-CRITICAL-ISSUES.
038900     MOVE "critical" TO WS-ISSUE-LEVEL.
039000     MOVE "column_presence" TO WS-ISSUE-RULE.
039100     MOVE "RECORD READ AS ALL SPACES - SHORT OR MISSING FIELDS"
039200                               TO WS-ISSUE-MSG.
039300     MOVE RUL1-COL-PRESENCE-CNT TO WS-ISSUE-COUNT.
039400     PERFORM 700-WRITE-ISSUE-IF-ANY THRU 700-EXIT.

039500     MOVE "not_null" TO WS-ISSUE-RULE.
039600     MOVE "ONE OR MORE REQUIRED FIELDS WERE BLANK"
039700                               TO WS-ISSUE-MSG.
039800     MOVE RUL2-NOT-NULL-CNT TO WS-ISSUE-COUNT.
039900     PERFORM 700-WRITE-ISSUE-IF-ANY THRU 700-EXIT.

040000     MOVE "non_negative_amount" TO WS-ISSUE-RULE.
040100     MOVE "BILLED, ALLOWED OR PAID AMOUNT WAS NEGATIVE"
040200                               TO WS-ISSUE-MSG.
040300     MOVE RUL3-NEG-AMOUNT-CNT TO WS-ISSUE-COUNT.
040400     PERFORM 700-WRITE-ISSUE-IF-ANY THRU 700-EXIT.

040500     MOVE "positive_units" TO WS-ISSUE-RULE.
040600     MOVE "UNITS WAS NOT NUMERIC OR WAS LESS THAN ONE"
040700                               TO WS-ISSUE-MSG.
040800     MOVE RUL4-POS-UNITS-CNT TO WS-ISSUE-COUNT.
040900     PERFORM 700-WRITE-ISSUE-IF-ANY THRU 700-EXIT.

041000     MOVE "enum_values" TO WS-ISSUE-RULE.
041100     MOVE "A CODED FIELD WAS OUTSIDE ITS VALID VALUE LIST"
041200                               TO WS-ISSUE-MSG.
041300     MOVE RUL5-ENUM-CNT TO WS-ISSUE-COUNT.
041400     PERFORM 700-WRITE-ISSUE-IF-ANY THRU 700-EXIT.

041500     MOVE "denial_reason_required" TO WS-ISSUE-RULE.
041600     MOVE "DENIED CLAIM WITH NO DENIAL REASON CATEGORY"
041700                               TO WS-ISSUE-MSG.
041800     MOVE RUL6-DENIAL-REQ-CNT TO WS-ISSUE-COUNT.
041900     PERFORM 700-WRITE-ISSUE-IF-ANY THRU 700-EXIT.

042000     MOVE "denial_reason_enum" TO WS-ISSUE-RULE.
042100     MOVE "DENIAL REASON CATEGORY NOT ONE OF THE SIX VALUES"
042200                               TO WS-ISSUE-MSG.
042300     MOVE RUL7-DENIAL-ENUM-CNT TO WS-ISSUE-COUNT.
042400     PERFORM 700-WRITE-ISSUE-IF-ANY THRU 700-EXIT.

042500     MOVE "date_ordering" TO WS-ISSUE-RULE.
042600     MOVE "CLAIM RECEIVED DATE WAS EARLIER THAN SERVICE DATE"
042700                               TO WS-ISSUE-MSG.
042800     MOVE RUL8-DATE-ORDER-CNT TO WS-ISSUE-COUNT.
042900     PERFORM 700-WRITE-ISSUE-IF-ANY THRU 700-EXIT.
043000 910-EXIT.
043100     EXIT.

043200 920-WRITE-ADVISORY-ISSUES.
043300     MOVE "advisory" TO WS-ISSUE-LEVEL.
043400     MOVE "zero_variance" TO WS-ISSUE-RULE.
043500     IF WS-BILLED-MIN = WS-BILLED-MAX
043600         MOVE "BILLED AMOUNT HAS ZERO VARIANCE ACROSS THE FILE"
043700                               TO WS-ISSUE-MSG
043800         MOVE RECORDS-READ TO WS-ISSUE-COUNT
043900         PERFORM 700-WRITE-ISSUE-IF-ANY THRU 700-EXIT.
044000     IF WS-ALLOWED-MIN = WS-ALLOWED-MAX
044100         MOVE "ALLOWED AMOUNT HAS ZERO VARIANCE ACROSS THE FILE"
044200                               TO WS-ISSUE-MSG
044300         MOVE RECORDS-READ TO WS-ISSUE-COUNT
044400         PERFORM 700-WRITE-ISSUE-IF-ANY THRU 700-EXIT.
044500     IF WS-PAID-MIN = WS-PAID-MAX
044600         MOVE "PAID AMOUNT HAS ZERO VARIANCE ACROSS THE FILE"
044700                               TO WS-ISSUE-MSG
044800         MOVE RECORDS-READ TO WS-ISSUE-COUNT
044900         PERFORM 700-WRITE-ISSUE-IF-ANY THRU 700-EXIT.

045000     MOVE "high_null_rate" TO WS-ISSUE-RULE.
045100     SET NUL-IDX TO 1.
045200     PERFORM 925-CHECK-ONE-NULL-RATE THRU 925-EXIT
045300             VARYING NUL-IDX FROM 1 BY 1 UNTIL NUL-IDX > 15.
045400 920-EXIT.
045500     EXIT.

045600 925-CHECK-ONE-NULL-RATE.
045700******** RULE 10 - FIRES ONCE PER FIELD THAT IS BLANK IN MORE
045800******** THAN HALF THE RECORDS ON THE FILE.
045900     IF RECORDS-READ > 0
046000         IF WS-NULL-COUNT(NUL-IDX) * 2 > RECORDS-READ
046100             STRING "FIELD " DELIMITED BY SIZE
046200                    WS-NULL-FIELD-NAME(NUL-IDX) DELIMITED BY SIZE
046300                    " BLANK IN OVER HALF THE RECORDS"
046400                         DELIMITED BY SIZE
046500                    INTO WS-ISSUE-MSG
046600             MOVE WS-NULL-COUNT(NUL-IDX) TO WS-ISSUE-COUNT
046700             PERFORM 700-WRITE-ISSUE-IF-ANY THRU 700-EXIT.
046800 925-EXIT.
046900     EXIT.

047000 1000-ABEND-RTN.
047100     WRITE SYSOUT-REC FROM ABEND-REC.
047200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047300     DISPLAY "*** ABNORMAL END OF JOB - CLMEDIT ***" UPON CONSOLE.
047400     DIVIDE ZERO-VAL INTO ONE-VAL.
