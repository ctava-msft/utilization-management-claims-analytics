000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMRUN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/20/94.
000600 DATE-COMPILED. 06/20/94.
000700 SECURITY. NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          DRIVES THE NIGHTLY UM CLAIMS ANALYTICS CHAIN END TO
001200*          END.  EACH STEP IS A SEPARATE LOAD MODULE CALLED IN
001300*          SEQUENCE - VALIDATE, FEATURES, DETECT, POLICY-MATCH,
001400*          POLICY-KPI, POLICY-SEEDS, REPORT.  A CRITICAL FAILURE
001500*          OUT OF VALIDATE STOPS THE REST OF THE CHAIN COLD, THE
001600*          SAME WAY A BAD RETURN CODE STOPS A JCL PROCEDURE.
001700*
001800*          WHEN THE VENDOR-FEED SWITCH (UPSI-0) IS TURNED ON VIA
001900*          THE JOB'S PARM, AN EXTRA STEP RUNS FIRST TO CONVERT
002000*          THE VENDOR'S EXTERNAL CLAIM FEED INTO OUR OWN CLAIM
002100*          RECORD LAYOUT BEFORE VALIDATE EVER SEES IT.
002200*
002300******************************************************************
002400*    CHANGE LOG                                                  *
002500*    06/20/94  JS  WRITTEN TO TIE THE CONVERSION STEPS TOGETHER   *
002600*                  INTO ONE SCHEDULED JOB INSTEAD OF SEPARATE     *
002700*                  JCL STEPS WITH MANUAL COND-CODE CHECKING       *
002800*    03/11/97  JS  ADDED THE VENDOR-FEED (UPSI-0) ENTRY POINT     *
002900*                  AHEAD OF VALIDATE FOR THE NEW CLAIM SOURCE     *
003000*    04/02/99  JS  ADDED THE POLICY-SEEDS STEP AFTER POLICY-KPI   *
003100*    08/30/00  JS  STEP SUMMARY NOW WRITTEN TO SYSOUT AT CLEANUP, *
003200*                  NOT JUST DISPLAYED - OPERATIONS WANTED IT ON   *
003300*                  THE JOB LISTING                                *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS VENDOR-FEED-SWITCH-ON
004200     OFF STATUS IS VENDOR-FEED-SWITCH-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SYSOUT
004600     ASSIGN TO UT-S-SYSOUT
004700       ORGANIZATION IS SEQUENTIAL.

004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  SYSOUT
005100     RECORDING MODE IS F
005200     LABEL RECORDS ARE STANDARD
005300     RECORD CONTAINS 120 CHARACTERS
005400     BLOCK CONTAINS 0 RECORDS
005500     DATA RECORD IS SYSOUT-REC.
005600 01  SYSOUT-REC                  PIC X(120).

005700 WORKING-STORAGE SECTION.

005800 77  WS-RUN-DATE-WORK            PIC 9(6).
005900*--- REDEFINES 1 - RUN DATE BROKEN INTO YY/MM/DD FOR THE BANNER -*
006000 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-WORK.
006100     05  WS-RUN-YY                PIC 9(2).
006200     05  WS-RUN-MM                PIC 9(2).
006300     05  WS-RUN-DD                PIC 9(2).
006400*--- REDEFINES 2 - SAME SIX BYTES AS PLAIN TEXT FOR A STRAIGHT --*
006500*--- CONCATENATION INTO THE SYSOUT BANNER LINE, NO EDITING -------*
006600 01  WS-RUN-DATE-TEXT-VIEW REDEFINES WS-RUN-DATE-WORK.
006700     05  WS-RUN-DATE-TEXT          PIC X(6).

006800****** ONE ROW PER CHAIN STEP, IN CALL ORDER, FOR THE END-OF-JOB
006900****** STEP SUMMARY WRITTEN TO SYSOUT AT CLEANUP
007000 01  WS-STEP-TABLE.
007100     05  WS-STEP-ROW OCCURS 8 TIMES INDEXED BY WS-STEP-IDX.
007200         10  WS-STEP-NAME          PIC X(20).
007300         10  WS-STEP-RC            PIC S9(4).
007400         10  FILLER                PIC X(1).
007500 77  WS-STEP-USED                 PIC 9(2) COMP VALUE 0.
007600*--- REDEFINES 3 - WHOLE STEP ROW AS PLAIN TEXT SO THE SUMMARY --*
007700*--- LOOP CAN WRITE IT TO SYSOUT WITH ONE MOVE, NO FIELD-BY-   --*
007800*--- FIELD EDITING NEEDED FOR A SIMPLE NAME/RC LISTING ----------*
007900 01  WS-STEP-TEXT-VIEW REDEFINES WS-STEP-TABLE.
008000     05  WS-STEP-TEXT-ROW OCCURS 8 TIMES
008100             INDEXED BY WS-STEP-TXT-IDX PIC X(25).

008200 01  WS-CHAIN-CONTROL.
008300     05  WS-LAST-RC               PIC S9(4) COMP VALUE 0.
008400     05  WS-CHAIN-SW              PIC X(1) VALUE "N".
008500         88  CHAIN-ABORTED        VALUE "Y".
008600     05  FILLER                   PIC X(1).

008700 COPY ABENDREC.

008800 PROCEDURE DIVISION.
008900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009000     PERFORM 100-RUN-EXTERNAL-ADAPT THRU 100-EXIT.
009100     PERFORM 200-RUN-VALIDATE THRU 200-EXIT.
009200     IF CHAIN-ABORTED
009300         GO TO 900-FINISH.
009400     PERFORM 300-RUN-FEATURES THRU 300-EXIT.
009500     PERFORM 400-RUN-DETECT THRU 400-EXIT.
009600     PERFORM 500-RUN-POLICY-MATCH THRU 500-EXIT.
009700     PERFORM 600-RUN-POLICY-KPI THRU 600-EXIT.
009800     PERFORM 700-RUN-POLICY-SEEDS THRU 700-EXIT.
009900     PERFORM 800-RUN-REPORT THRU 800-EXIT.
010000 900-FINISH.
010100     PERFORM 900-CLEANUP THRU 900-EXIT.
010200     MOVE WS-LAST-RC TO RETURN-CODE.
010300     GOBACK.

010400 000-HOUSEKEEPING.
010500     ACCEPT WS-RUN-DATE-WORK FROM DATE.
010600     OPEN OUTPUT SYSOUT.
010700     DISPLAY "******** START OF JOB CLMRUN ********".
010800     DISPLAY "** RUN DATE (YYMMDD) ** " WS-RUN-DATE-TEXT.
010900 000-EXIT.
011000     EXIT.

011100******************************************************************
011200*    100-RUN-EXTERNAL-ADAPT - ONLY WHEN THE VENDOR-FEED SWITCH IS
011300*    ON.  WHEN IT IS OFF, CLAIMS-FILE IS ASSUMED TO ALREADY BE IN
011400*    CANONICAL FORM AND THIS STEP IS SKIPPED ENTIRELY
011500******************************************************************
011600 100-RUN-EXTERNAL-ADAPT.
011700     IF VENDOR-FEED-SWITCH-OFF
011800         MOVE "EXTERNAL-ADAPT(SKIP)" TO WS-STEP-NAME(WS-STEP-IDX)
011900         GO TO 105-RECORD-SKIP.
012000     CALL "CLMXADP".
012100     MOVE "EXTERNAL-ADAPT" TO WS-STEP-NAME(WS-STEP-IDX).
012200     GO TO 100-RECORD-STEP.
012300 105-RECORD-SKIP.
012400     ADD 1 TO WS-STEP-USED.
012500     SET WS-STEP-IDX TO WS-STEP-USED.
012600     MOVE ZERO TO WS-STEP-RC(WS-STEP-IDX).
012700     GO TO 100-EXIT.
012800 100-RECORD-STEP.
012900     ADD 1 TO WS-STEP-USED.
013000     SET WS-STEP-IDX TO WS-STEP-USED.
013100     MOVE "EXTERNAL-ADAPT" TO WS-STEP-NAME(WS-STEP-IDX).
013200     MOVE RETURN-CODE TO WS-STEP-RC(WS-STEP-IDX).
013300 100-EXIT.
013400     EXIT.

013500******************************************************************
013600*    200-RUN-VALIDATE - A NON-ZERO RETURN CODE MEANS ONE OR MORE
013700*    CRITICAL EDIT RULES FAILED.  THE REST OF THE CHAIN DOES NOT
013800*    RUN AGAINST AN UNVALIDATED CLAIMS FILE
013900******************************************************************
014000 200-RUN-VALIDATE.
014100     CALL "CLMEDIT".
014200     ADD 1 TO WS-STEP-USED.
014300     SET WS-STEP-IDX TO WS-STEP-USED.
014400     MOVE "VALIDATE" TO WS-STEP-NAME(WS-STEP-IDX).
014500     MOVE RETURN-CODE TO WS-STEP-RC(WS-STEP-IDX).
014600     IF RETURN-CODE NOT = ZERO
014700         MOVE RETURN-CODE TO WS-LAST-RC
014800         MOVE "Y" TO WS-CHAIN-SW
014900         DISPLAY "** VALIDATE FAILED - CHAIN STOPPED **".
015000 200-EXIT.
015100     EXIT.

015200 300-RUN-FEATURES.
015300     CALL "CLMFEAT".
015400     ADD 1 TO WS-STEP-USED.
015500     SET WS-STEP-IDX TO WS-STEP-USED.
015600     MOVE "FEATURES" TO WS-STEP-NAME(WS-STEP-IDX).
015700     MOVE RETURN-CODE TO WS-STEP-RC(WS-STEP-IDX).
015800 300-EXIT.
015900     EXIT.

016000 400-RUN-DETECT.
016100     CALL "CLMDTCT".
016200     ADD 1 TO WS-STEP-USED.
016300     SET WS-STEP-IDX TO WS-STEP-USED.
016400     MOVE "DETECT" TO WS-STEP-NAME(WS-STEP-IDX).
016500     MOVE RETURN-CODE TO WS-STEP-RC(WS-STEP-IDX).
016600 400-EXIT.
016700     EXIT.

016800 500-RUN-POLICY-MATCH.
016900     CALL "CLMPMTC".
017000     ADD 1 TO WS-STEP-USED.
017100     SET WS-STEP-IDX TO WS-STEP-USED.
017200     MOVE "POLICY-MATCH" TO WS-STEP-NAME(WS-STEP-IDX).
017300     MOVE RETURN-CODE TO WS-STEP-RC(WS-STEP-IDX).
017400 500-EXIT.
017500     EXIT.

017600 600-RUN-POLICY-KPI.
017700     CALL "CLMPKPI".
017800     ADD 1 TO WS-STEP-USED.
017900     SET WS-STEP-IDX TO WS-STEP-USED.
018000     MOVE "POLICY-KPI" TO WS-STEP-NAME(WS-STEP-IDX).
018100     MOVE RETURN-CODE TO WS-STEP-RC(WS-STEP-IDX).
018200 600-EXIT.
018300     EXIT.

018400 700-RUN-POLICY-SEEDS.
018500     CALL "CLMSEED".
018600     ADD 1 TO WS-STEP-USED.
018700     SET WS-STEP-IDX TO WS-STEP-USED.
018800     MOVE "POLICY-SEEDS" TO WS-STEP-NAME(WS-STEP-IDX).
018900     MOVE RETURN-CODE TO WS-STEP-RC(WS-STEP-IDX).
019000 700-EXIT.
019100     EXIT.

019200 800-RUN-REPORT.
019300     CALL "CLMRPT".
019400     ADD 1 TO WS-STEP-USED.
019500     SET WS-STEP-IDX TO WS-STEP-USED.
019600     MOVE "REPORT" TO WS-STEP-NAME(WS-STEP-IDX).
019700     MOVE RETURN-CODE TO WS-STEP-RC(WS-STEP-IDX).
019800 800-EXIT.
019900     EXIT.

020000 900-CLEANUP.
020100     DISPLAY "** STEP SUMMARY **".
020200     PERFORM 910-WRITE-ONE-STEP THRU 910-EXIT
020300             VARYING WS-STEP-IDX FROM 1 BY 1
020400             UNTIL WS-STEP-IDX > WS-STEP-USED.
020500     CLOSE SYSOUT.
020600     DISPLAY "******** NORMAL END OF JOB CLMRUN ********".
020700 900-EXIT.
020800     EXIT.

020900 910-WRITE-ONE-STEP.
021000     SET WS-STEP-TXT-IDX TO WS-STEP-IDX.
021100     WRITE SYSOUT-REC FROM WS-STEP-TEXT-ROW(WS-STEP-TXT-IDX).
021200     DISPLAY WS-STEP-NAME(WS-STEP-IDX) " RC=" WS-STEP-RC(WS-STEP-IDX).
021300 910-EXIT.
021400     EXIT.

021500 1000-ABEND-RTN.
021600     WRITE SYSOUT-REC FROM ABEND-REC.
021700     CLOSE SYSOUT.
021800     DISPLAY "*** ABNORMAL END OF JOB-CLMRUN ***" UPON CONSOLE.
021900     DIVIDE ZERO-VAL INTO ONE-VAL.
