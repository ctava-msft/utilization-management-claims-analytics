000100******************************************************************
000200*    COPYBOOK    CLMBASE                                         *
000300*    BMK-BASELINE-TABLE - THE THREE PEER-BENCHMARK BASELINES    *
000400*    CLMBNCH COMPARES INTERNAL EXPERIENCE AGAINST. LOADED BY     *
000500*    050-LOAD-BASELINE-TABLE - NO BASELINE FILE EXISTS, THE      *
000600*    ACTUARIAL TEAM UPDATES THESE NUMBERS BY CHANGE REQUEST       *
000700******************************************************************
000800*    CHANGE LOG                                                  *
000900*    02/11/99  JS  WRITTEN FOR THE BENCHMARK-COMPARISON JOB       *
001000******************************************************************
001100 01  BMK-BASELINE-TABLE.
001200     05  BMK-BASELINE OCCURS 3 TIMES INDEXED BY BMK-IDX.
001300         10  BMK-METRIC-NAME          PIC X(14).
001400             88  BMK-DENIAL-RATE      VALUE "denial_rate".
001500             88  BMK-OON-RATE         VALUE "oon_rate".
001600             88  BMK-COST-PER-CLAIM   VALUE "cost_per_claim".
001700         10  BMK-BASELINE-VALUE       PIC 9(7)V9(4).
001800         10  BMK-THRESHOLD-FRACTION   PIC 9V9(4).
001810         10  FILLER                   PIC X(1).
001900 77  BMK-COUNT                        PIC 9(2) COMP VALUE 3.
