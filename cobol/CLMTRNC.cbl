000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMTRNC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/20/95.
000600 DATE-COMPILED. 06/20/95.
000700 SECURITY. NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          RETURNS THE USABLE (NON-TRAILING-SPACE) LENGTH OF A
001200*          FLAG DESCRIPTION SO CLMRPT CAN TRUNCATE IT TO FIT THE
001300*          TOP-ANOMALIES DETAIL LINE WITHOUT SPLITTING A WORD.
001400*
001500******************************************************************
001600*    CHANGE LOG                                                  *
001700*    06/20/95  JS  WRITTEN FOR THE TREATMENT-FLAGGING JOB         *
001800*    10/03/97  TGD RENAMED FOR THE FIVE-RULE OUTLIER SUITE        *
001900*    02/19/99  JS  Y2K SWEEP - NO DATE FIELDS, NO CHANGE NEEDED   *
002000*    04/11/99  JS  DROPPED FUNCTION REVERSE - TRAILING-SPACE      *
002100*                  TALLY NOW DONE DIRECTLY ON THE INPUT FIELD     *
002200*    09/02/99  MM  ADDED HALF-FIELD SPLIT VIEW FOR THE NEW        *
002300*                  WORD-BREAK SCAN USED BY THE KPI NARRATIVE LINE *
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.

003200 DATA DIVISION.
003300 FILE SECTION.

003400 WORKING-STORAGE SECTION.
003500 01  MISC-FIELDS.
003600     05 L              PIC S9(4) COMP.
003700*--- REDEFINES 1 - RAW-BYTE VIEW OF THE COUNTER FOR DUMP LINES --*
003800     05 L-RAW-BYTES REDEFINES L
003900                       PIC X(2).
004000     05 FILLER         PIC X(1).

004100 LINKAGE SECTION.
004200 01  TEXT1             PIC X(120).
004300*--- REDEFINES 2 - CHARACTER TABLE VIEW FOR THE WORD-BREAK SCAN -*
004400 01  TEXT1-CHAR-VIEW REDEFINES TEXT1.
004500     05  TEXT1-CHAR OCCURS 120 TIMES
004600                       PIC X(1).
004700*--- REDEFINES 3 - LEFT/RIGHT HALF VIEW, NOT CURRENTLY SCANNED --*
004800 01  TEXT1-HALVES REDEFINES TEXT1.
004900     05  TEXT1-LEFT-HALF   PIC X(60).
005000     05  TEXT1-RIGHT-HALF  PIC X(60).
005100 01  RETURN-LTH        PIC S9(4).

005200 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005300     MOVE 0 TO L.
005400******** TALLY TRAILING SPACES DIRECTLY, NO REVERSE NEEDED
005500     INSPECT TEXT1 TALLYING L FOR TRAILING SPACES.
005600     COMPUTE RETURN-LTH = LENGTH OF TEXT1 - L.
005700     GOBACK.
