000100******************************************************************
000200*    COPYBOOK    CLMEXT                                          *
000300*    EXTERNAL-CLAIM-RECORD - INBOUND CLAIM FEED FROM THE         *
000400*    OUTSIDE VENDOR, BEFORE IT IS MAPPED ONTO CLAIM-RECORD        *
000500*    USED BY CLMXADP                                              *
000600******************************************************************
000700*    CHANGE LOG                                                  *
000800*    03/11/97  JS  WRITTEN FOR THE VENDOR-FEED CONVERSION JOB     *
000900*    02/22/99  JS  Y2K - CLAIM-DATE IS NOW ISO TEXT, NOT PACKED   *
001000******************************************************************
001100 01  EXTERNAL-CLAIM-RECORD.
001200     05  EXT-CLAIM-ID                PIC X(14).
001300     05  EXT-PATIENT-ID              PIC X(12).
001400     05  EXT-PROVIDER-ID             PIC X(15).
001500     05  EXT-CLAIM-AMOUNT            PIC 9(7)V99.
001600     05  EXT-CLAIM-DATE              PIC X(10).
001700     05  EXT-DIAGNOSIS-CODE          PIC X(8).
001800     05  EXT-PROCEDURE-CODE          PIC X(12).
001900     05  EXT-PROVIDER-SPECIALTY      PIC X(18).
002000     05  EXT-CLAIM-TYPE              PIC X(13).
002100     05  EXT-CLAIM-STATUS            PIC X(10).
002200         88  EXT-STAT-APPROVED       VALUE "approved".
002300         88  EXT-STAT-DENIED         VALUE "denied".
002400         88  EXT-STAT-REJECTED       VALUE "rejected".
002500         88  EXT-STAT-PENDING        VALUE "pending".
002600         88  EXT-STAT-PAID           VALUE "paid".
002700     05  FILLER                      PIC X(9).
002800*--- REDEFINES 1 - CLAIM-DATE BROKEN INTO YY/MM/DD --------------*
002900 01  EXT-CLAIM-DATE-PARTS REDEFINES EXTERNAL-CLAIM-RECORD.
003000     05  FILLER                      PIC X(50).
003100     05  EXT-DTE-YYYY                PIC X(4).
003200     05  FILLER                      PIC X(1).
003300     05  EXT-DTE-MM                  PIC X(2).
003400     05  FILLER                      PIC X(1).
003500     05  EXT-DTE-DD                  PIC X(2).
003600     05  FILLER                      PIC X(70).
