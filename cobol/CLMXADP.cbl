000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMXADP.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/11/97.
000600 DATE-COMPILED. 03/11/97.
000700 SECURITY. NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          ONE PASS OVER THE VENDOR'S EXTERNAL CLAIM FEED.  MAPS
001200*          EVERY EXTERNAL-CLAIM-RECORD ONTO A CLAIM-RECORD USING
001300*          THE FIXED DEFAULTS THIS SHOP HAS ALWAYS ASSUMED FOR
001400*          THAT FEED (COMMERCIAL/PPO/GROUP, NORTHEAST/PA, ALL
001500*          CLAIMS IN-NETWORK, NO AUTH REQUIRED).  AN ALTERNATE
001600*          ENTRY POINT INTO THE CHAIN - CLMRUN CALLS THIS ONLY
001700*          WHEN THE VENDOR-FEED SWITCH (UPSI-0) IS ON, OTHERWISE
001800*          CLAIMS-FILE ARRIVES ALREADY IN CANONICAL FORM.
001900*
002000******************************************************************
002100*    CHANGE LOG                                                  *
002200*    03/11/97  JS  WRITTEN FOR THE VENDOR-FEED CONVERSION JOB     *
002300*    02/22/99  JS  Y2K - CLAIM-DATE IS NOW ISO TEXT, NOT PACKED   *
002400*    06/30/99  TGD ADDED 600-CHECK-FIELD-PRESENCE - MISSING A     *
002500*                  FIELD ON THE FEED IS NOW A FATAL INPUT ERROR,  *
002600*                  NOT A SILENT ZERO/SPACE ON THE MAPPED RECORD   *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT SYSOUT
003700     ASSIGN TO UT-S-SYSOUT
003800       ORGANIZATION IS SEQUENTIAL.

003900     SELECT EXTERNAL-CLAIMS-FILE
004000     ASSIGN TO UT-S-EXTCLM
004100       ACCESS MODE IS SEQUENTIAL
004200       FILE STATUS IS IFCODE.

004300     SELECT CLAIMS-FILE
004400     ASSIGN TO UT-S-CLAIMS
004500       ACCESS MODE IS SEQUENTIAL
004600       FILE STATUS IS OFCODE.

004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  SYSOUT
005000     RECORDING MODE IS F
005100     LABEL RECORDS ARE STANDARD
005200     RECORD CONTAINS 120 CHARACTERS
005300     BLOCK CONTAINS 0 RECORDS
005400     DATA RECORD IS SYSOUT-REC.
005500 01  SYSOUT-REC  PIC X(120).

005600 FD  EXTERNAL-CLAIMS-FILE
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 130 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     DATA RECORD IS EXTERNAL-CLAIMS-FILE-REC.
006200 01  EXTERNAL-CLAIMS-FILE-REC  PIC X(130).

006300 FD  CLAIMS-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 340 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS CLAIMS-FILE-REC.
006900 01  CLAIMS-FILE-REC  PIC X(340).

007000 WORKING-STORAGE SECTION.

007100 01  FILE-STATUS-CODES.
007200     05  IFCODE                  PIC X(2).
007300         88 NO-MORE-EXT-DATA     VALUE "10".
007400     05  OFCODE                  PIC X(2).
007500         88 CODE-WRITE           VALUE SPACES.
007600     05  FILLER                  PIC X(1).

007700 COPY CLMEXT.
007800 COPY CLMREC.
007900 COPY ABENDREC.

008000******************************************************************
008100*    RUNNING COUNTS AND SWITCHES
008200******************************************************************
008300 01  WS-ADAPT-COUNTS.
008400     05  WS-RECS-READ            PIC 9(7) COMP.
008500     05  WS-RECS-WRITTEN         PIC 9(7) COMP.
008600     05  FILLER                  PIC X(1).

008700 01  WS-CLAIM-TYPE-WORK.
008800     05  WS-CT-UPPER             PIC X(13).
008900     05  WS-SCAN-POS             PIC 9(3) COMP.
009000     05  FILLER                  PIC X(1).

009100 01  FLAGS-AND-SWITCHES.
009200     05  MORE-EXT-SW             PIC X(1) VALUE SPACE.
009300         88  NO-MORE-EXT         VALUE "N".
009400     05  FILLER                  PIC X(1).

009500 PROCEDURE DIVISION.
009600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009700     PERFORM 100-ADAPT-ONE-CLAIM THRU 100-EXIT
009800             UNTIL NO-MORE-EXT.
009900     PERFORM 999-CLEANUP THRU 999-EXIT.
010000     MOVE +0 TO RETURN-CODE.
010100     GOBACK.

010200 000-HOUSEKEEPING.
010300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
010400     DISPLAY "******** BEGIN JOB CLMXADP ********".
010500     OPEN INPUT EXTERNAL-CLAIMS-FILE.
010600     OPEN OUTPUT CLAIMS-FILE, SYSOUT.
010700     MOVE ZERO TO WS-ADAPT-COUNTS.
010800     READ EXTERNAL-CLAIMS-FILE INTO EXTERNAL-CLAIM-RECORD
010900         AT END
011000         MOVE "N" TO MORE-EXT-SW
011100     END-READ.
011200 000-EXIT.
011300     EXIT.

011400******************************************************************
011500*    100-ADAPT-ONE-CLAIM - DRIVES THE FIELD-BY-FIELD MAP FOR ONE
011600*    RECORD, THEN READS THE NEXT EXTERNAL RECORD
011700******************************************************************
011800 100-ADAPT-ONE-CLAIM.
011900     ADD +1 TO WS-RECS-READ.
012000     PERFORM 600-CHECK-FIELD-PRESENCE THRU 600-EXIT.
012100     MOVE SPACES TO CLAIM-RECORD.
012200     MOVE EXT-CLAIM-ID          TO CLM-CLAIM-ID.
012300     MOVE EXT-PATIENT-ID        TO CLM-MEMBER-ID.
012400     MOVE EXT-PROVIDER-ID       TO CLM-PROVIDER-ID.
012500     MOVE EXT-PROCEDURE-CODE    TO CLM-PROCEDURE-CODE.
012600     MOVE EXT-PROVIDER-SPECIALTY TO CLM-SPECIALTY.
012700     PERFORM 200-MAP-CLAIM-TYPE THRU 200-EXIT.
012800     PERFORM 300-MAP-DENIAL-AND-PAID THRU 300-EXIT.
012900     PERFORM 400-MAP-AMOUNTS THRU 400-EXIT.
013000     PERFORM 500-MAP-DEFAULTS THRU 500-EXIT.
013100     WRITE CLAIMS-FILE-REC FROM CLAIM-RECORD.
013200     ADD +1 TO WS-RECS-WRITTEN.
013300     READ EXTERNAL-CLAIMS-FILE INTO EXTERNAL-CLAIM-RECORD
013400         AT END
013500         MOVE "N" TO MORE-EXT-SW
013600     END-READ.
013700 100-EXIT.
013800     EXIT.

013900******************************************************************
014000*    200-MAP-CLAIM-TYPE - "PHARM" ANYWHERE IN THE FREE-TEXT FEED
014100*    TYPE MEANS PHARMACY, "INST" MEANS INSTITUTIONAL, ELSE IT IS
014200*    PROFESSIONAL.  THE FEED IS NOT CASE-CONSISTENT SO WE UPPER
014300*    A WORK COPY BEFORE SCANNING IT
014400******************************************************************
014500 200-MAP-CLAIM-TYPE.
014600     MOVE EXT-CLAIM-TYPE TO WS-CT-UPPER.
014700     INSPECT WS-CT-UPPER CONVERTING
014800         "abcdefghijklmnopqrstuvwxyz"
014900         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015000     MOVE "Professional" TO CLM-CLAIM-TYPE.
015100     IF WS-CT-UPPER = SPACES
015200         GO TO 200-EXIT.
015300     MOVE ZERO TO WS-SCAN-POS.
015400     INSPECT WS-CT-UPPER TALLYING WS-SCAN-POS
015500         FOR ALL "PHARM".
015600     IF WS-SCAN-POS > ZERO
015700         MOVE "Pharmacy" TO CLM-CLAIM-TYPE
015800         GO TO 200-EXIT.
015900     MOVE ZERO TO WS-SCAN-POS.
016000     INSPECT WS-CT-UPPER TALLYING WS-SCAN-POS
016100         FOR ALL "INST".
016200     IF WS-SCAN-POS > ZERO
016300         MOVE "Institutional" TO CLM-CLAIM-TYPE.
016400 200-EXIT.
016500     EXIT.

016600******************************************************************
016700*    300-MAP-DENIAL-AND-PAID
016800******************************************************************
016900 300-MAP-DENIAL-AND-PAID.
017000     MOVE "N" TO CLM-DENIAL-FLAG.
017100     MOVE SPACES TO CLM-DENIAL-REASON-CATEGORY.
017200     MOVE SPACES TO CLM-PAID-DATE.
017300     IF EXT-STAT-DENIED OR EXT-STAT-REJECTED
017400         MOVE "Y" TO CLM-DENIAL-FLAG
017500         MOVE "medical_necessity" TO CLM-DENIAL-REASON-CATEGORY.
017600     IF EXT-STAT-APPROVED OR EXT-STAT-PAID
017700         MOVE EXT-CLAIM-DATE TO CLM-PAID-DATE.
017800 300-EXIT.
017900     EXIT.

018000******************************************************************
018100*    400-MAP-AMOUNTS - ALLOWED IS ALWAYS 80% OF BILLED ON THE
018200*    VENDOR FEED; PAID IS 70% OF BILLED WHEN NOT DENIED, ELSE
018300*    ZERO - THE SAME RATIOS THE VENDOR HAS CONFIRMED SINCE 1997
018400******************************************************************
018500 400-MAP-AMOUNTS.
018600     MOVE EXT-CLAIM-AMOUNT TO CLM-BILLED-AMOUNT.
018700     COMPUTE CLM-ALLOWED-AMOUNT ROUNDED =
018800         EXT-CLAIM-AMOUNT * 0.80.
018900     IF CLM-DENIED
019000         MOVE ZERO TO CLM-PAID-AMOUNT
019100     ELSE
019200         COMPUTE CLM-PAID-AMOUNT ROUNDED =
019300             EXT-CLAIM-AMOUNT * 0.70
019400     END-IF.
019500     MOVE EXT-CLAIM-DATE TO CLM-SERVICE-DATE.
019600     MOVE EXT-CLAIM-DATE TO CLM-CLAIM-RECEIVED-DATE.
019700     IF EXT-DIAGNOSIS-CODE = SPACES
019800         MOVE "UNKNOWN" TO CLM-DIAGNOSIS-CODES
019900     ELSE
020000         MOVE EXT-DIAGNOSIS-CODE TO CLM-DIAGNOSIS-CODES.
020100 400-EXIT.
020200     EXIT.

020300******************************************************************
020400*    500-MAP-DEFAULTS - THE FIXED VALUES THIS SHOP HAS ALWAYS
020500*    ASSUMED FOR THE VENDOR FEED, SINCE IT CARRIES NONE OF THEM
020600******************************************************************
020700 500-MAP-DEFAULTS.
020800     MOVE 1               TO CLM-UNITS.
020900     MOVE "INN"           TO CLM-NETWORK-STATUS.
021000     MOVE "N"             TO CLM-AUTHORIZATION-REQUIRED.
021100     MOVE SPACES          TO CLM-AUTHORIZATION-ID.
021200     MOVE "N"             TO CLM-APPEAL-FLAG.
021300     MOVE "N"             TO CLM-GRIEVANCE-FLAG.
021400     MOVE "N"             TO CLM-DME-FLAG.
021500     MOVE "11"            TO CLM-PLACE-OF-SERVICE.
021600     MOVE "Commercial"    TO CLM-PAYER-PRODUCT.
021700     MOVE "PPO"           TO CLM-PLAN-TYPE.
021800     MOVE "Group"         TO CLM-LINE-OF-BUSINESS.
021900     MOVE "PA"            TO CLM-GEOGRAPHY-STATE.
022000     MOVE "Northeast"     TO CLM-GEOGRAPHY-REGION.
022100     MOVE EXT-PROVIDER-ID TO CLM-RENDERING-NPI.
022200     MOVE EXT-PROVIDER-ID TO CLM-BILLING-NPI.
022300     MOVE SPACES          TO CLM-FACILITY-ID.
022400     MOVE SPACES          TO CLM-SUPPLIER-TYPE.
022500     MOVE SPACES          TO CLM-REVENUE-CODE.
022600 500-EXIT.
022700     EXIT.

022800******************************************************************
022900*    600-CHECK-FIELD-PRESENCE - ANY ONE OF THE 10 EXPECTED FIELDS
023000*    BLANK/ZERO ON THE VENDOR RECORD IS A FATAL INPUT ERROR -
023100*    ADDED 06/30/99 AFTER A BAD FEED SLIPPED THROUGH WITH BLANK
023200*    PROVIDER-IDS AND POISONED THAT WEEK'S FEATURE ROLLUP
023300******************************************************************
023400 600-CHECK-FIELD-PRESENCE.
023500     IF EXT-CLAIM-ID = SPACES
023600         OR EXT-PATIENT-ID = SPACES
023700         OR EXT-PROVIDER-ID = SPACES
023800         OR EXT-CLAIM-AMOUNT = ZERO
023900         OR EXT-CLAIM-DATE = SPACES
024000         OR EXT-DIAGNOSIS-CODE = SPACES
024100         OR EXT-PROCEDURE-CODE = SPACES
024200         OR EXT-PROVIDER-SPECIALTY = SPACES
024300         OR EXT-CLAIM-TYPE = SPACES
024400         OR EXT-CLAIM-STATUS = SPACES
024500         MOVE "600-CHECK-FIELD-PRESENCE" TO PARA-NAME
024600         MOVE "MISSING REQUIRED FIELD ON EXTERNAL FEED RECORD"
024700                                     TO ABEND-REASON
024800         MOVE EXT-CLAIM-ID           TO EXPECTED-VAL
024900         MOVE SPACES                 TO ACTUAL-VAL
025000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
025100 600-EXIT.
025200     EXIT.

025300 999-CLEANUP.
025400     MOVE "999-CLEANUP" TO PARA-NAME.
025500     CLOSE EXTERNAL-CLAIMS-FILE, CLAIMS-FILE, SYSOUT.
025600     DISPLAY "RECORDS READ   - " WS-RECS-READ.
025700     DISPLAY "RECORDS WRITTEN- " WS-RECS-WRITTEN.
025800     DISPLAY "******** NORMAL END OF JOB CLMXADP ********".
025900 999-EXIT.
026000     EXIT.

026100 1000-ABEND-RTN.
026200     WRITE SYSOUT-REC FROM ABEND-REC.
026300     CLOSE EXTERNAL-CLAIMS-FILE, CLAIMS-FILE, SYSOUT.
026400     DISPLAY "*** ABNORMAL END OF JOB-CLMXADP ***" UPON CONSOLE.
026500     MOVE +16 TO RETURN-CODE.
026600     GOBACK.
026700 1000-EXIT.
026800     EXIT.
