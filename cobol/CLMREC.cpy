000100******************************************************************
000200*    COPYBOOK    CLMREC                                          *
000300*    CLAIM-RECORD -  ONE PER CLAIM ON THE UM CLAIMS FILE         *
000400*    USED BY CLMEDIT, CLMFEAT, CLMPMTC, CLMSEED, CLMRPT,         *
000500*    CLMPSIM, CLMAPPL, CLMBNCH                                   *
000600******************************************************************
000700*    CHANGE LOG                                                  *
000800*    06/14/94  JS  INITIAL COPYBOOK FOR CLAIMS CONVERSION         *
000900*    11/02/96  TGD ADDED DIAGNOSIS-CODE-TBL REDEFINES            *
001000*    02/19/99  JS  Y2K - SERVICE-DATE/RECEIVED-DATE NOW ISO       *
001100*                  X(10) TEXT FIELDS, NO MORE 2-DIGIT YEARS       *
001200*    07/08/01  MM  ADDED DATE-COMPONENT REDEFINES FOR SORTS       *
001300******************************************************************
001400 01  CLAIM-RECORD.
001500     05  CLM-CLAIM-ID                PIC X(14).
001600     05  CLM-MEMBER-ID               PIC X(12).
001700     05  CLM-PROVIDER-ID             PIC X(15).
001800     05  CLM-FACILITY-ID             PIC X(10).
001900     05  CLM-PAYER-PRODUCT           PIC X(10).
002000         88  CLM-PP-COMMERCIAL       VALUE "Commercial".
002100         88  CLM-PP-MEDICARE         VALUE "Medicare".
002200         88  CLM-PP-MEDICAID         VALUE "Medicaid".
002300         88  CLM-PP-EXCHANGE         VALUE "Exchange".
002400         88  CLM-PP-VALID            VALUES "Commercial", "Medicare",
002500                                      "Medicaid", "Exchange".
002600     05  CLM-PLAN-TYPE               PIC X(3).
002700         88  CLM-PT-VALID            VALUES "HMO", "PPO", "POS",
002800                                      "EPO".
002900     05  CLM-LINE-OF-BUSINESS        PIC X(10).
003000         88  CLM-LOB-VALID           VALUES "Group", "Individual",
003100                                      "Medicare", "Medicaid".
003200     05  CLM-SERVICE-DATE            PIC X(10).
003300     05  CLM-CLAIM-RECEIVED-DATE     PIC X(10).
003400     05  CLM-PAID-DATE               PIC X(10).
003500     05  CLM-CLAIM-TYPE              PIC X(13).
003600         88  CLM-CT-VALID            VALUES "Professional",
003700                                      "Institutional", "Pharmacy".
003800     05  CLM-PLACE-OF-SERVICE        PIC X(2).
003900         88  CLM-POS-VALID           VALUES "11", "21", "22", "23",
004000                                      "31", "12", "81", "99".
004100     05  CLM-DIAGNOSIS-CODES         PIC X(40).
004200     05  CLM-PROCEDURE-CODE          PIC X(12).
004300     05  CLM-REVENUE-CODE            PIC X(4).
004400     05  CLM-BILLED-AMOUNT           PIC S9(7)V99.
004500     05  CLM-ALLOWED-AMOUNT          PIC S9(7)V99.
004600     05  CLM-PAID-AMOUNT             PIC S9(7)V99.
004700     05  CLM-UNITS                   PIC 9(3).
004800     05  CLM-NETWORK-STATUS          PIC X(3).
004900         88  CLM-NS-INN              VALUE "INN".
005000         88  CLM-NS-OON              VALUE "OON".
005100         88  CLM-NS-VALID            VALUES "INN", "OON".
005200     05  CLM-AUTHORIZATION-REQUIRED  PIC X(1).
005300         88  CLM-AUTH-REQ-YES        VALUE "Y".
005400         88  CLM-AUTH-REQ-VALID      VALUES "Y", "N".
005500     05  CLM-AUTHORIZATION-ID        PIC X(11).
005600     05  CLM-DENIAL-FLAG             PIC X(1).
005700         88  CLM-DENIED              VALUE "Y".
005800         88  CLM-DENIAL-FLAG-VALID   VALUES "Y", "N".
005900     05  CLM-DENIAL-REASON-CATEGORY  PIC X(21).
006000         88  CLM-DRC-VALID           VALUES "medical_necessity",
006100                                      "not_covered",
006200                                      "authorization_missing",
006300                                      "coding_error",
006400                                      "duplicate",
006500                                      "untimely_filing".
006600     05  CLM-APPEAL-FLAG             PIC X(1).
006700         88  CLM-APPEALED            VALUE "Y".
006800         88  CLM-APPEAL-FLAG-VALID   VALUES "Y", "N".
006900     05  CLM-GRIEVANCE-FLAG          PIC X(1).
007000         88  CLM-GRIEVANCE-FILED     VALUE "Y".
007100         88  CLM-GRIEV-FLAG-VALID    VALUES "Y", "N".
007200     05  CLM-DME-FLAG                PIC X(1).
007300         88  CLM-IS-DME              VALUE "Y".
007400         88  CLM-DME-FLAG-VALID      VALUES "Y", "N".
007500     05  CLM-SUPPLIER-TYPE           PIC X(17).
007600     05  CLM-RENDERING-NPI           PIC X(10).
007700     05  CLM-BILLING-NPI             PIC X(10).
007800     05  CLM-GEOGRAPHY-STATE         PIC X(2).
007900     05  CLM-GEOGRAPHY-REGION        PIC X(9).
008000         88  CLM-REGION-VALID        VALUES "Northeast", "Southeast",
008100                                      "Midwest", "West".
008200     05  CLM-SPECIALTY               PIC X(18).
008300     05  FILLER                      PIC X(29).
008400*--- REDEFINES 1 - SERVICE DATE BROKEN INTO YY/MM/DD FOR SORTS --*
008500 01  CLM-SERVICE-DATE-PARTS REDEFINES CLAIM-RECORD.
008600     05  FILLER                      PIC X(74).
008700     05  CLM-SVC-YYYY                PIC X(4).
008800     05  FILLER                      PIC X(1).
008900     05  CLM-SVC-MM                  PIC X(2).
009000     05  FILLER                      PIC X(1).
009100     05  CLM-SVC-DD                  PIC X(2).
009200     05  FILLER                      PIC X(256).
009300*--- REDEFINES 2 - RECEIVED DATE BROKEN INTO YY/MM/DD ----------*
009400 01  CLM-RECEIVED-DATE-PARTS REDEFINES CLAIM-RECORD.
009500     05  FILLER                      PIC X(84).
009600     05  CLM-RCV-YYYY                PIC X(4).
009700     05  FILLER                      PIC X(1).
009800     05  CLM-RCV-MM                  PIC X(2).
009900     05  FILLER                      PIC X(1).
010000     05  CLM-RCV-DD                  PIC X(2).
010100     05  FILLER                      PIC X(246).
010200*--- REDEFINES 3 - DIAGNOSIS CODE SLOT TABLE, 5 X 8 ------------*
010300 01  CLM-DIAGNOSIS-TABLE REDEFINES CLAIM-RECORD.
010400     05  FILLER                      PIC X(119).
010500     05  CLM-DIAG-SLOT OCCURS 5 TIMES
010600                                     INDEXED BY CLM-DIAG-IDX
010700                                     PIC X(8).
010800     05  FILLER                      PIC X(181).
